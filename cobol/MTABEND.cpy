000100******************************************************************
000200*    MTABEND  --  SHARED ABEND-CONTROL RECORD                    *
000300*    USED BY EVERY MEDITRACK BATCH STEP TO CARRY THE REASON FOR  *
000400*    AN ABNORMAL END AND THE EXPECTED/ACTUAL VALUES THAT TRIPPED *
000500*    THE BALANCING OR KEY CHECK, OUT TO SYSOUT BEFORE THE DIVIDE *
000600*    BY ZERO THAT FORCES THE 0C7.                                *
000700*    ORIGINAL   - R.HENNESSY      - CARRIED OVER FROM ABENDREC   *
000800*    02/14/96   - R.HENNESSY      - ADDED ACTUAL-VAL FOR KEY CKS *
000900*    09/09/98   - T.OKAFOR        - Y2K - WIDENED NOTHING, NO    *
001000*                 DATE FIELDS IN THIS RECORD                     *
001100*    04/02/11   - J.SAYLES        - REPURPOSED FOR MEDITRACK     *
001200*                 CR-4471, CLINIC BATCH CONVERSION               *
001300******************************************************************
001400 01  ABEND-REC.
001500     05  PARA-NAME                   PIC X(32).
001600     05  ABEND-REASON                PIC X(40).
001700     05  EXPECTED-VAL                PIC X(10).
001800     05  ACTUAL-VAL                  PIC X(10).
001900     05  FILLER                      PIC X(08).
001950 01  ZERO-VAL                        PIC S9(1) COMP-3 VALUE ZERO.
001960 01  ONE-VAL                         PIC S9(1) COMP-3 VALUE +1.
