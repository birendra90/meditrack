000100******************************************************************
000200*    MTPATMST  --  PATIENT MASTER RECORD                         *
000300*    ONE ENTRY PER REGISTERED PATIENT.  THE MASTER ITSELF IS     *
000400*    CARRIED AS A LINE-SEQUENTIAL COMMA-DELIMITED FILE;  THIS    *
000500*    LAYOUT IS THE WORKING-STORAGE IMAGE BUILT FROM THE PARSED   *
000600*    FIELDS EACH TIME A ROW IS READ, AND TORN BACK DOWN TO A     *
000700*    DELIMITED LINE EACH TIME A ROW IS WRITTEN.                  *
000800*    ORIGINAL  - J.SAYLES   - REPLACES THE OLD VSAM PATMSTR      *
000900*                LAYOUT, CR-4471 CLINIC BATCH CONVERSION         *
001000*    06/30/12  - R.HENNESSY - ADDED GUARDIAN FIELDS FOR MINORS   *
001100*                PER LEGAL REVIEW, CR-4602                      *
001200*    09/14/98  - T.OKAFOR   - Y2K - REGISTRATION-DATE AND        *
001300*                DATE-OF-BIRTH CARRY A FULL 4-DIGIT YEAR         *
001310*    02/21/19  - M.OSEI     - ADDED PAT-ALLERGY-MED-COUNT SO     *
001320*                THE STATS RUN CAN FOOT DISTINCT ALLERGY AND     *
001330*                MEDICATION ENTRIES PER CR-5390 AUDIT FOLLOW-UP  *
001400******************************************************************
001500 01  PATIENT-MASTER-REC.
001600     05  PAT-PATIENT-ID              PIC X(06).
001700     05  PAT-FIRST-NAME              PIC X(50).
001800     05  PAT-LAST-NAME               PIC X(50).
001900     05  PAT-DATE-OF-BIRTH           PIC 9(08).
002000     05  PAT-DATE-OF-BIRTH-R REDEFINES PAT-DATE-OF-BIRTH.
002100         10  PAT-DOB-DD              PIC 9(02).
002200         10  PAT-DOB-MM              PIC 9(02).
002300         10  PAT-DOB-YYYY            PIC 9(04).
002400     05  PAT-GENDER                  PIC X(06).
002500     05  PAT-EMAIL                   PIC X(50).
002600     05  PAT-PHONE                   PIC X(15).
002700     05  PAT-ADDRESS                 PIC X(100).
002800     05  PAT-BLOOD-GROUP             PIC X(03).
002900     05  PAT-PATIENT-TYPE            PIC X(10).
003000         88  PAT-TYPE-INPATIENT      VALUE "INPATIENT ".
003100         88  PAT-TYPE-OUTPATIENT     VALUE "OUTPATIENT".
003200         88  PAT-TYPE-EMERGENCY      VALUE "EMERGENCY ".
003300     05  PAT-INSURANCE-PROVIDER      PIC X(40).
003400     05  PAT-INSURANCE-POLICY-NBR    PIC X(30).
003500     05  PAT-HAS-INSURANCE           PIC X(01).
003600         88  PAT-WITH-INSURANCE      VALUE "Y".
003700         88  PAT-WITHOUT-INSURANCE   VALUE "N".
003800     05  PAT-INSURANCE-CLAIM-LIMIT   PIC 9(09)V99.
003900     05  PAT-REGISTRATION-DATE       PIC 9(08).
004000     05  PAT-REG-DATE-R REDEFINES PAT-REGISTRATION-DATE.
004100         10  PAT-REG-DD              PIC 9(02).
004200         10  PAT-REG-MM              PIC 9(02).
004300         10  PAT-REG-YYYY            PIC 9(04).
004400     05  PAT-VISIT-COUNT             PIC 9(05).
004500     05  PAT-GUARDIAN-NAME           PIC X(50).
004600     05  PAT-GUARDIAN-PHONE          PIC X(15).
004700     05  PAT-PREFERRED-LANGUAGE      PIC X(20).
004800     05  PAT-REFERRED-BY             PIC X(50).
004900     05  PAT-PRIORITY-CD             PIC X(01).
005000         88  PAT-PRIORITY-HIGH       VALUE "H".
005100         88  PAT-PRIORITY-MEDIUM     VALUE "M".
005200         88  PAT-PRIORITY-LOW        VALUE "L".
005300     05  PAT-ALLERGY-MED-COUNT       PIC 9(03).
005310     05  FILLER                      PIC X(27).
005400 01  PAT-AGE-WORK REDEFINES PATIENT-MASTER-REC.
005500     05  FILLER                      PIC X(56).
005600     05  PAT-AGE-CALC-DOB            PIC 9(08).
005700     05  FILLER                      PIC X(455).
