000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  MTBILL.
000130 AUTHOR. J. SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 04/02/11.
000160 DATE-COMPILED. 04/02/11.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    CHANGE LOG                                                  *
000200*    04/02/11  J.SAYLES   ORIGINAL - REPLACES THE OLD DB2 STORED  *
000210*              PROCEDURE THAT LOOKED UP THE HEALTH-PLAN REIMBURSE *
000220*              PERCENTAGE.  THIS STEP NOW OWNS THE WHOLE BILLING  *
000230*              TRANSACTION - GENERATE A BILL AGAINST A COMPLETED  *
000240*              APPOINTMENT OR SETTLE AN EXISTING ONE.  CR-4471    *
000250*    03/11/14  P.DUBOIS   ADDED DUE-DATE DEFAULTING (BILL DATE +  *
000260*              30 CALENDAR DAYS) AND THE END-OF-RUN LATE-FEE SCAN *
000270*              FOR UNPAID BILLS PAST THEIR DUE DATE.  CR-4975     *
000280*    11/19/13  P.DUBOIS   ADDED THE PARTIAL-PAYMENT MINIMUM CHECK *
000290*              PER THE REVISED COLLECTIONS POLICY - BILLS OVER    *
000300*              RS.5000 MAY BE PAID IN PART, SMALLER ONES MAY NOT. *
000310*              CR-5120                                            *
000320*    09/09/98  T.OKAFOR   Y2K - WS-RUN-DATE WINDOWS THE 2-DIGIT   *
000330*              YEAR FROM ACCEPT FROM DATE BEFORE ANY DATE MATH,   *
000340*              AND DUE-DATE/PAYMENT-DATETIME CARRY A FULL 4-DIGIT *
000350*              YEAR ON THE MASTER                                *
000360*    01/08/19  M.OSEI      REVIEWED ROUNDING ON THE BILL MASTER   *
000370*              ARITHMETIC AGAINST MTFEECLC, NO CHANGE REQUIRED.   *
000380*              CR-5390 AUDIT ITEM                                 *
000390******************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-390.
000430 OBJECT-COMPUTER. IBM-390.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT SYSOUT
000490         ASSIGN TO UT-S-SYSOUT
000500         ORGANIZATION IS SEQUENTIAL.
000510
000520     SELECT BILL-TXN-FILE
000530         ASSIGN TO UT-S-BILLTXN
000540         ACCESS MODE IS SEQUENTIAL
000550         FILE STATUS IS TFCODE.
000560
000570     SELECT BILL-ERROR-FILE
000580         ASSIGN TO UT-S-BILERR
000590         ORGANIZATION IS SEQUENTIAL.
000600
000610     SELECT PATIENT-OLD-MASTER
000620         ASSIGN TO UT-S-PATOLD
000630         ACCESS MODE IS SEQUENTIAL
000640         FILE STATUS IS PMCODE.
000650
000660     SELECT BILL-OLD-MASTER
000670         ASSIGN TO UT-S-BILOLD
000680         ACCESS MODE IS SEQUENTIAL
000690         FILE STATUS IS BMCODE.
000700
000710     SELECT BILL-NEW-MASTER
000720         ASSIGN TO UT-S-BILNEW
000730         ORGANIZATION IS SEQUENTIAL.
000740
000750     SELECT BILL-BACKUP-FILE
000760         ASSIGN TO UT-S-BILBKUP
000770         ORGANIZATION IS SEQUENTIAL.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810 FD  SYSOUT
000820     RECORDING MODE IS F
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 100 CHARACTERS
000850     BLOCK CONTAINS 0 RECORDS
000860     DATA RECORD IS SYSOUT-REC.
000870 01  SYSOUT-REC                     PIC X(100).
000880
000890 FD  BILL-TXN-FILE
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD
000920     DATA RECORD IS BILL-TXN-REC.
000930 COPY MTBILTXN.
000940
000950 FD  BILL-ERROR-FILE
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD
000980     RECORD CONTAINS 160 CHARACTERS
000990     DATA RECORD IS BILERR-REC.
001000 01  BILERR-REC.
001010     05  BILERR-BILL-ID              PIC X(06).
001020     05  FILLER                      PIC X(02).
001030     05  BILERR-REASON               PIC X(60).
001040     05  FILLER                      PIC X(92).
001050
001060 FD  PATIENT-OLD-MASTER
001070     RECORDING MODE IS V
001080     LABEL RECORDS ARE STANDARD
001090     DATA RECORD IS PATIENT-MASTER-LINE.
001100 01  PATIENT-MASTER-LINE            PIC X(600).
001110
001120 FD  BILL-OLD-MASTER
001130     RECORDING MODE IS V
001140     LABEL RECORDS ARE STANDARD
001150     DATA RECORD IS BILL-MASTER-LINE.
001160 01  BILL-MASTER-LINE               PIC X(300).
001170
001180 FD  BILL-NEW-MASTER
001190     RECORDING MODE IS V
001200     LABEL RECORDS ARE STANDARD
001210     DATA RECORD IS BILL-NEW-LINE.
001220 01  BILL-NEW-LINE                  PIC X(300).
001230
001240 FD  BILL-BACKUP-FILE
001250     RECORDING MODE IS V
001260     LABEL RECORDS ARE STANDARD
001270     DATA RECORD IS BILL-BKUP-LINE.
001280 01  BILL-BKUP-LINE                 PIC X(300).
001290
001300 WORKING-STORAGE SECTION.
001310 01  FILE-STATUS-CODES.
001320     05  TFCODE                     PIC X(2).
001330     05  PMCODE                     PIC X(2).
001340         88 NO-MORE-PAT-DATA        VALUE "10".
001350     05  BMCODE                     PIC X(2).
001360         88 NO-MORE-BILL-DATA       VALUE "10".
001370
001380 01  MORE-TXN-SW                    PIC X(1) VALUE SPACE.
001390     88 NO-MORE-TXN-RECS            VALUE "N".
001400     88 MORE-TXN-RECS                VALUE " ".
001410
001420 01  WS-RUN-DATE-RAW                PIC 9(6).
001430 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-RAW.
001440     05  WS-RUN-YY                  PIC 9(2).
001450     05  WS-RUN-MM                  PIC 9(2).
001460     05  WS-RUN-DD                  PIC 9(2).
001470 01  WS-RUN-DATE-FULL               PIC 9(8).
001480 01  WS-RUN-DATE-FULL-R REDEFINES WS-RUN-DATE-FULL.
001490     05  WS-RUN-DD-O                PIC 9(2).
001500     05  WS-RUN-MM-O                PIC 9(2).
001510     05  WS-RUN-YYYY-O              PIC 9(4).
001520 01  WS-RUN-TIME-RAW                PIC 9(8).
001530 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME-RAW.
001540     05  WS-RUN-HH                  PIC 9(2).
001550     05  WS-RUN-MI                  PIC 9(2).
001560     05  FILLER                     PIC 9(4).
001570*    RUN DATE/TIME PACKED INTO THE SAME DDMMYYYYHHMM SHAPE AS
001580*    BIL-PAYMENT-DATETIME SO A PAYMENT TRANSACTION CAN BE STAMPED
001590*    DIRECTLY FROM THIS FIELD WITHOUT FURTHER EDITING
001600 01  WS-RUN-DATETIME                PIC 9(12).
001610 01  WS-RUN-DATETIME-R REDEFINES WS-RUN-DATETIME.
001620     05  WS-RUN-DT-DD                PIC 9(02).
001630     05  WS-RUN-DT-MM                PIC 9(02).
001640     05  WS-RUN-DT-YYYY               PIC 9(04).
001650     05  WS-RUN-DT-HH                PIC 9(02).
001660     05  WS-RUN-DT-MIN                PIC 9(02).
001670
001680*    SCRATCH LINKAGE IMAGE FOR THE MTJULDAY CALL - RE-USED FOR THE
001690*    RUN DATE, EACH BILL'S DUE DATE, AND THE DUE-DATE-PLUS-30 WALK
001700 01  JULDAY-CALC-REC.
001710     05  JD-DAY                     PIC 9(2).
001720     05  JD-MONTH                   PIC 9(2).
001730     05  JD-YEAR                    PIC 9(4).
001740     05  JD-JULIAN-DAY              PIC 9(8) COMP-3.
001750     05  FILLER                     PIC X(01).
001760 01  RETURN-CD                      PIC 9(4) COMP.
001770 01  WS-RUN-JULIAN                  PIC 9(8) COMP-3.
001780 01  WS-DUE-JULIAN                  PIC 9(8) COMP-3.
001790 01  WS-DAYS-OVERDUE                PIC S9(8) COMP-3.
001800
001810*    DUE-DATE-PLUS-30 CALENDAR WALK - SAME LEAP-YEAR/MONTH-OVERFLOW
001820*    ARITHMETIC AS MTAPPSCH'S 660-ADD-ONE-DAY, NO WEEKEND SKIP HERE
001830 01  WS-LEAP-SW-L                   PIC X(1).
001840     88  WS-IS-LEAP-YEAR-L          VALUE "Y".
001850 01  WS-4-PART-L                    PIC 9(8) COMP-3.
001860 01  WS-100-PART-L                  PIC 9(8) COMP-3.
001870 01  WS-400-PART-L                  PIC 9(8) COMP-3.
001880 01  WS-DIM-TABLE.
001890     05  WS-DIM-ROW OCCURS 12 TIMES PIC 9(2).
001900 01  WS-DIM-VALUES REDEFINES WS-DIM-TABLE.
001910     05  FILLER PIC 9(2) VALUE 31.
001920     05  FILLER PIC 9(2) VALUE 28.
001930     05  FILLER PIC 9(2) VALUE 31.
001940     05  FILLER PIC 9(2) VALUE 30.
001950     05  FILLER PIC 9(2) VALUE 31.
001960     05  FILLER PIC 9(2) VALUE 30.
001970     05  FILLER PIC 9(2) VALUE 31.
001980     05  FILLER PIC 9(2) VALUE 31.
001990     05  FILLER PIC 9(2) VALUE 30.
002000     05  FILLER PIC 9(2) VALUE 31.
002010     05  FILLER PIC 9(2) VALUE 30.
002020     05  FILLER PIC 9(2) VALUE 31.
002030 01  WS-DIM-THIS-MONTH              PIC 9(2).
002040 01  WS-DUE-DAY-TRIES               PIC 9(2) COMP.
002050
002060*    SCRATCH LINKAGE IMAGE FOR THE MTFEECLC CALL - CALC-TYPE "A"
002070*    COMPUTES DISCOUNT/TAX/TOTAL, CALC-TYPE "L" THEN REUSES THE
002080*    SAME RETURN-TOTAL TO COMPUTE THE LATE FEE - SEE 260/465 BELOW
002090 01  FEE-CALC-REC.
002100     05  CALC-TYPE-SW               PIC X.
002110     05  SPECIALIZATION-BASE-FEE    PIC 9(7)V99 COMP-3.
002120     05  YEARS-OF-EXPERIENCE        PIC 9(3) COMP-3.
002130     05  IS-EMERGENCY-SW            PIC X.
002140     05  DOCTOR-RATING              PIC 9(1)V99 COMP-3.
002150     05  IS-SENIOR-SW               PIC X.
002160     05  HAS-INSURANCE-SW           PIC X.
002170     05  EFFECTIVE-BASE-AMOUNT      PIC 9(9)V99 COMP-3.
002180     05  INSURANCE-COVERAGE         PIC 9(9)V99 COMP-3.
002190     05  DAYS-OVERDUE               PIC 9(5) COMP-3.
002200     05  RETURN-FEE                 PIC 9(9)V99 COMP-3.
002210     05  RETURN-DISCOUNT            PIC 9(9)V99 COMP-3.
002220     05  RETURN-TAX                 PIC 9(9)V99 COMP-3.
002230     05  RETURN-TOTAL               PIC 9(9)V99 COMP-3.
002240
002250 01  COUNTERS-AND-ACCUMULATORS.
002260     05  RECORDS-READ               PIC S9(9) COMP.
002270     05  RECORDS-WRITTEN            PIC S9(9) COMP.
002280     05  ERROR-RECS                 PIC S9(7) COMP.
002290     05  PAT-ROW-COUNT              PIC S9(5) COMP.
002300     05  BILL-ROW-COUNT             PIC S9(5) COMP.
002310     05  BILLS-GENERATED            PIC S9(5) COMP.
002320     05  PAYMENTS-APPLIED           PIC S9(5) COMP.
002330     05  LATE-FEES-ASSESSED         PIC S9(5) COMP.
002340
002350 01  REJECT-SW                      PIC X(1).
002360     88  RECORD-REJECTED            VALUE "Y".
002370 01  WS-REJECT-REASON               PIC X(60).
002380
002390*    AGE-AT-BILLING SCRATCH, SAME DDMMYYYY TRUNCATION IDIOM USED BY
002400*    THE REGISTRATION STEP TO DECIDE THE SENIOR-CITIZEN DISCOUNT
002410 01  WS-AGE                         PIC S9(3) COMP-3.
002420 01  WS-ITEMS-TOTAL                 PIC S9(9)V99 COMP-3.
002430 01  WS-ITEM-SUB                    PIC 9(2) COMP.
002440 01  WS-MIN-PAYMENT                 PIC S9(9)V99 COMP-3.
002450
002460*    OLD PATIENT MASTER IMAGE, LOADED READ-ONLY - THIS STEP ONLY
002470*    NEEDS DATE-OF-BIRTH AND HAS-INSURANCE FOR THE DISCOUNT CALC,
002480*    IT NEVER WRITES THE PATIENT MASTER BACK
002490 01  WS-PATIENT-TABLE.
002500     05  WS-PATIENT-ROW OCCURS 2000 TIMES
002510                        INDEXED BY PAT-IDX.
002520         COPY MTPATMST.
002530
002540*    OLD BILL MASTER IMAGE, LOADED ONCE AND REWRITTEN AT CLEANUP
002550*    TIME AFTER THE GENERATE/PAYMENT TRANSACTIONS ARE APPLIED
002560 01  WS-BILL-TABLE.
002570     05  WS-BILL-ROW OCCURS 2000 TIMES
002580                     INDEXED BY BIL-IDX.
002590         COPY MTBILMST.
002600
002610 COPY MTIDCTR.
002620 COPY MTABEND.
002630
002640 PROCEDURE DIVISION.
002650     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002660     PERFORM 100-MAINLINE THRU 100-EXIT
002670             UNTIL NO-MORE-TXN-RECS OR BILTXN-TRAILER-REC.
002680     PERFORM 460-SCAN-FOR-LATE-FEES THRU 460-EXIT.
002690     PERFORM 900-CLEANUP THRU 900-EXIT.
002700     MOVE ZERO TO RETURN-CODE.
002710     GOBACK.
002720
002730 000-HOUSEKEEPING.
002740     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002750     ACCEPT WS-RUN-DATE-RAW FROM DATE.
002760     ACCEPT WS-RUN-TIME-RAW FROM TIME.
002770*    Y2K WINDOW - TWO-DIGIT YEARS 00-49 ARE 2000-2049, 50-99 ARE 1950-99
002780     IF WS-RUN-YY < 50
002790         COMPUTE WS-RUN-YYYY-O = 2000 + WS-RUN-YY
002800     ELSE
002810         COMPUTE WS-RUN-YYYY-O = 1900 + WS-RUN-YY
002820     END-IF.
002830     MOVE WS-RUN-MM TO WS-RUN-MM-O.
002840     MOVE WS-RUN-DD TO WS-RUN-DD-O.
002850     MOVE WS-RUN-DD-O   TO WS-RUN-DT-DD.
002860     MOVE WS-RUN-MM-O   TO WS-RUN-DT-MM.
002870     MOVE WS-RUN-YYYY-O TO WS-RUN-DT-YYYY.
002880     MOVE WS-RUN-HH     TO WS-RUN-DT-HH.
002890     MOVE WS-RUN-MI     TO WS-RUN-DT-MIN.
002900
002910     MOVE WS-RUN-DD-O   TO JD-DAY.
002920     MOVE WS-RUN-MM-O   TO JD-MONTH.
002930     MOVE WS-RUN-YYYY-O TO JD-YEAR.
002940     CALL "MTJULDAY" USING JULDAY-CALC-REC, RETURN-CD.
002950     MOVE JD-JULIAN-DAY TO WS-RUN-JULIAN.
002960
002970     OPEN INPUT BILL-TXN-FILE.
002980     OPEN INPUT PATIENT-OLD-MASTER.
002990     OPEN INPUT BILL-OLD-MASTER.
003000     OPEN OUTPUT BILL-NEW-MASTER.
003010     OPEN OUTPUT BILL-BACKUP-FILE.
003020     OPEN OUTPUT BILL-ERROR-FILE.
003030     OPEN OUTPUT SYSOUT.
003040
003050     INITIALIZE COUNTERS-AND-ACCUMULATORS.
003060     PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT.
003070     PERFORM 070-LOAD-BILL-TABLE THRU 070-EXIT.
003080
003090     READ BILL-TXN-FILE INTO BILL-TXN-REC
003100         AT END
003110         MOVE "N" TO MORE-TXN-SW
003120         GO TO 000-EXIT
003130     END-READ.
003140     ADD +1 TO RECORDS-READ.
003150 000-EXIT.
003160     EXIT.
003170
003180 050-LOAD-PATIENT-TABLE.
003190     MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.
003200     MOVE ZERO TO PAT-ROW-COUNT.
003210     READ PATIENT-OLD-MASTER INTO PATIENT-MASTER-LINE
003220         AT END
003230         MOVE "10" TO PMCODE
003240         GO TO 050-EXIT
003250     END-READ.
003260*    FIRST ROW IS THE COLUMN-HEADER ROW, SKIP IT
003270     READ PATIENT-OLD-MASTER INTO PATIENT-MASTER-LINE
003280         AT END
003290         MOVE "10" TO PMCODE
003300         GO TO 050-EXIT
003310     END-READ.
003320     PERFORM 055-LOAD-ONE-PAT-ROW THRU 055-EXIT
003330         UNTIL NO-MORE-PAT-DATA.
003340 050-EXIT.
003350     EXIT.
003360
003370 055-LOAD-ONE-PAT-ROW.
003380     MOVE "055-LOAD-ONE-PAT-ROW" TO PARA-NAME.
003390     ADD +1 TO PAT-ROW-COUNT.
003400     SET PAT-IDX TO PAT-ROW-COUNT.
003410     UNSTRING PATIENT-MASTER-LINE DELIMITED BY ","
003420         INTO PAT-PATIENT-ID(PAT-IDX) PAT-FIRST-NAME(PAT-IDX)
003430              PAT-LAST-NAME(PAT-IDX) PAT-DATE-OF-BIRTH(PAT-IDX)
003440              PAT-GENDER(PAT-IDX) PAT-EMAIL(PAT-IDX)
003450              PAT-PHONE(PAT-IDX) PAT-ADDRESS(PAT-IDX)
003460              PAT-BLOOD-GROUP(PAT-IDX) PAT-PATIENT-TYPE(PAT-IDX)
003470              PAT-INSURANCE-PROVIDER(PAT-IDX)
003480              PAT-INSURANCE-POLICY-NBR(PAT-IDX)
003490              PAT-HAS-INSURANCE(PAT-IDX)
003500              PAT-INSURANCE-CLAIM-LIMIT(PAT-IDX)
003510              PAT-REGISTRATION-DATE(PAT-IDX) PAT-VISIT-COUNT(PAT-IDX)
003520              PAT-GUARDIAN-NAME(PAT-IDX) PAT-GUARDIAN-PHONE(PAT-IDX)
003530              PAT-PREFERRED-LANGUAGE(PAT-IDX) PAT-REFERRED-BY(PAT-IDX)
003540              PAT-PRIORITY-CD(PAT-IDX).
003550     READ PATIENT-OLD-MASTER INTO PATIENT-MASTER-LINE
003560         AT END
003570         MOVE "10" TO PMCODE
003580     END-READ.
003590 055-EXIT.
003600     EXIT.
003610
003620 070-LOAD-BILL-TABLE.
003630     MOVE "070-LOAD-BILL-TABLE" TO PARA-NAME.
003640     MOVE ZERO TO BILL-ROW-COUNT.
003650     READ BILL-OLD-MASTER INTO BILL-MASTER-LINE
003660         AT END
003670         MOVE "10" TO BMCODE
003680         GO TO 070-EXIT
003690     END-READ.
003700*    FIRST ROW IS THE COLUMN-HEADER ROW, SKIP IT
003710     READ BILL-OLD-MASTER INTO BILL-MASTER-LINE
003720         AT END
003730         MOVE "10" TO BMCODE
003740         GO TO 070-EXIT
003750     END-READ.
003760     PERFORM 075-LOAD-ONE-BILL-ROW THRU 075-EXIT
003770         UNTIL NO-MORE-BILL-DATA.
003780 070-EXIT.
003790     EXIT.
003800
003810 075-LOAD-ONE-BILL-ROW.
003820     MOVE "075-LOAD-ONE-BILL-ROW" TO PARA-NAME.
003830     ADD +1 TO BILL-ROW-COUNT.
003840     SET BIL-IDX TO BILL-ROW-COUNT.
003850     MOVE BILL-MASTER-LINE TO BILL-BKUP-LINE.
003860     WRITE BILL-BKUP-LINE.
003870     UNSTRING BILL-MASTER-LINE DELIMITED BY ","
003880         INTO BIL-BILL-ID(BIL-IDX) BIL-APPOINTMENT-ID(BIL-IDX)
003890              BIL-PATIENT-ID(BIL-IDX) BIL-DOCTOR-ID(BIL-IDX)
003900              BIL-BASE-AMOUNT(BIL-IDX) BIL-BILL-ITEMS-TOTAL(BIL-IDX)
003910              BIL-DISCOUNT-AMOUNT(BIL-IDX) BIL-TAX-AMOUNT(BIL-IDX)
003920              BIL-INSURANCE-COVERAGE(BIL-IDX) BIL-TOTAL-AMOUNT(BIL-IDX)
003930              BIL-IS-PAID(BIL-IDX) BIL-PAYMENT-DATETIME(BIL-IDX)
003940              BIL-PAYMENT-METHOD(BIL-IDX) BIL-BILL-TYPE(BIL-IDX)
003950              BIL-DUE-DATE(BIL-IDX) BIL-GENERATED-BY(BIL-IDX)
003960              BIL-STATUS-CD(BIL-IDX).
003970*    RE-SEED THE BILL-ID COUNTER SO A FRESH GENERATE NEVER COLLIDES
003980     MOVE BIL-BILL-ID(BIL-IDX)(2:5) TO MT-NEW-ID-DIGITS.
003990     IF MT-NEW-ID-DIGITS > BILL-ID-CTR
004000         MOVE MT-NEW-ID-DIGITS TO BILL-ID-CTR.
004010     READ BILL-OLD-MASTER INTO BILL-MASTER-LINE
004020         AT END
004030         MOVE "10" TO BMCODE
004040     END-READ.
004050 075-EXIT.
004060     EXIT.
004070
004080 100-MAINLINE.
004090     MOVE "100-MAINLINE" TO PARA-NAME.
004100     MOVE "N" TO REJECT-SW.
004110     MOVE SPACES TO WS-REJECT-REASON.
004120
004130     IF BILTXN-DETAIL-REC
004140         IF BILTXN-GENERATE
004150             PERFORM 200-VALIDATE-GENERATE THRU 200-EXIT
004160             IF RECORD-REJECTED
004170                 PERFORM 700-WRITE-BILERR THRU 700-EXIT
004180             ELSE
004190                 PERFORM 250-SUM-BILL-ITEMS THRU 250-EXIT
004200                 PERFORM 260-CALC-BILL-AMOUNTS THRU 260-EXIT
004210                 PERFORM 300-APPLY-GENERATE THRU 300-EXIT
004220             END-IF
004230         ELSE IF BILTXN-PAYMENT
004240             PERFORM 400-VALIDATE-PAYMENT THRU 400-EXIT
004250             IF RECORD-REJECTED
004260                 PERFORM 700-WRITE-BILERR THRU 700-EXIT
004270             ELSE
004280                 PERFORM 450-APPLY-PAYMENT THRU 450-EXIT
004290             END-IF
004300         ELSE
004310             MOVE "Y" TO REJECT-SW
004320             MOVE "UNRECOGNIZED TXN-TYPE" TO WS-REJECT-REASON
004330             PERFORM 700-WRITE-BILERR THRU 700-EXIT
004340         END-IF
004350     END-IF.
004360
004370     READ BILL-TXN-FILE INTO BILL-TXN-REC
004380         AT END
004390         MOVE "N" TO MORE-TXN-SW
004400         GO TO 100-EXIT
004410     END-READ.
004420     IF MORE-TXN-RECS
004430         ADD +1 TO RECORDS-READ.
004440 100-EXIT.
004450     EXIT.
004460
004470 200-VALIDATE-GENERATE.
004480     MOVE "200-VALIDATE-GENERATE" TO PARA-NAME.
004490     SET PAT-IDX TO 1.
004500     SEARCH WS-PATIENT-ROW
004510         AT END
004520             MOVE "Y" TO REJECT-SW
004530             MOVE "PATIENT NOT FOUND" TO WS-REJECT-REASON
004540         WHEN PAT-PATIENT-ID(PAT-IDX) = BILTXN-PATIENT-ID
004550             CONTINUE.
004560     IF RECORD-REJECTED
004570         GO TO 200-EXIT.
004580
004590     COMPUTE WS-AGE = (WS-RUN-DATE-FULL / 10000) -
004600         (PAT-DATE-OF-BIRTH(PAT-IDX) / 10000).
004610     IF PAT-WITH-INSURANCE(PAT-IDX)
004620         MOVE "Y" TO HAS-INSURANCE-SW
004630     ELSE
004640         MOVE "N" TO HAS-INSURANCE-SW.
004650     IF WS-AGE NOT < 65
004660         MOVE "Y" TO IS-SENIOR-SW
004670     ELSE
004680         MOVE "N" TO IS-SENIOR-SW.
004690 200-EXIT.
004700     EXIT.
004710
004720*    BILL-ITEMS OCCURS 10 TIMES ON THE TRANSACTION - QTY TIMES UNIT
004730*    PRICE FOR EACH POPULATED SLOT, UP TO BILTXN-ITEM-COUNT
004740 250-SUM-BILL-ITEMS.
004750     MOVE "250-SUM-BILL-ITEMS" TO PARA-NAME.
004760     MOVE ZERO TO WS-ITEMS-TOTAL.
004770     PERFORM 255-SUM-ONE-ITEM THRU 255-EXIT
004780         VARYING WS-ITEM-SUB FROM 1 BY 1
004790         UNTIL WS-ITEM-SUB > BILTXN-ITEM-COUNT.
004800 250-EXIT.
004810     EXIT.
004820
004830 255-SUM-ONE-ITEM.
004840     COMPUTE WS-ITEMS-TOTAL = WS-ITEMS-TOTAL +
004850         (BILTXN-ITEM-QTY(WS-ITEM-SUB) *
004860          BILTXN-ITEM-UNIT-PRICE(WS-ITEM-SUB)).
004870 255-EXIT.
004880     EXIT.
004890
004900 260-CALC-BILL-AMOUNTS.
004910     MOVE "260-CALC-BILL-AMOUNTS" TO PARA-NAME.
004920     MOVE "A" TO CALC-TYPE-SW.
004930     COMPUTE EFFECTIVE-BASE-AMOUNT =
004940         BILTXN-BASE-AMOUNT + WS-ITEMS-TOTAL.
004950     MOVE BILTXN-INSURANCE-COVERAGE TO INSURANCE-COVERAGE.
004960     CALL "MTFEECLC" USING FEE-CALC-REC, RETURN-CD.
004970 260-EXIT.
004980     EXIT.
004990
005000 300-APPLY-GENERATE.
005010     MOVE "300-APPLY-GENERATE" TO PARA-NAME.
005020     PERFORM 500-ASSIGN-BILL-ID THRU 500-EXIT.
005030
005040     ADD +1 TO BILL-ROW-COUNT.
005050     SET BIL-IDX TO BILL-ROW-COUNT.
005060     MOVE BILTXN-BILL-ID           TO BIL-BILL-ID(BIL-IDX).
005070     MOVE BILTXN-APPOINTMENT-ID    TO BIL-APPOINTMENT-ID(BIL-IDX).
005080     MOVE BILTXN-PATIENT-ID        TO BIL-PATIENT-ID(BIL-IDX).
005090     MOVE BILTXN-DOCTOR-ID         TO BIL-DOCTOR-ID(BIL-IDX).
005100     MOVE BILTXN-BASE-AMOUNT       TO BIL-BASE-AMOUNT(BIL-IDX).
005110     MOVE WS-ITEMS-TOTAL           TO BIL-BILL-ITEMS-TOTAL(BIL-IDX).
005120     MOVE RETURN-DISCOUNT          TO BIL-DISCOUNT-AMOUNT(BIL-IDX).
005130     MOVE RETURN-TAX               TO BIL-TAX-AMOUNT(BIL-IDX).
005140     MOVE BILTXN-INSURANCE-COVERAGE
005150                                    TO BIL-INSURANCE-COVERAGE(BIL-IDX).
005160     MOVE RETURN-TOTAL             TO BIL-TOTAL-AMOUNT(BIL-IDX).
005170     MOVE "N"                      TO BIL-IS-PAID(BIL-IDX).
005180     MOVE ZERO                     TO BIL-PAYMENT-DATETIME(BIL-IDX).
005190     MOVE SPACES                   TO BIL-PAYMENT-METHOD(BIL-IDX).
005200     MOVE BILTXN-BILL-TYPE         TO BIL-BILL-TYPE(BIL-IDX).
005210     MOVE SPACES                   TO BIL-GENERATED-BY(BIL-IDX).
005220     MOVE "N"                      TO BIL-STATUS-CD(BIL-IDX).
005230
005240     MOVE WS-RUN-DD-O   TO JD-DAY.
005250     MOVE WS-RUN-MM-O   TO JD-MONTH.
005260     MOVE WS-RUN-YYYY-O TO JD-YEAR.
005270     PERFORM 520-ADD-ONE-DUE-DAY THRU 520-EXIT
005280         VARYING WS-DUE-DAY-TRIES FROM 1 BY 1
005290         UNTIL WS-DUE-DAY-TRIES > 30.
005300     MOVE JD-DAY                   TO BIL-DUE-DD(BIL-IDX).
005310     MOVE JD-MONTH                 TO BIL-DUE-MM(BIL-IDX).
005320     MOVE JD-YEAR                  TO BIL-DUE-YYYY(BIL-IDX).
005330     MOVE WS-RUN-DT-HH              TO BIL-DUE-HH(BIL-IDX).
005340     MOVE WS-RUN-DT-MIN              TO BIL-DUE-MIN(BIL-IDX).
005350
005360     ADD +1 TO BILLS-GENERATED.
005370     ADD +1 TO RECORDS-WRITTEN.
005380 300-EXIT.
005390     EXIT.
005400
005410 400-VALIDATE-PAYMENT.
005420     MOVE "400-VALIDATE-PAYMENT" TO PARA-NAME.
005430     SET BIL-IDX TO 1.
005440     SEARCH WS-BILL-ROW
005450         AT END
005460             MOVE "Y" TO REJECT-SW
005470             MOVE "BILL NOT FOUND" TO WS-REJECT-REASON
005480         WHEN BIL-BILL-ID(BIL-IDX) = BILTXN-BILL-ID
005490             CONTINUE.
005500     IF RECORD-REJECTED
005510         GO TO 400-EXIT.
005520
005530     IF BIL-PAID(BIL-IDX)
005540         MOVE "Y" TO REJECT-SW
005550         MOVE "BILL ALREADY PAID" TO WS-REJECT-REASON
005560         GO TO 400-EXIT.
005570
005580*    PARTIAL PAYMENT IS ONLY ALLOWED WHEN THE BILL EXCEEDS RS.5000,
005590*    MINIMUM IS 10 PERCENT OF THE TOTAL - OTHERWISE FULL PAYMENT
005600     IF BIL-TOTAL-AMOUNT(BIL-IDX) > 5000.00
005610         COMPUTE WS-MIN-PAYMENT ROUNDED =
005620             BIL-TOTAL-AMOUNT(BIL-IDX) * 0.10
005630     ELSE
005640         MOVE BIL-TOTAL-AMOUNT(BIL-IDX) TO WS-MIN-PAYMENT.
005650
005660     IF BILTXN-PAYMENT-AMOUNT < WS-MIN-PAYMENT
005670         MOVE "Y" TO REJECT-SW
005680         MOVE "PAYMENT BELOW REQUIRED MINIMUM" TO WS-REJECT-REASON.
005690 400-EXIT.
005700     EXIT.
005710
005720 450-APPLY-PAYMENT.
005730     MOVE "450-APPLY-PAYMENT" TO PARA-NAME.
005740     MOVE "Y" TO BIL-IS-PAID(BIL-IDX).
005750     IF BILTXN-PAYMENT-DATETIME = ZERO
005760         MOVE WS-RUN-DATETIME TO BIL-PAYMENT-DATETIME(BIL-IDX)
005770     ELSE
005780         MOVE BILTXN-PAYMENT-DATETIME TO BIL-PAYMENT-DATETIME(BIL-IDX).
005790     MOVE BILTXN-PAYMENT-METHOD TO BIL-PAYMENT-METHOD(BIL-IDX).
005800     MOVE "P" TO BIL-STATUS-CD(BIL-IDX).
005810     ADD +1 TO PAYMENTS-APPLIED.
005820     ADD +1 TO RECORDS-WRITTEN.
005830 450-EXIT.
005840     EXIT.
005850
005860*    END-OF-RUN SWEEP, AFTER EVERY GENERATE/PAYMENT TRANSACTION IS
005870*    APPLIED - CLASSIFIES EVERY UNPAID BILL AS OVERDUE OR PENDING
005880*    AND ASSESSES THE 1-PERCENT-PER-DAY LATE FEE ON THE OVERDUE ONES
005890 460-SCAN-FOR-LATE-FEES.
005900     MOVE "460-SCAN-FOR-LATE-FEES" TO PARA-NAME.
005910     PERFORM 465-CHECK-ONE-LATE-FEE THRU 465-EXIT
005920         VARYING BIL-IDX FROM 1 BY 1
005930         UNTIL BIL-IDX > BILL-ROW-COUNT.
005940 460-EXIT.
005950     EXIT.
005960
005970 465-CHECK-ONE-LATE-FEE.
005980     IF BIL-PAID(BIL-IDX)
005990         GO TO 465-EXIT.
006000
006010     MOVE BIL-DUE-DD(BIL-IDX)   TO JD-DAY.
006020     MOVE BIL-DUE-MM(BIL-IDX)   TO JD-MONTH.
006030     MOVE BIL-DUE-YYYY(BIL-IDX) TO JD-YEAR.
006040     CALL "MTJULDAY" USING JULDAY-CALC-REC, RETURN-CD.
006050     MOVE JD-JULIAN-DAY TO WS-DUE-JULIAN.
006060     COMPUTE WS-DAYS-OVERDUE = WS-RUN-JULIAN - WS-DUE-JULIAN.
006070
006080     IF WS-DAYS-OVERDUE > 0
006090         MOVE "O" TO BIL-STATUS-CD(BIL-IDX)
006100         MOVE WS-DAYS-OVERDUE      TO DAYS-OVERDUE
006110         MOVE BIL-TOTAL-AMOUNT(BIL-IDX) TO RETURN-TOTAL
006120         MOVE "L" TO CALC-TYPE-SW
006130         CALL "MTFEECLC" USING FEE-CALC-REC, RETURN-CD
006140         MOVE SPACES TO SYSOUT-REC
006150         STRING "LATE FEE ASSESSED -- BILL " DELIMITED BY SIZE
006160                BIL-BILL-ID(BIL-IDX) DELIMITED BY SIZE
006170                " DAYS OVERDUE " DELIMITED BY SIZE
006180                WS-DAYS-OVERDUE DELIMITED BY SIZE
006190                " FEE " DELIMITED BY SIZE
006200                RETURN-FEE DELIMITED BY SIZE
006210                INTO SYSOUT-REC
006220         WRITE SYSOUT-REC
006230         ADD +1 TO LATE-FEES-ASSESSED
006240     ELSE
006250         MOVE "N" TO BIL-STATUS-CD(BIL-IDX).
006260 465-EXIT.
006270     EXIT.
006280
006290 500-ASSIGN-BILL-ID.
006300     MOVE "500-ASSIGN-BILL-ID" TO PARA-NAME.
006310     ADD +1 TO BILL-ID-CTR.
006320     MOVE "B" TO MT-NEW-ID-PREFIX.
006330     MOVE BILL-ID-CTR TO MT-NEW-ID-DIGITS.
006340     STRING MT-NEW-ID-PREFIX DELIMITED BY SIZE
006350            MT-NEW-ID-DIGITS DELIMITED BY SIZE
006360            INTO BILTXN-BILL-ID.
006370 500-EXIT.
006380     EXIT.
006390
006400*    SAME LEAP-YEAR/MONTH-OVERFLOW ARITHMETIC AS MTAPPSCH'S OWN
006410*    660-ADD-ONE-DAY, KEPT LOCAL RATHER THAN CALLING MTJULDAY TWICE
006420*    PER DAY SINCE THIS STEP ONLY WALKS THE CALENDAR, NEVER THE WEEK
006430 520-ADD-ONE-DUE-DAY.
006440     MOVE "N" TO WS-LEAP-SW-L.
006450     COMPUTE WS-4-PART-L = JD-YEAR - ((JD-YEAR / 4) * 4).
006460     IF WS-4-PART-L = 0
006470         MOVE "Y" TO WS-LEAP-SW-L
006480         COMPUTE WS-100-PART-L = JD-YEAR - ((JD-YEAR / 100) * 100)
006490         IF WS-100-PART-L = 0
006500             MOVE "N" TO WS-LEAP-SW-L
006510             COMPUTE WS-400-PART-L =
006520                 JD-YEAR - ((JD-YEAR / 400) * 400)
006530             IF WS-400-PART-L = 0
006540                 MOVE "Y" TO WS-LEAP-SW-L
006550             END-IF
006560         END-IF.
006570     MOVE WS-DIM-ROW(JD-MONTH) TO WS-DIM-THIS-MONTH.
006580     IF JD-MONTH = 2 AND WS-IS-LEAP-YEAR-L
006590         ADD +1 TO WS-DIM-THIS-MONTH.
006600     ADD +1 TO JD-DAY.
006610     IF JD-DAY > WS-DIM-THIS-MONTH
006620         MOVE 1 TO JD-DAY
006630         ADD +1 TO JD-MONTH
006640         IF JD-MONTH > 12
006650             MOVE 1 TO JD-MONTH
006660             ADD +1 TO JD-YEAR
006670         END-IF.
006680 520-EXIT.
006690     EXIT.
006700
006710 700-WRITE-BILERR.
006720     MOVE "700-WRITE-BILERR" TO PARA-NAME.
006730     MOVE BILTXN-BILL-ID TO BILERR-BILL-ID.
006740     MOVE WS-REJECT-REASON TO BILERR-REASON.
006750     WRITE BILERR-REC.
006760     ADD +1 TO ERROR-RECS.
006770 700-EXIT.
006780     EXIT.
006790
006800 850-CLOSE-FILES.
006810     MOVE "850-CLOSE-FILES" TO PARA-NAME.
006820     CLOSE BILL-TXN-FILE, PATIENT-OLD-MASTER, BILL-OLD-MASTER,
006830           BILL-NEW-MASTER, BILL-BACKUP-FILE, BILL-ERROR-FILE,
006840           SYSOUT.
006850 850-EXIT.
006860     EXIT.
006870
006880 900-CLEANUP.
006890     MOVE "900-CLEANUP" TO PARA-NAME.
006900     IF NOT BILTXN-TRAILER-REC
006910         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
006920         GO TO 1000-ABEND-RTN.
006930
006940     IF RECORDS-READ NOT EQUAL TO BILTXN-IN-RECORD-COUNT
006950         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
006960                               TO ABEND-REASON
006970         WRITE SYSOUT-REC FROM ABEND-REC.
006980
006990     MOVE "BILL-ID,APPOINTMENT-ID,PATIENT-ID,DOCTOR-ID,..." TO
007000                                      BILL-NEW-LINE.
007010     WRITE BILL-NEW-LINE.
007020     PERFORM 920-WRITE-ONE-BILL-ROW THRU 920-EXIT
007030         VARYING BIL-IDX FROM 1 BY 1
007040         UNTIL BIL-IDX > BILL-ROW-COUNT.
007050
007060     DISPLAY "** BILLING TRANSACTIONS READ **".
007070     DISPLAY RECORDS-READ.
007080     DISPLAY "** BILLS GENERATED **".
007090     DISPLAY BILLS-GENERATED.
007100     DISPLAY "** PAYMENTS APPLIED **".
007110     DISPLAY PAYMENTS-APPLIED.
007120     DISPLAY "** TRANSACTIONS REJECTED **".
007130     DISPLAY ERROR-RECS.
007140     DISPLAY "** LATE FEES ASSESSED **".
007150     DISPLAY LATE-FEES-ASSESSED.
007160
007170     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007180     DISPLAY "******** NORMAL END OF JOB MTBILL ********".
007190 900-EXIT.
007200     EXIT.
007210
007220 920-WRITE-ONE-BILL-ROW.
007230     MOVE "920-WRITE-ONE-BILL-ROW" TO PARA-NAME.
007240     STRING BIL-BILL-ID(BIL-IDX) DELIMITED BY SIZE ","
007250            BIL-APPOINTMENT-ID(BIL-IDX) DELIMITED BY SIZE ","
007260            BIL-PATIENT-ID(BIL-IDX) DELIMITED BY SIZE ","
007270            BIL-DOCTOR-ID(BIL-IDX) DELIMITED BY SIZE ","
007280            BIL-BASE-AMOUNT(BIL-IDX) DELIMITED BY SIZE ","
007290            BIL-BILL-ITEMS-TOTAL(BIL-IDX) DELIMITED BY SIZE ","
007300            BIL-DISCOUNT-AMOUNT(BIL-IDX) DELIMITED BY SIZE ","
007310            BIL-TAX-AMOUNT(BIL-IDX) DELIMITED BY SIZE ","
007320            BIL-INSURANCE-COVERAGE(BIL-IDX) DELIMITED BY SIZE ","
007330            BIL-TOTAL-AMOUNT(BIL-IDX) DELIMITED BY SIZE ","
007340            BIL-IS-PAID(BIL-IDX) DELIMITED BY SIZE ","
007350            BIL-PAYMENT-DATETIME(BIL-IDX) DELIMITED BY SIZE ","
007360            BIL-PAYMENT-METHOD(BIL-IDX) DELIMITED BY SIZE ","
007370            BIL-BILL-TYPE(BIL-IDX) DELIMITED BY SIZE ","
007380            BIL-DUE-DATE(BIL-IDX) DELIMITED BY SIZE ","
007390            BIL-GENERATED-BY(BIL-IDX) DELIMITED BY SIZE ","
007400            BIL-STATUS-CD(BIL-IDX) DELIMITED BY SIZE
007410            INTO BILL-NEW-LINE.
007420     WRITE BILL-NEW-LINE.
007430 920-EXIT.
007440     EXIT.
007450
007460 1000-ABEND-RTN.
007470     WRITE SYSOUT-REC FROM ABEND-REC.
007480     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007490     DISPLAY "*** ABNORMAL END OF JOB-MTBILL ***" UPON CONSOLE.
007500     DIVIDE ZERO-VAL INTO ONE-VAL.
