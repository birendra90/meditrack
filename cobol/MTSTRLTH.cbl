000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MTSTRLTH.
000400 AUTHOR. J. SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    01/01/08  J.SAYLES   ORIGINAL - GENERIC TRIMMED-LENGTH      *
001200*              UTILITY, CARRIED OVER FOR USE BY THE MEDITRACK    *
001300*              EDIT PROGRAMS WHEN CHECKING NAME/ADDRESS/         *
001400*              SYMPTOM TEXT-FIELD MINIMUM AND MAXIMUM LENGTHS    *
001500*    04/02/11  J.SAYLES   RENAMED FROM STRLTH, NO LOGIC CHANGE.  *
001600*              CR-4471 CLINIC BATCH CONVERSION                  *
001700*    09/09/98  T.OKAFOR   Y2K - NOT DATE-SENSITIVE, NO CHANGE    *
001800*              NEEDED, REVIEWED PER SHOP Y2K SWEEP               *
001900******************************************************************
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SOURCE-COMPUTER. IBM-390.
002300 OBJECT-COMPUTER. IBM-390.
002310 SPECIAL-NAMES.
002320     UPSI-0 ON DEBUG-TRACE-SW.
002400 INPUT-OUTPUT SECTION.
002500
002600 DATA DIVISION.
002700 FILE SECTION.
002800
002900 WORKING-STORAGE SECTION.
003000 77  SCAN-IDX                        PIC S9(4) COMP.
003100 77  SCAN-IDX-ALPHA REDEFINES SCAN-IDX
003110                                  PIC X(04).
003200 77  L                               PIC S9(4) COMP.
003210 77  L-ALPHA REDEFINES L             PIC X(04).
003300 77  MORE-TO-SCAN-SW                 PIC X.
003400     88 MORE-TO-SCAN                 VALUE "Y".
003410 77  RETURN-LTH-WORK                 PIC S9(4) COMP.
003420 77  RETURN-LTH-WORK-A REDEFINES RETURN-LTH-WORK
003430                                  PIC X(04).
003500
003600 LINKAGE SECTION.
003700 01  TEXT1                           PIC X(255).
003800 01  RETURN-LTH                      PIC S9(4).
003900
004000 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
004100     MOVE 0 TO RETURN-LTH.
004200     MOVE 0 TO L.
004300     INSPECT TEXT1 REPLACING ALL LOW-VALUES BY SPACES.
004400     MOVE "Y" TO MORE-TO-SCAN-SW.
004500     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
004600         VARYING SCAN-IDX FROM 255 BY -1
004700         UNTIL SCAN-IDX < 1 OR NOT MORE-TO-SCAN.
004800     ADD L TO RETURN-LTH.
004900     GOBACK.
005000
005100 100-SCAN-BACKWARD.
005200     IF TEXT1(SCAN-IDX:1) NOT = SPACE
005300         MOVE SCAN-IDX TO L
005400         MOVE "N" TO MORE-TO-SCAN-SW.
005500 100-EXIT.
005600     EXIT.
