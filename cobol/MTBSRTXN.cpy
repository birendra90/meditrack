000100******************************************************************
000200*    MTBSRTXN  --  BILL SUMMARY REQUEST TRANSACTION               *
000300*    INPUT TO MTSTATS'S 500-BILL-SUMMARY STEP.  ONE DETAIL REC    *
000400*    PER PATIENT/PERIOD COMBINATION ASKED FOR AT RUN TIME --      *
000500*    MTSTATS SCANS THE BILL MASTER FOR THAT PATIENT WITHIN THE    *
000600*    PERIOD AND WRITES ONE SUMMARY LINE.  FOLLOWED BY A TRAILER   *
000700*    CARRYING THE RECORD COUNT.                                  *
000800*    ORIGINAL  - J.SAYLES   - CR-4471 CLINIC BATCH CONVERSION     *
000900******************************************************************
001000 01  BSR-TXN-REC.
001100     05  BSRTXN-RECORD-TYPE          PIC X(01).
001200         88  BSRTXN-DETAIL-REC       VALUE "D".
001300         88  BSRTXN-TRAILER-REC      VALUE "T".
001400     05  BSRTXN-PATIENT-ID           PIC X(06).
001500     05  BSRTXN-PERIOD-START         PIC 9(08).
001600     05  BSRTXN-PERIOD-START-R REDEFINES BSRTXN-PERIOD-START.
001700         10  BSRTXN-PS-DD            PIC 9(02).
001800         10  BSRTXN-PS-MM            PIC 9(02).
001900         10  BSRTXN-PS-YYYY          PIC 9(04).
002000     05  BSRTXN-PERIOD-END           PIC 9(08).
002100     05  BSRTXN-PERIOD-END-R REDEFINES BSRTXN-PERIOD-END.
002200         10  BSRTXN-PE-DD            PIC 9(02).
002300         10  BSRTXN-PE-MM            PIC 9(02).
002400         10  BSRTXN-PE-YYYY          PIC 9(04).
002500     05  FILLER                      PIC X(83).
002600 01  BSRTXN-TRAILER-DATA REDEFINES BSR-TXN-REC.
002700     05  FILLER                      PIC X(01).
002800     05  BSRTXN-IN-RECORD-COUNT      PIC 9(09).
002900     05  FILLER                      PIC X(90).
