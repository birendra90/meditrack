000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  MTAPPSCH.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 01/01/08.
000160 DATE-COMPILED. 01/01/08.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    CHANGE LOG                                                  *
000200*    01/01/08  J.SAYLES   ORIGINAL - TREATMENT/LAB-COST SEARCH    *
000210*              UTILITY, CARRIED OVER AS THE SHOP'S PATTERN FOR    *
000220*              SCANNING AN IN-MEMORY TABLE FOR A SECONDARY KEY    *
000230*    04/02/11  J.SAYLES   REWRITTEN AS THE APPOINTMENT-BOOKING    *
000240*              STEP - VALIDATES THE REQUEST, CHECKS THE PATIENT   *
000250*              AND DOCTOR MASTERS, SCANS THE APPOINTMENT MASTER   *
000260*              FOR A DOUBLE-BOOKING AND COMPUTES THE EFFECTIVE    *
000270*              CONSULTATION FEE VIA MTFEECLC.  CR-4471            *
000280*    01/22/13  R.HENNESSY ADDED THE BEST-EFFORT PATIENT VISIT-    *
000290*              COUNT BUMP AT BOOKING TIME.  CR-4801               *
000300*    11/19/13  P.DUBOIS   SWITCHED THE PAST/FUTURE WINDOW CHECK   *
000310*              OVER TO MTJULDAY SO LEAP YEARS DON'T HAVE TO BE    *
000320*              HAND-CODED IN THIS PROGRAM.  CR-5120               *
000330*    09/09/98  T.OKAFOR   Y2K - WS-RUN-DATE WINDOWS THE 2-DIGIT   *
000340*              YEAR FROM ACCEPT FROM DATE BEFORE ANY DATE MATH    *
000350******************************************************************
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER. IBM-390.
000390 OBJECT-COMPUTER. IBM-390.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT SYSOUT
000450         ASSIGN TO UT-S-SYSOUT
000460         ORGANIZATION IS SEQUENTIAL.
000470
000480     SELECT APPOINTMENT-TXN-FILE
000490         ASSIGN TO UT-S-APTXN
000500         ACCESS MODE IS SEQUENTIAL
000510         FILE STATUS IS TFCODE.
000520
000530     SELECT APPOINTMENT-ERROR-FILE
000540         ASSIGN TO UT-S-APTERR
000550         ORGANIZATION IS SEQUENTIAL.
000560
000570     SELECT PATIENT-OLD-MASTER
000580         ASSIGN TO UT-S-PATOLD
000590         ACCESS MODE IS SEQUENTIAL
000600         FILE STATUS IS PMCODE.
000610
000620     SELECT PATIENT-NEW-MASTER
000630         ASSIGN TO UT-S-PATNEW
000640         ORGANIZATION IS SEQUENTIAL.
000650
000660     SELECT PATIENT-BACKUP-FILE
000670         ASSIGN TO UT-S-PATBKUP
000680         ORGANIZATION IS SEQUENTIAL.
000690
000700     SELECT DOCTOR-OLD-MASTER
000710         ASSIGN TO UT-S-DOCOLD
000720         ACCESS MODE IS SEQUENTIAL
000730         FILE STATUS IS OMCODE.
000740
000750     SELECT APPOINTMENT-OLD-MASTER
000760         ASSIGN TO UT-S-APTOLD
000770         ACCESS MODE IS SEQUENTIAL
000780         FILE STATUS IS AMCODE.
000790
000800     SELECT APPOINTMENT-NEW-MASTER
000810         ASSIGN TO UT-S-APTNEW
000820         ORGANIZATION IS SEQUENTIAL.
000830
000840     SELECT APPOINTMENT-BACKUP-FILE
000850         ASSIGN TO UT-S-APTBKUP
000860         ORGANIZATION IS SEQUENTIAL.
000870
000880     SELECT SLOT-REQUEST-FILE
000890         ASSIGN TO UT-S-SLTXN
000900         ACCESS MODE IS SEQUENTIAL
000910         FILE STATUS IS SFCODE.
000920
000930     SELECT SLOT-REPORT-FILE
000940         ASSIGN TO UT-S-SLTRPT
000950         ORGANIZATION IS SEQUENTIAL.
000960
000970 DATA DIVISION.
000980 FILE SECTION.
000990 FD  SYSOUT
001000     RECORDING MODE IS F
001010     LABEL RECORDS ARE STANDARD
001020     RECORD CONTAINS 100 CHARACTERS
001030     BLOCK CONTAINS 0 RECORDS
001040     DATA RECORD IS SYSOUT-REC.
001050 01  SYSOUT-REC                     PIC X(100).
001060
001070 FD  APPOINTMENT-TXN-FILE
001080     RECORDING MODE IS F
001090     LABEL RECORDS ARE STANDARD
001100     DATA RECORD IS APPOINTMENT-TXN-REC.
001110 COPY MTAPPTXN.
001120
001130 FD  APPOINTMENT-ERROR-FILE
001140     RECORDING MODE IS F
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 160 CHARACTERS
001170     DATA RECORD IS APTERR-REC.
001180 01  APTERR-REC.
001190     05  APTERR-APPOINTMENT-ID       PIC X(06).
001200     05  FILLER                      PIC X(02).
001210     05  APTERR-REASON               PIC X(60).
001220     05  FILLER                      PIC X(92).
001230
001240 FD  PATIENT-OLD-MASTER
001250     RECORDING MODE IS V
001260     LABEL RECORDS ARE STANDARD
001270     DATA RECORD IS PATIENT-MASTER-LINE.
001280 01  PATIENT-MASTER-LINE            PIC X(600).
001290
001300 FD  PATIENT-NEW-MASTER
001310     RECORDING MODE IS V
001320     LABEL RECORDS ARE STANDARD
001330     DATA RECORD IS PATIENT-NEW-LINE.
001340 01  PATIENT-NEW-LINE               PIC X(600).
001350
001360 FD  PATIENT-BACKUP-FILE
001370     RECORDING MODE IS V
001380     LABEL RECORDS ARE STANDARD
001390     DATA RECORD IS PATIENT-BKUP-LINE.
001400 01  PATIENT-BKUP-LINE              PIC X(600).
001410
001420 FD  DOCTOR-OLD-MASTER
001430     RECORDING MODE IS V
001440     LABEL RECORDS ARE STANDARD
001450     DATA RECORD IS DOCTOR-MASTER-LINE.
001460 01  DOCTOR-MASTER-LINE             PIC X(600).
001470
001480 FD  APPOINTMENT-OLD-MASTER
001490     RECORDING MODE IS V
001500     LABEL RECORDS ARE STANDARD
001510     DATA RECORD IS APPOINTMENT-MASTER-LINE.
001520 01  APPOINTMENT-MASTER-LINE        PIC X(1500).
001530
001540 FD  APPOINTMENT-NEW-MASTER
001550     RECORDING MODE IS V
001560     LABEL RECORDS ARE STANDARD
001570     DATA RECORD IS APPOINTMENT-NEW-LINE.
001580 01  APPOINTMENT-NEW-LINE           PIC X(1500).
001590
001600 FD  APPOINTMENT-BACKUP-FILE
001610     RECORDING MODE IS V
001620     LABEL RECORDS ARE STANDARD
001630     DATA RECORD IS APPOINTMENT-BKUP-LINE.
001640 01  APPOINTMENT-BKUP-LINE          PIC X(1500).
001650
001660 FD  SLOT-REQUEST-FILE
001670     RECORDING MODE IS F
001680     LABEL RECORDS ARE STANDARD
001690     DATA RECORD IS SLT-TXN-REC.
001700 COPY MTSLTTXN.
001710
001720 FD  SLOT-REPORT-FILE
001730     RECORDING MODE IS F
001740     LABEL RECORDS ARE STANDARD
001750     RECORD CONTAINS 132 CHARACTERS
001760     DATA RECORD IS SLOT-RPT-LINE.
001770 01  SLOT-RPT-LINE                  PIC X(132).
001780
001790 WORKING-STORAGE SECTION.
001800 01  FILE-STATUS-CODES.
001810     05  TFCODE                     PIC X(2).
001820     05  PMCODE                     PIC X(2).
001830         88 NO-MORE-PAT-DATA        VALUE "10".
001840     05  OMCODE                     PIC X(2).
001850         88 NO-MORE-DOC-DATA        VALUE "10".
001860     05  AMCODE                     PIC X(2).
001870         88 NO-MORE-APT-DATA        VALUE "10".
001880     05  SFCODE                     PIC X(2).
001890         88 NO-MORE-SLT-DATA        VALUE "10".
001900
001910 01  MORE-TXN-SW                    PIC X(1) VALUE SPACE.
001920     88 NO-MORE-TXN-RECS            VALUE "N".
001930     88 MORE-TXN-RECS                VALUE " ".
001940 01  MORE-SLT-SW                    PIC X(1) VALUE SPACE.
001950     88 NO-MORE-SLT-RECS            VALUE "N".
001960     88 MORE-SLT-RECS                VALUE " ".
001970
001980 01  WS-RUN-DATE-RAW                PIC 9(6).
001990 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-RAW.
002000     05  WS-RUN-YY                  PIC 9(2).
002010     05  WS-RUN-MM                  PIC 9(2).
002020     05  WS-RUN-DD                  PIC 9(2).
002030 01  WS-RUN-DATE-FULL               PIC 9(8).
002040 01  WS-RUN-DATE-FULL-R REDEFINES WS-RUN-DATE-FULL.
002050     05  WS-RUN-DD-O                PIC 9(2).
002060     05  WS-RUN-MM-O                PIC 9(2).
002070     05  WS-RUN-YYYY-O              PIC 9(4).
002080 01  WS-RUN-TIME-RAW                PIC 9(8).
002090 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME-RAW.
002100     05  WS-RUN-HH                  PIC 9(2).
002110     05  WS-RUN-MI                  PIC 9(2).
002120     05  FILLER                     PIC 9(4).
002130
002140 01  COUNTERS-AND-ACCUMULATORS.
002150     05  RECORDS-READ               PIC S9(9) COMP.
002160     05  RECORDS-WRITTEN            PIC S9(9) COMP.
002170     05  ERROR-RECS                 PIC S9(7) COMP.
002180     05  PAT-ROW-COUNT              PIC S9(5) COMP.
002190     05  DOC-ROW-COUNT              PIC S9(5) COMP.
002200     05  APT-ROW-COUNT              PIC S9(5) COMP.
002210
002220 01  REJECT-SW                      PIC X(1).
002230     88  RECORD-REJECTED            VALUE "Y".
002240 01  WS-REJECT-REASON               PIC X(60).
002250 01  WS-CONFLICT-SW                 PIC X(1).
002260     88  WS-CONFLICT-FOUND          VALUE "Y".
002270 01  WS-DUR-QUOTIENT                PIC S9(5) COMP-3.
002280 01  WS-DUR-REMAINDER               PIC S9(5) COMP-3.
002290
002300*    THE OLD APPOINTMENT MASTER IMAGE USED FOR THE DOUBLE-BOOKING
002310*    SCAN -- SAME-DAY OVERLAP TEST ONLY, PER THE BOOKING RULE
002320 01  WS-APPT-TABLE.
002330     05  WS-APPT-ROW OCCURS 2000 TIMES
002340                     INDEXED BY APT-IDX.
002350         COPY MTAPPMST.
002360 01  WS-NEW-APT-SUB                 PIC S9(4) COMP.
002370
002380*    NEW-BOOKING START/END MINUTES-SINCE-MIDNIGHT, AND THE SAME
002390*    FOR WHICHEVER EXISTING ROW IS BEING COMPARED AGAINST IT
002400 01  WS-NEW-START-MINS              PIC 9(05) COMP-3.
002410 01  WS-NEW-END-MINS                PIC 9(05) COMP-3.
002420 01  WS-OLD-START-MINS              PIC 9(05) COMP-3.
002430 01  WS-OLD-END-MINS                PIC 9(05) COMP-3.
002440
002450*    IN-MEMORY IMAGE OF THE PATIENT MASTER, SHOP LIMIT 2000 ROWS
002460 01  WS-PATIENT-TABLE.
002470     05  WS-PATIENT-ROW OCCURS 2000 TIMES
002480                        INDEXED BY PAT-IDX.
002490         COPY MTPATMST.
002500
002510*    IN-MEMORY IMAGE OF THE DOCTOR MASTER, SHOP LIMIT 500 ROWS.
002520*    READ-ONLY IN THIS PROGRAM - DOCTOR MASTER IS NOT REWRITTEN
002530 01  WS-DOCTOR-TABLE.
002540     05  WS-DOCTOR-ROW OCCURS 500 TIMES
002550                       INDEXED BY DOC-IDX.
002560         COPY MTDOCMST.
002570
002580 COPY MTIDCTR.
002590 COPY MTABEND.
002600
002610*    SCRATCH LINKAGE IMAGE FOR THE MTJULDAY CALL - RE-USED FOR
002620*    THE RUN DATE, THE APPOINTMENT DATE AND EACH TABLE ROW'S DATE
002630 01  JULDAY-CALC-REC.
002640     05  JD-DAY                     PIC 9(2).
002650     05  JD-MONTH                   PIC 9(2).
002660     05  JD-YEAR                    PIC 9(4).
002670     05  JD-JULIAN-DAY              PIC 9(8) COMP-3.
002680     05  FILLER                     PIC X(01).
002690 01  RETURN-CD                      PIC 9(4) COMP.
002700 01  WS-RUN-JULIAN                  PIC 9(8) COMP-3.
002710 01  WS-APT-JULIAN                  PIC 9(8) COMP-3.
002720 01  WS-DAY-DIFF                    PIC S9(8) COMP-3.
002730
002740*    DAY-OF-WEEK CHECK FOR THE SLOT-GENERATION STEP - REMAINDER
002750*    OF JULIAN-DAY / 7, CALIBRATED AGAINST A KNOWN MONDAY SO
002760*    1=SATURDAY, 2=SUNDAY (NO FUNCTION MOD - INTEGER TRUNCATION)
002770 01  WS-DOW-DIVISOR                 PIC 9(8) COMP-3.
002780 01  WS-DOW-REMAINDER               PIC 9(1) COMP-3.
002790     88  WS-IS-WEEKEND              VALUES 1 2.
002800
002810*    FORWARD-WALK-ONE-DAY SCRATCH FOR THE NEXT-AVAILABLE-SLOT
002820*    SEARCH - LOCAL LEAP-YEAR CHECK, SAME ARITHMETIC AS MTJULDAY'S
002830*    OWN BUT KEPT HERE SO 660-ADD-ONE-DAY CAN SEE THE FLAG WITHOUT
002840*    A SECOND SUBPROGRAM CALL FOR EVERY DAY IT STEPS THROUGH
002850 01  WS-LEAP-SW-L                   PIC X(1).
002860     88  WS-IS-LEAP-YEAR-L          VALUE "Y".
002870 01  WS-4-PART-L                    PIC 9(8) COMP-3.
002880 01  WS-100-PART-L                  PIC 9(8) COMP-3.
002890 01  WS-400-PART-L                  PIC 9(8) COMP-3.
002900*    DAYS-IN-MONTH TABLE, NON-LEAP YEAR, FEBRUARY BUMPED BY ONE
002910*    DAY IN 660-ADD-ONE-DAY WHEN WS-IS-LEAP-YEAR-L IS SET
002920 01  WS-DIM-TABLE.
002930     05  WS-DIM-ROW OCCURS 12 TIMES PIC 9(2).
002940 01  WS-DIM-VALUES REDEFINES WS-DIM-TABLE.
002950     05  FILLER PIC 9(2) VALUE 31.
002960     05  FILLER PIC 9(2) VALUE 28.
002970     05  FILLER PIC 9(2) VALUE 31.
002980     05  FILLER PIC 9(2) VALUE 30.
002990     05  FILLER PIC 9(2) VALUE 31.
003000     05  FILLER PIC 9(2) VALUE 30.
003010     05  FILLER PIC 9(2) VALUE 31.
003020     05  FILLER PIC 9(2) VALUE 31.
003030     05  FILLER PIC 9(2) VALUE 30.
003040     05  FILLER PIC 9(2) VALUE 31.
003050     05  FILLER PIC 9(2) VALUE 30.
003060     05  FILLER PIC 9(2) VALUE 31.
003070 01  WS-DIM-THIS-MONTH              PIC 9(2).
003080
003090*    SCRATCH LINKAGE IMAGE FOR THE MTFEECLC CALL - CALC-TYPE "E"
003100*    COMPUTES THE EFFECTIVE FEE AT BOOKING TIME
003110 01  FEE-CALC-REC.
003120     05  CALC-TYPE-SW               PIC X.
003130     05  SPECIALIZATION-BASE-FEE    PIC 9(7)V99 COMP-3.
003140     05  YEARS-OF-EXPERIENCE        PIC 9(3) COMP-3.
003150     05  IS-EMERGENCY-SW            PIC X.
003160     05  DOCTOR-RATING              PIC 9(1)V99 COMP-3.
003170     05  IS-SENIOR-SW               PIC X.
003180     05  HAS-INSURANCE-SW           PIC X.
003190     05  EFFECTIVE-BASE-AMOUNT      PIC 9(9)V99 COMP-3.
003200     05  INSURANCE-COVERAGE         PIC 9(9)V99 COMP-3.
003210     05  DAYS-OVERDUE               PIC 9(5) COMP-3.
003220     05  RETURN-FEE                 PIC 9(9)V99 COMP-3.
003230     05  RETURN-DISCOUNT            PIC 9(9)V99 COMP-3.
003240     05  RETURN-TAX                 PIC 9(9)V99 COMP-3.
003250     05  RETURN-TOTAL               PIC 9(9)V99 COMP-3.
003260
003270*    CLINIC-HOURS WORK AREA FOR THE SLOT-GENERATION STEP.  EACH
003280*    ROW IS ONE FIXED-WIDTH SLOT START TIME IN MINUTES-SINCE-
003290*    MIDNIGHT, WITH A FREE/BOOKED SWITCH SET BY THE OVERLAP SCAN
003300 01  WS-SLOT-TABLE.
003310     05  WS-SLOT-ROW OCCURS 50 TIMES INDEXED BY SLOT-IDX.
003320         10  WS-SLOT-START-MINS     PIC 9(05) COMP-3.
003330         10  WS-SLOT-END-MINS       PIC 9(05) COMP-3.
003340         10  WS-SLOT-FREE-SW        PIC X(01).
003350             88  WS-SLOT-IS-FREE    VALUE "Y".
003360 01  WS-SLOT-COUNT                  PIC S9(4) COMP.
003370 01  WS-SLOT-FREE-COUNT             PIC S9(4) COMP.
003380 01  WS-NEXT-SLOT-TRY-JULIAN        PIC 9(8) COMP-3.
003390 01  WS-NEXT-SLOT-TRY-DAYS          PIC S9(4) COMP.
003400 01  WS-FOUND-NEXT-SW               PIC X(01).
003410     88  WS-FOUND-NEXT-DATE         VALUE "Y".
003420 01  WS-RPT-DATE-EDIT               PIC 99/99/9999.
003430 01  WS-SLOT-START-TRY              PIC S9(4) COMP.
003440 01  WS-DISP-S-HH                   PIC 99.
003450 01  WS-DISP-S-MM                   PIC 99.
003460 01  WS-DISP-E-HH                   PIC 99.
003470 01  WS-DISP-E-MM                   PIC 99.
003480 01  WS-RPT-DATE-GROUP.
003490     05  WS-RPT-DATE-DD             PIC 99.
003500     05  WS-RPT-DATE-MM             PIC 99.
003510     05  WS-RPT-DATE-YYYY           PIC 9999.
003520 01  WS-RPT-DATE-NUM REDEFINES WS-RPT-DATE-GROUP PIC 9(08).
003530
003540 PROCEDURE DIVISION.
003550     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003560     PERFORM 100-MAINLINE THRU 100-EXIT
003570         UNTIL NO-MORE-TXN-RECS OR APTXN-TRAILER-REC.
003580     PERFORM 150-SLOT-HOUSEKEEPING THRU 150-EXIT.
003590     PERFORM 160-SLOT-MAINLINE THRU 160-EXIT
003600         UNTIL NO-MORE-SLT-RECS OR SLTXN-TRAILER-REC.
003610     PERFORM 900-CLEANUP THRU 900-EXIT.
003620     MOVE ZERO TO RETURN-CODE.
003630     GOBACK.
003640
003650 000-HOUSEKEEPING.
003660     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003670     DISPLAY "******** BEGIN JOB MTAPPSCH ********".
003680     ACCEPT WS-RUN-DATE-RAW FROM DATE.
003690     IF WS-RUN-YY < 50
003700         COMPUTE WS-RUN-YYYY-O = 2000 + WS-RUN-YY
003710     ELSE
003720         COMPUTE WS-RUN-YYYY-O = 1900 + WS-RUN-YY.
003730     MOVE WS-RUN-MM TO WS-RUN-MM-O.
003740     MOVE WS-RUN-DD TO WS-RUN-DD-O.
003750     ACCEPT WS-RUN-TIME-RAW FROM TIME.
003760
003770     MOVE WS-RUN-DD-O   TO JD-DAY.
003780     MOVE WS-RUN-MM-O   TO JD-MONTH.
003790     MOVE WS-RUN-YYYY-O TO JD-YEAR.
003800     CALL "MTJULDAY" USING JULDAY-CALC-REC, RETURN-CD.
003810     MOVE JD-JULIAN-DAY TO WS-RUN-JULIAN.
003820
003830     OPEN INPUT APPOINTMENT-TXN-FILE.
003840     OPEN INPUT PATIENT-OLD-MASTER.
003850     OPEN INPUT DOCTOR-OLD-MASTER.
003860     OPEN INPUT APPOINTMENT-OLD-MASTER.
003870     OPEN OUTPUT PATIENT-NEW-MASTER.
003880     OPEN OUTPUT PATIENT-BACKUP-FILE.
003890     OPEN OUTPUT APPOINTMENT-NEW-MASTER.
003900     OPEN OUTPUT APPOINTMENT-BACKUP-FILE.
003910     OPEN OUTPUT APPOINTMENT-ERROR-FILE.
003920     OPEN OUTPUT SYSOUT.
003930     OPEN INPUT SLOT-REQUEST-FILE.
003940     OPEN OUTPUT SLOT-REPORT-FILE.
003950
003960     INITIALIZE COUNTERS-AND-ACCUMULATORS.
003970     PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT.
003980     PERFORM 060-LOAD-DOCTOR-TABLE THRU 060-EXIT.
003990     PERFORM 070-LOAD-APPT-TABLE THRU 070-EXIT.
004000
004010     READ APPOINTMENT-TXN-FILE INTO APPOINTMENT-TXN-REC
004020         AT END
004030         MOVE "N" TO MORE-TXN-SW
004040         GO TO 000-EXIT
004050     END-READ.
004060     ADD +1 TO RECORDS-READ.
004070 000-EXIT.
004080     EXIT.
004090
004100 050-LOAD-PATIENT-TABLE.
004110     MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.
004120     MOVE ZERO TO PAT-ROW-COUNT.
004130     READ PATIENT-OLD-MASTER INTO PATIENT-MASTER-LINE
004140         AT END
004150         MOVE "10" TO PMCODE
004160         GO TO 050-EXIT
004170     END-READ.
004180*    FIRST ROW IS THE COLUMN-HEADER ROW, SKIP IT
004190     READ PATIENT-OLD-MASTER INTO PATIENT-MASTER-LINE
004200         AT END
004210         MOVE "10" TO PMCODE
004220         GO TO 050-EXIT
004230     END-READ.
004240     PERFORM 055-LOAD-ONE-PAT-ROW THRU 055-EXIT
004250         UNTIL NO-MORE-PAT-DATA.
004260 050-EXIT.
004270     EXIT.
004280
004290 055-LOAD-ONE-PAT-ROW.
004300     MOVE "055-LOAD-ONE-PAT-ROW" TO PARA-NAME.
004310     ADD +1 TO PAT-ROW-COUNT.
004320     SET PAT-IDX TO PAT-ROW-COUNT.
004330     MOVE PATIENT-MASTER-LINE TO PATIENT-BKUP-LINE.
004340     WRITE PATIENT-BKUP-LINE.
004350     UNSTRING PATIENT-MASTER-LINE DELIMITED BY ","
004360         INTO PAT-PATIENT-ID(PAT-IDX) PAT-FIRST-NAME(PAT-IDX)
004370              PAT-LAST-NAME(PAT-IDX) PAT-DATE-OF-BIRTH(PAT-IDX)
004380              PAT-GENDER(PAT-IDX) PAT-EMAIL(PAT-IDX)
004390              PAT-PHONE(PAT-IDX) PAT-ADDRESS(PAT-IDX)
004400              PAT-BLOOD-GROUP(PAT-IDX) PAT-PATIENT-TYPE(PAT-IDX)
004410              PAT-INSURANCE-PROVIDER(PAT-IDX)
004420              PAT-INSURANCE-POLICY-NBR(PAT-IDX)
004430              PAT-HAS-INSURANCE(PAT-IDX)
004440              PAT-INSURANCE-CLAIM-LIMIT(PAT-IDX)
004450              PAT-REGISTRATION-DATE(PAT-IDX) PAT-VISIT-COUNT(PAT-IDX)
004460              PAT-GUARDIAN-NAME(PAT-IDX) PAT-GUARDIAN-PHONE(PAT-IDX)
004470              PAT-PREFERRED-LANGUAGE(PAT-IDX) PAT-REFERRED-BY(PAT-IDX)
004480              PAT-PRIORITY-CD(PAT-IDX).
004490     READ PATIENT-OLD-MASTER INTO PATIENT-MASTER-LINE
004500         AT END
004510         MOVE "10" TO PMCODE
004520     END-READ.
004530 055-EXIT.
004540     EXIT.
004550
004560 060-LOAD-DOCTOR-TABLE.
004570     MOVE "060-LOAD-DOCTOR-TABLE" TO PARA-NAME.
004580     MOVE ZERO TO DOC-ROW-COUNT.
004590     READ DOCTOR-OLD-MASTER INTO DOCTOR-MASTER-LINE
004600         AT END
004610         MOVE "10" TO OMCODE
004620         GO TO 060-EXIT
004630     END-READ.
004640*    FIRST ROW IS THE COLUMN-HEADER ROW, SKIP IT
004650     READ DOCTOR-OLD-MASTER INTO DOCTOR-MASTER-LINE
004660         AT END
004670         MOVE "10" TO OMCODE
004680         GO TO 060-EXIT
004690     END-READ.
004700     PERFORM 065-LOAD-ONE-DOC-ROW THRU 065-EXIT
004710         UNTIL NO-MORE-DOC-DATA.
004720 060-EXIT.
004730     EXIT.
004740
004750 065-LOAD-ONE-DOC-ROW.
004760     MOVE "065-LOAD-ONE-DOC-ROW" TO PARA-NAME.
004770     ADD +1 TO DOC-ROW-COUNT.
004780     SET DOC-IDX TO DOC-ROW-COUNT.
004790     UNSTRING DOCTOR-MASTER-LINE DELIMITED BY ","
004800         INTO DOC-DOCTOR-ID(DOC-IDX) DOC-FIRST-NAME(DOC-IDX)
004810              DOC-LAST-NAME(DOC-IDX) DOC-DATE-OF-BIRTH(DOC-IDX)
004820              DOC-GENDER(DOC-IDX) DOC-EMAIL(DOC-IDX)
004830              DOC-PHONE(DOC-IDX) DOC-ADDRESS(DOC-IDX)
004840              DOC-LICENSE-NUMBER(DOC-IDX) DOC-SPECIALIZATION(DOC-IDX)
004850              DOC-YEARS-OF-EXPERIENCE(DOC-IDX)
004860              DOC-CONSULTATION-FEE(DOC-IDX)
004870              DOC-QUALIFICATION(DOC-IDX) DOC-DEPARTMENT(DOC-IDX)
004880              DOC-IS-AVAILABLE(DOC-IDX) DOC-WORKING-DAYS(DOC-IDX)
004890              DOC-WORKING-HOURS(DOC-IDX) DOC-CHAMBER(DOC-IDX)
004900              DOC-RATING(DOC-IDX) DOC-TOTAL-PATIENTS-TREATED(DOC-IDX).
004910     READ DOCTOR-OLD-MASTER INTO DOCTOR-MASTER-LINE
004920         AT END
004930         MOVE "10" TO OMCODE
004940     END-READ.
004950 065-EXIT.
004960     EXIT.
004970
004980 070-LOAD-APPT-TABLE.
004990     MOVE "070-LOAD-APPT-TABLE" TO PARA-NAME.
005000     MOVE ZERO TO APT-ROW-COUNT.
005010     MOVE ZERO TO APPOINTMENT-ID-CTR.
005020     READ APPOINTMENT-OLD-MASTER INTO APPOINTMENT-MASTER-LINE
005030         AT END
005040         MOVE "10" TO AMCODE
005050         GO TO 070-EXIT
005060     END-READ.
005070*    FIRST ROW IS THE COLUMN-HEADER ROW, SKIP IT
005080     READ APPOINTMENT-OLD-MASTER INTO APPOINTMENT-MASTER-LINE
005090         AT END
005100         MOVE "10" TO AMCODE
005110         GO TO 070-EXIT
005120     END-READ.
005130     PERFORM 075-LOAD-ONE-APPT-ROW THRU 075-EXIT
005140         UNTIL NO-MORE-APT-DATA.
005150 070-EXIT.
005160     EXIT.
005170
005180 075-LOAD-ONE-APPT-ROW.
005190     MOVE "075-LOAD-ONE-APPT-ROW" TO PARA-NAME.
005200     ADD +1 TO APT-ROW-COUNT.
005210     SET APT-IDX TO APT-ROW-COUNT.
005220     MOVE APPOINTMENT-MASTER-LINE TO APPOINTMENT-BKUP-LINE.
005230     WRITE APPOINTMENT-BKUP-LINE.
005240     UNSTRING APPOINTMENT-MASTER-LINE DELIMITED BY ","
005250         INTO APT-APPOINTMENT-ID(APT-IDX) APT-PATIENT-ID(APT-IDX)
005260              APT-DOCTOR-ID(APT-IDX) APT-APPOINTMENT-DATETIME(APT-IDX)
005270              APT-DURATION-MINUTES(APT-IDX) APT-STATUS(APT-IDX)
005280              APT-REASON-FOR-VISIT(APT-IDX) APT-NOTES(APT-IDX)
005290              APT-SYMPTOMS(APT-IDX) APT-DIAGNOSIS(APT-IDX)
005300              APT-PRESCRIPTION(APT-IDX) APT-CONSULTATION-FEE(APT-IDX)
005310              APT-IS-EMERGENCY(APT-IDX) APT-APPOINTMENT-TYPE(APT-IDX)
005320              APT-RESCHEDULE-COUNT(APT-IDX)
005330              APT-CANCELLATION-REASON(APT-IDX)
005340              APT-REMINDER-SENT(APT-IDX)
005350              APT-ACTUAL-START-TIME(APT-IDX)
005360              APT-ACTUAL-END-TIME(APT-IDX).
005370     MOVE APT-APPOINTMENT-ID(APT-IDX)(2:5) TO MT-NEW-ID-DIGITS.
005380     IF MT-NEW-ID-DIGITS > APPOINTMENT-ID-CTR
005390         MOVE MT-NEW-ID-DIGITS TO APPOINTMENT-ID-CTR.
005400     READ APPOINTMENT-OLD-MASTER INTO APPOINTMENT-MASTER-LINE
005410         AT END
005420         MOVE "10" TO AMCODE
005430     END-READ.
005440 075-EXIT.
005450     EXIT.
005460
005470 100-MAINLINE.
005480     MOVE "100-MAINLINE" TO PARA-NAME.
005490     MOVE "N" TO REJECT-SW.
005500     MOVE SPACES TO WS-REJECT-REASON.
005510
005520     IF APTXN-DETAIL-REC AND APTXN-BOOK
005530         PERFORM 300-FIELD-EDITS THRU 300-EXIT
005540         IF NOT RECORD-REJECTED
005550             PERFORM 200-CHECK-PATIENT-DOCTOR THRU 200-EXIT
005560         END-IF
005570         IF NOT RECORD-REJECTED
005580             PERFORM 350-CHECK-OVERLAP THRU 350-EXIT
005590         END-IF
005600     ELSE
005610         IF APTXN-DETAIL-REC
005620             MOVE "Y" TO REJECT-SW
005630             MOVE "NOT A BOOKING TRANSACTION - SKIPPED" TO
005640                                          WS-REJECT-REASON
005650         END-IF
005660     END-IF.
005670
005680     IF APTXN-DETAIL-REC
005690         IF RECORD-REJECTED
005700             PERFORM 710-WRITE-APTERR THRU 710-EXIT
005710         ELSE
005720             PERFORM 500-ASSIGN-APPOINTMENT-ID THRU 500-EXIT
005730             PERFORM 400-APPLY-UPDATES THRU 400-EXIT
005740         END-IF
005750     END-IF.
005760
005770     READ APPOINTMENT-TXN-FILE INTO APPOINTMENT-TXN-REC
005780         AT END
005790         MOVE "N" TO MORE-TXN-SW
005800         GO TO 100-EXIT
005810     END-READ.
005820     IF MORE-TXN-RECS
005830         ADD +1 TO RECORDS-READ.
005840 100-EXIT.
005850     EXIT.
005860
005870 200-CHECK-PATIENT-DOCTOR.
005880     MOVE "200-CHECK-PATIENT-DOCTOR" TO PARA-NAME.
005890     SET PAT-IDX TO 1.
005900     SEARCH WS-PATIENT-ROW
005910         AT END
005920             MOVE "Y" TO REJECT-SW
005930             MOVE "PATIENT NOT FOUND" TO WS-REJECT-REASON
005940         WHEN PAT-PATIENT-ID(PAT-IDX) = APTXN-PATIENT-ID
005950             CONTINUE.
005960     IF RECORD-REJECTED
005970         GO TO 200-EXIT.
005980
005990     SET DOC-IDX TO 1.
006000     SEARCH WS-DOCTOR-ROW
006010         AT END
006020             MOVE "Y" TO REJECT-SW
006030             MOVE "DOCTOR NOT FOUND" TO WS-REJECT-REASON
006040         WHEN DOC-DOCTOR-ID(DOC-IDX) = APTXN-DOCTOR-ID
006050             CONTINUE.
006060     IF RECORD-REJECTED
006070         GO TO 200-EXIT.
006080
006090     IF NOT DOC-AVAILABLE(DOC-IDX)
006100         MOVE "Y" TO REJECT-SW
006110         MOVE "DOCTOR NOT AVAILABLE" TO WS-REJECT-REASON.
006120 200-EXIT.
006130     EXIT.
006140
006150 300-FIELD-EDITS.
006160     MOVE "300-FIELD-EDITS" TO PARA-NAME.
006170     IF APTXN-REASON-FOR-VISIT = SPACES
006180         MOVE "Y" TO REJECT-SW
006190         MOVE "REASON FOR VISIT REQUIRED" TO WS-REJECT-REASON
006200         GO TO 300-EXIT.
006210
006220     IF APTXN-DURATION-MINUTES = ZERO
006230         MOVE 30 TO APTXN-DURATION-MINUTES.
006240     IF APTXN-DURATION-MINUTES < 1 OR APTXN-DURATION-MINUTES > 480
006250         MOVE "Y" TO REJECT-SW
006260         MOVE "DURATION OUT OF RANGE" TO WS-REJECT-REASON
006270         GO TO 300-EXIT.
006280     DIVIDE APTXN-DURATION-MINUTES BY 15
006290         GIVING WS-DUR-QUOTIENT
006300         REMAINDER WS-DUR-REMAINDER.
006310     IF WS-DUR-REMAINDER NOT = ZERO
006320         MOVE "Y" TO REJECT-SW
006330         MOVE "DURATION NOT A MULTIPLE OF 15" TO WS-REJECT-REASON
006340         GO TO 300-EXIT.
006350
006360     MOVE APTXN-APPOINTMENT-DATETIME TO APT-DATETIME-R.
006370     IF APT-DT-HH < 9 OR APT-DT-HH > 17
006380         MOVE "Y" TO REJECT-SW
006390         MOVE "OUTSIDE CLINIC HOURS" TO WS-REJECT-REASON
006400         GO TO 300-EXIT.
006410
006420     MOVE APT-DT-DD   TO JD-DAY.
006430     MOVE APT-DT-MM   TO JD-MONTH.
006440     MOVE APT-DT-YYYY TO JD-YEAR.
006450     CALL "MTJULDAY" USING JULDAY-CALC-REC, RETURN-CD.
006460     MOVE JD-JULIAN-DAY TO WS-APT-JULIAN.
006470     COMPUTE WS-DAY-DIFF = WS-RUN-JULIAN - WS-APT-JULIAN.
006480     IF WS-DAY-DIFF > 1
006490         MOVE "Y" TO REJECT-SW
006500         MOVE "APPOINTMENT DATE TOO FAR IN THE PAST" TO
006510                                      WS-REJECT-REASON
006520         GO TO 300-EXIT.
006530     IF WS-DAY-DIFF < -365
006540         MOVE "Y" TO REJECT-SW
006550         MOVE "APPOINTMENT DATE TOO FAR IN THE FUTURE" TO
006560                                      WS-REJECT-REASON.
006570 300-EXIT.
006580     EXIT.
006590
006600 350-CHECK-OVERLAP.
006610     MOVE "350-CHECK-OVERLAP" TO PARA-NAME.
006620     MOVE APTXN-APPOINTMENT-DATETIME TO APT-DATETIME-R.
006630     COMPUTE WS-NEW-START-MINS = (APT-DT-HH * 60) + APT-DT-MIN.
006640     COMPUTE WS-NEW-END-MINS = WS-NEW-START-MINS +
006650         APTXN-DURATION-MINUTES.
006660     MOVE "N" TO WS-CONFLICT-SW.
006670     IF APT-ROW-COUNT = ZERO
006680         GO TO 350-EXIT.
006690     PERFORM 355-CHECK-ONE-APPT-ROW THRU 355-EXIT
006700         VARYING APT-IDX FROM 1 BY 1
006710         UNTIL APT-IDX > APT-ROW-COUNT OR WS-CONFLICT-FOUND.
006720     IF WS-CONFLICT-FOUND
006730         MOVE "Y" TO REJECT-SW
006740         MOVE "DOCTOR HAS A CONFLICTING APPOINTMENT" TO
006750                                      WS-REJECT-REASON.
006760 350-EXIT.
006770     EXIT.
006780
006790 355-CHECK-ONE-APPT-ROW.
006800     IF APT-DOCTOR-ID(APT-IDX) NOT = APTXN-DOCTOR-ID
006810         GO TO 355-EXIT.
006820     IF APT-ST-FINAL(APT-IDX)
006830         GO TO 355-EXIT.
006840     IF APT-DT-DD(APT-IDX)   NOT = APT-DT-DD
006850        OR APT-DT-MM(APT-IDX)   NOT = APT-DT-MM
006860        OR APT-DT-YYYY(APT-IDX) NOT = APT-DT-YYYY
006870         GO TO 355-EXIT.
006880
006890     COMPUTE WS-OLD-START-MINS =
006900         (APT-DT-HH(APT-IDX) * 60) + APT-DT-MIN(APT-IDX).
006910     COMPUTE WS-OLD-END-MINS =
006920         WS-OLD-START-MINS + APT-DURATION-MINUTES(APT-IDX).
006930     IF WS-NEW-START-MINS < WS-OLD-END-MINS
006940        AND WS-OLD-START-MINS < WS-NEW-END-MINS
006950         MOVE "Y" TO WS-CONFLICT-SW.
006960 355-EXIT.
006970     EXIT.
006980
006990 400-APPLY-UPDATES.
007000     MOVE "400-APPLY-UPDATES" TO PARA-NAME.
007010     MOVE "E" TO CALC-TYPE-SW.
007020     MOVE DOC-CONSULTATION-FEE(DOC-IDX) TO SPECIALIZATION-BASE-FEE.
007030     MOVE DOC-RATING(DOC-IDX) TO DOCTOR-RATING.
007040     MOVE APTXN-IS-EMERGENCY TO IS-EMERGENCY-SW.
007050     CALL "MTFEECLC" USING FEE-CALC-REC, RETURN-CD.
007060
007070     ADD +1 TO APT-ROW-COUNT.
007080     SET APT-IDX TO APT-ROW-COUNT.
007090     MOVE APTXN-APPOINTMENT-ID     TO APT-APPOINTMENT-ID(APT-IDX).
007100     MOVE APTXN-PATIENT-ID         TO APT-PATIENT-ID(APT-IDX).
007110     MOVE APTXN-DOCTOR-ID          TO APT-DOCTOR-ID(APT-IDX).
007120     MOVE APTXN-APPOINTMENT-DATETIME
007130                                   TO APT-APPOINTMENT-DATETIME(APT-IDX).
007140     MOVE APTXN-DURATION-MINUTES   TO APT-DURATION-MINUTES(APT-IDX).
007150     MOVE "PENDING"                TO APT-STATUS(APT-IDX).
007160     MOVE APTXN-REASON-FOR-VISIT   TO APT-REASON-FOR-VISIT(APT-IDX).
007170     MOVE APTXN-NOTES              TO APT-NOTES(APT-IDX).
007180     MOVE APTXN-SYMPTOMS           TO APT-SYMPTOMS(APT-IDX).
007190     MOVE SPACES                   TO APT-DIAGNOSIS(APT-IDX).
007200     MOVE SPACES                   TO APT-PRESCRIPTION(APT-IDX).
007210     MOVE RETURN-FEE                TO APT-CONSULTATION-FEE(APT-IDX).
007220     MOVE APTXN-IS-EMERGENCY       TO APT-IS-EMERGENCY(APT-IDX).
007230     MOVE APTXN-APPOINTMENT-TYPE   TO APT-APPOINTMENT-TYPE(APT-IDX).
007240     MOVE ZERO                     TO APT-RESCHEDULE-COUNT(APT-IDX).
007250     MOVE SPACES                   TO APT-CANCELLATION-REASON(APT-IDX).
007260     MOVE "N"                      TO APT-REMINDER-SENT(APT-IDX).
007270     MOVE ZERO                     TO APT-ACTUAL-START-TIME(APT-IDX).
007280     MOVE ZERO                     TO APT-ACTUAL-END-TIME(APT-IDX).
007290     ADD +1 TO RECORDS-WRITTEN.
007300
007310*    BEST-EFFORT VISIT-COUNT BUMP - A MISS HERE IS LOGGED BUT
007320*    DOES NOT UNDO THE APPOINTMENT JUST BOOKED ABOVE
007330     SET PAT-IDX TO 1.
007340     SEARCH WS-PATIENT-ROW
007350         AT END
007360             MOVE "** COULD NOT BUMP VISIT-COUNT-PAT GONE"
007370                                   TO ABEND-REASON
007380             WRITE SYSOUT-REC FROM ABEND-REC
007390         WHEN PAT-PATIENT-ID(PAT-IDX) = APTXN-PATIENT-ID
007400             ADD +1 TO PAT-VISIT-COUNT(PAT-IDX).
007410 400-EXIT.
007420     EXIT.
007430
007440 500-ASSIGN-APPOINTMENT-ID.
007450     MOVE "500-ASSIGN-APPOINTMENT-ID" TO PARA-NAME.
007460     ADD +1 TO APPOINTMENT-ID-CTR.
007470     MOVE "A" TO MT-NEW-ID-PREFIX.
007480     MOVE APPOINTMENT-ID-CTR TO MT-NEW-ID-DIGITS.
007490     STRING MT-NEW-ID-PREFIX DELIMITED BY SIZE
007500            MT-NEW-ID-DIGITS DELIMITED BY SIZE
007510            INTO APTXN-APPOINTMENT-ID.
007520 500-EXIT.
007530     EXIT.
007540
007550 710-WRITE-APTERR.
007560     MOVE "710-WRITE-APTERR" TO PARA-NAME.
007570     MOVE APTXN-APPOINTMENT-ID TO APTERR-APPOINTMENT-ID.
007580     MOVE WS-REJECT-REASON TO APTERR-REASON.
007590     WRITE APTERR-REC.
007600     ADD +1 TO ERROR-RECS.
007610 710-EXIT.
007620     EXIT.
007630
007640 150-SLOT-HOUSEKEEPING.
007650     MOVE "150-SLOT-HOUSEKEEPING" TO PARA-NAME.
007660     READ SLOT-REQUEST-FILE INTO SLT-TXN-REC
007670         AT END
007680         MOVE "N" TO MORE-SLT-SW.
007690 150-EXIT.
007700     EXIT.
007710
007720 160-SLOT-MAINLINE.
007730     MOVE "160-SLOT-MAINLINE" TO PARA-NAME.
007740     IF SLTXN-DETAIL-REC
007750         IF SLTXN-MODE-LIST-SLOTS
007760             PERFORM 600-GENERATE-SLOTS THRU 600-EXIT
007770         ELSE
007780             IF SLTXN-MODE-NEXT-SLOT
007790                 PERFORM 650-FIND-NEXT-SLOT THRU 650-EXIT
007800             END-IF
007810         END-IF
007820     END-IF.
007830     READ SLOT-REQUEST-FILE INTO SLT-TXN-REC
007840         AT END
007850         MOVE "N" TO MORE-SLT-SW.
007860 160-EXIT.
007870     EXIT.
007880
007890 600-GENERATE-SLOTS.
007900     MOVE "600-GENERATE-SLOTS" TO PARA-NAME.
007910     MOVE SLTXN-REQ-DD   TO JD-DAY.
007920     MOVE SLTXN-REQ-MM   TO JD-MONTH.
007930     MOVE SLTXN-REQ-YYYY TO JD-YEAR.
007940     CALL "MTJULDAY" USING JULDAY-CALC-REC, RETURN-CD.
007950     COMPUTE WS-DOW-DIVISOR = JD-JULIAN-DAY / 7.
007960     COMPUTE WS-DOW-REMAINDER =
007970         JD-JULIAN-DAY - (WS-DOW-DIVISOR * 7).
007980     MOVE 0 TO WS-SLOT-COUNT.
007990     MOVE 0 TO WS-SLOT-FREE-COUNT.
008000     IF JD-JULIAN-DAY < WS-RUN-JULIAN OR WS-IS-WEEKEND
008010         PERFORM 642-WRITE-EMPTY-LIST THRU 642-EXIT
008020         GO TO 600-EXIT.
008030     PERFORM 610-BUILD-AND-SCAN-SLOTS THRU 610-EXIT.
008040     PERFORM 640-WRITE-SLOT-LINES THRU 640-EXIT.
008050 600-EXIT.
008060     EXIT.
008070
008080 610-BUILD-AND-SCAN-SLOTS.
008090     MOVE "610-BUILD-AND-SCAN-SLOTS" TO PARA-NAME.
008100     PERFORM 620-BUILD-SLOT-TABLE THRU 620-EXIT.
008110     IF APT-ROW-COUNT > 0
008120         PERFORM 630-MARK-SLOT-BOOKED THRU 630-EXIT
008130             VARYING APT-IDX FROM 1 BY 1
008140             UNTIL APT-IDX > APT-ROW-COUNT.
008150     MOVE 0 TO WS-SLOT-FREE-COUNT.
008160     IF WS-SLOT-COUNT > 0
008170         PERFORM 633-COUNT-ONE-FREE-SLOT THRU 633-EXIT
008180             VARYING SLOT-IDX FROM 1 BY 1
008190             UNTIL SLOT-IDX > WS-SLOT-COUNT.
008200 610-EXIT.
008210     EXIT.
008220
008230 620-BUILD-SLOT-TABLE.
008240     MOVE "620-BUILD-SLOT-TABLE" TO PARA-NAME.
008250     MOVE 0 TO WS-SLOT-COUNT.
008260     PERFORM 625-ADD-ONE-SLOT THRU 625-EXIT
008270         VARYING WS-SLOT-START-TRY FROM 540 BY SLTXN-SLOT-DURATION
008280         UNTIL WS-SLOT-START-TRY + SLTXN-SLOT-DURATION > 1080
008290            OR WS-SLOT-COUNT > 49.
008300 620-EXIT.
008310     EXIT.
008320
008330 625-ADD-ONE-SLOT.
008340     ADD +1 TO WS-SLOT-COUNT.
008350     SET SLOT-IDX TO WS-SLOT-COUNT.
008360     MOVE WS-SLOT-START-TRY TO WS-SLOT-START-MINS(SLOT-IDX).
008370     COMPUTE WS-SLOT-END-MINS(SLOT-IDX) =
008380         WS-SLOT-START-TRY + SLTXN-SLOT-DURATION.
008390     MOVE "Y" TO WS-SLOT-FREE-SW(SLOT-IDX).
008400 625-EXIT.
008410     EXIT.
008420
008430 630-MARK-SLOT-BOOKED.
008440     IF APT-DOCTOR-ID(APT-IDX) NOT = SLTXN-DOCTOR-ID
008450         GO TO 630-EXIT.
008460     IF APT-ST-FINAL(APT-IDX)
008470         GO TO 630-EXIT.
008480     IF APT-DT-DD(APT-IDX)   NOT = JD-DAY
008490        OR APT-DT-MM(APT-IDX)   NOT = JD-MONTH
008500        OR APT-DT-YYYY(APT-IDX) NOT = JD-YEAR
008510         GO TO 630-EXIT.
008520     COMPUTE WS-OLD-START-MINS =
008530         (APT-DT-HH(APT-IDX) * 60) + APT-DT-MIN(APT-IDX).
008540     COMPUTE WS-OLD-END-MINS =
008550         WS-OLD-START-MINS + APT-DURATION-MINUTES(APT-IDX).
008560     IF WS-SLOT-COUNT > 0
008570         PERFORM 637-CHECK-ONE-SLOT-OVERLAP THRU 637-EXIT
008580             VARYING SLOT-IDX FROM 1 BY 1
008590             UNTIL SLOT-IDX > WS-SLOT-COUNT.
008600 630-EXIT.
008610     EXIT.
008620
008630 637-CHECK-ONE-SLOT-OVERLAP.
008640     IF WS-SLOT-START-MINS(SLOT-IDX) < WS-OLD-END-MINS
008650        AND WS-OLD-START-MINS < WS-SLOT-END-MINS(SLOT-IDX)
008660         MOVE "N" TO WS-SLOT-FREE-SW(SLOT-IDX).
008670 637-EXIT.
008680     EXIT.
008690
008700 633-COUNT-ONE-FREE-SLOT.
008710     IF WS-SLOT-IS-FREE(SLOT-IDX)
008720         ADD +1 TO WS-SLOT-FREE-COUNT.
008730 633-EXIT.
008740     EXIT.
008750
008760 640-WRITE-SLOT-LINES.
008770     MOVE "640-WRITE-SLOT-LINES" TO PARA-NAME.
008780     MOVE SPACES TO SLOT-RPT-LINE.
008790     STRING "OPEN SLOTS FOR DOCTOR " DELIMITED BY SIZE
008800            SLTXN-DOCTOR-ID DELIMITED BY SIZE
008810            INTO SLOT-RPT-LINE.
008820     WRITE SLOT-RPT-LINE AFTER ADVANCING TOP-OF-FORM.
008830     IF WS-SLOT-FREE-COUNT = 0
008840         PERFORM 642-WRITE-EMPTY-LIST THRU 642-EXIT
008850         GO TO 640-EXIT.
008860     PERFORM 645-WRITE-ONE-SLOT-LINE THRU 645-EXIT
008870         VARYING SLOT-IDX FROM 1 BY 1
008880         UNTIL SLOT-IDX > WS-SLOT-COUNT.
008890 640-EXIT.
008900     EXIT.
008910
008920 642-WRITE-EMPTY-LIST.
008930     MOVE SPACES TO SLOT-RPT-LINE.
008940     STRING "NO OPEN SLOTS AVAILABLE FOR DOCTOR " DELIMITED BY SIZE
008950            SLTXN-DOCTOR-ID DELIMITED BY SIZE
008960            " ON THE REQUESTED DATE" DELIMITED BY SIZE
008970            INTO SLOT-RPT-LINE.
008980     WRITE SLOT-RPT-LINE AFTER ADVANCING 1 LINE.
008990 642-EXIT.
009000     EXIT.
009010
009020 645-WRITE-ONE-SLOT-LINE.
009030     IF NOT WS-SLOT-IS-FREE(SLOT-IDX)
009040         GO TO 645-EXIT.
009050     COMPUTE WS-DISP-S-HH = WS-SLOT-START-MINS(SLOT-IDX) / 60.
009060     COMPUTE WS-DISP-S-MM = WS-SLOT-START-MINS(SLOT-IDX) -
009070         (WS-DISP-S-HH * 60).
009080     COMPUTE WS-DISP-E-HH = WS-SLOT-END-MINS(SLOT-IDX) / 60.
009090     COMPUTE WS-DISP-E-MM = WS-SLOT-END-MINS(SLOT-IDX) -
009100         (WS-DISP-E-HH * 60).
009110     MOVE SPACES TO SLOT-RPT-LINE.
009120     STRING "   SLOT  " DELIMITED BY SIZE
009130            WS-DISP-S-HH DELIMITED BY SIZE ":" DELIMITED BY SIZE
009140            WS-DISP-S-MM DELIMITED BY SIZE " TO " DELIMITED BY SIZE
009150            WS-DISP-E-HH DELIMITED BY SIZE ":" DELIMITED BY SIZE
009160            WS-DISP-E-MM DELIMITED BY SIZE " OPEN" DELIMITED BY SIZE
009170            INTO SLOT-RPT-LINE.
009180     WRITE SLOT-RPT-LINE AFTER ADVANCING 1 LINE.
009190 645-EXIT.
009200     EXIT.
009210
009220 650-FIND-NEXT-SLOT.
009230     MOVE "650-FIND-NEXT-SLOT" TO PARA-NAME.
009240     MOVE SLTXN-REQ-DD   TO JD-DAY.
009250     MOVE SLTXN-REQ-MM   TO JD-MONTH.
009260     MOVE SLTXN-REQ-YYYY TO JD-YEAR.
009270     MOVE "N" TO WS-FOUND-NEXT-SW.
009280     PERFORM 655-TRY-ONE-DAY THRU 655-EXIT
009290         VARYING WS-NEXT-SLOT-TRY-DAYS FROM 1 BY 1
009300         UNTIL WS-NEXT-SLOT-TRY-DAYS > 30 OR WS-FOUND-NEXT-DATE.
009310     MOVE SPACES TO SLOT-RPT-LINE.
009320     IF WS-FOUND-NEXT-DATE
009330         MOVE JD-DAY   TO WS-RPT-DATE-DD
009340         MOVE JD-MONTH TO WS-RPT-DATE-MM
009350         MOVE JD-YEAR  TO WS-RPT-DATE-YYYY
009360         MOVE WS-RPT-DATE-NUM TO WS-RPT-DATE-EDIT
009370         STRING "NEXT AVAILABLE DATE FOR DOCTOR " DELIMITED BY SIZE
009380                SLTXN-DOCTOR-ID DELIMITED BY SIZE " IS "
009390                   DELIMITED BY SIZE
009400                WS-RPT-DATE-EDIT DELIMITED BY SIZE
009410                INTO SLOT-RPT-LINE
009420     ELSE
009430         STRING "NO AVAILABLE DATE FOUND FOR DOCTOR "
009440                   DELIMITED BY SIZE
009450                SLTXN-DOCTOR-ID DELIMITED BY SIZE
009460                " WITHIN THE NEXT 30 CALENDAR DAYS" DELIMITED BY SIZE
009470                INTO SLOT-RPT-LINE.
009480     WRITE SLOT-RPT-LINE AFTER ADVANCING TOP-OF-FORM.
009490 650-EXIT.
009500     EXIT.
009510
009520 655-TRY-ONE-DAY.
009530     PERFORM 660-ADD-ONE-DAY THRU 660-EXIT
009540         UNTIL NOT WS-IS-WEEKEND.
009550     PERFORM 610-BUILD-AND-SCAN-SLOTS THRU 610-EXIT.
009560     IF WS-SLOT-FREE-COUNT > 0
009570         MOVE "Y" TO WS-FOUND-NEXT-SW.
009580 655-EXIT.
009590     EXIT.
009600
009610 660-ADD-ONE-DAY.
009620     MOVE "N" TO WS-LEAP-SW-L.
009630     COMPUTE WS-4-PART-L = JD-YEAR - ((JD-YEAR / 4) * 4).
009640     IF WS-4-PART-L = 0
009650         MOVE "Y" TO WS-LEAP-SW-L
009660         COMPUTE WS-100-PART-L = JD-YEAR - ((JD-YEAR / 100) * 100)
009670         IF WS-100-PART-L = 0
009680             MOVE "N" TO WS-LEAP-SW-L
009690             COMPUTE WS-400-PART-L =
009700                 JD-YEAR - ((JD-YEAR / 400) * 400)
009710             IF WS-400-PART-L = 0
009720                 MOVE "Y" TO WS-LEAP-SW-L
009730             END-IF
009740         END-IF.
009750     MOVE WS-DIM-ROW(JD-MONTH) TO WS-DIM-THIS-MONTH.
009760     IF JD-MONTH = 2 AND WS-IS-LEAP-YEAR-L
009770         ADD +1 TO WS-DIM-THIS-MONTH.
009780     ADD +1 TO JD-DAY.
009790     IF JD-DAY > WS-DIM-THIS-MONTH
009800         MOVE 1 TO JD-DAY
009810         ADD +1 TO JD-MONTH
009820         IF JD-MONTH > 12
009830             MOVE 1 TO JD-MONTH
009840             ADD +1 TO JD-YEAR
009850         END-IF.
009860     CALL "MTJULDAY" USING JULDAY-CALC-REC, RETURN-CD.
009870     COMPUTE WS-DOW-DIVISOR = JD-JULIAN-DAY / 7.
009880     COMPUTE WS-DOW-REMAINDER =
009890         JD-JULIAN-DAY - (WS-DOW-DIVISOR * 7).
009900 660-EXIT.
009910     EXIT.
009920
009930 850-CLOSE-FILES.
009940     MOVE "850-CLOSE-FILES" TO PARA-NAME.
009950     CLOSE APPOINTMENT-TXN-FILE, PATIENT-OLD-MASTER, DOCTOR-OLD-MASTER,
009960           APPOINTMENT-OLD-MASTER, PATIENT-NEW-MASTER,
009970           PATIENT-BACKUP-FILE, APPOINTMENT-NEW-MASTER,
009980           APPOINTMENT-BACKUP-FILE, APPOINTMENT-ERROR-FILE, SYSOUT,
009990           SLOT-REQUEST-FILE, SLOT-REPORT-FILE.
010000 850-EXIT.
010010     EXIT.
010020
010030 900-CLEANUP.
010040     MOVE "900-CLEANUP" TO PARA-NAME.
010050     IF NOT APTXN-TRAILER-REC
010060         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
010070         GO TO 1000-ABEND-RTN.
010080
010090     IF RECORDS-READ NOT EQUAL TO APTXN-IN-RECORD-COUNT
010100         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
010110                               TO ABEND-REASON
010120         WRITE SYSOUT-REC FROM ABEND-REC.
010130
010140     MOVE "PATIENT-ID,FIRST-NAME,LAST-NAME,DOB,..." TO
010150                                      PATIENT-NEW-LINE.
010160     WRITE PATIENT-NEW-LINE.
010170     PERFORM 920-WRITE-ONE-PAT-ROW THRU 920-EXIT
010180         VARYING PAT-IDX FROM 1 BY 1
010190         UNTIL PAT-IDX > PAT-ROW-COUNT.
010200
010210     MOVE "APPOINTMENT-ID,PATIENT-ID,DOCTOR-ID,DATETIME,..." TO
010220                                      APPOINTMENT-NEW-LINE.
010230     WRITE APPOINTMENT-NEW-LINE.
010240     PERFORM 950-WRITE-ONE-APPT-ROW THRU 950-EXIT
010250         VARYING APT-IDX FROM 1 BY 1
010260         UNTIL APT-IDX > APT-ROW-COUNT.
010270
010280     DISPLAY "** APPOINTMENT REQUESTS READ **".
010290     DISPLAY RECORDS-READ.
010300     DISPLAY "** APPOINTMENTS BOOKED **".
010310     DISPLAY RECORDS-WRITTEN.
010320     DISPLAY "** APPOINTMENT REQUESTS REJECTED **".
010330     DISPLAY ERROR-RECS.
010340
010350     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
010360     DISPLAY "******** NORMAL END OF JOB MTAPPSCH ********".
010370 900-EXIT.
010380     EXIT.
010390
010400 920-WRITE-ONE-PAT-ROW.
010410     MOVE "920-WRITE-ONE-PAT-ROW" TO PARA-NAME.
010420     STRING PAT-PATIENT-ID(PAT-IDX) DELIMITED BY SIZE ","
010430            PAT-FIRST-NAME(PAT-IDX) DELIMITED BY SIZE ","
010440            PAT-LAST-NAME(PAT-IDX) DELIMITED BY SIZE ","
010450            PAT-DATE-OF-BIRTH(PAT-IDX) DELIMITED BY SIZE ","
010460            PAT-GENDER(PAT-IDX) DELIMITED BY SIZE ","
010470            PAT-EMAIL(PAT-IDX) DELIMITED BY SIZE ","
010480            PAT-PHONE(PAT-IDX) DELIMITED BY SIZE ","
010490            PAT-ADDRESS(PAT-IDX) DELIMITED BY SIZE ","
010500            PAT-BLOOD-GROUP(PAT-IDX) DELIMITED BY SIZE ","
010510            PAT-PATIENT-TYPE(PAT-IDX) DELIMITED BY SIZE ","
010520            PAT-INSURANCE-PROVIDER(PAT-IDX) DELIMITED BY SIZE ","
010530            PAT-INSURANCE-POLICY-NBR(PAT-IDX) DELIMITED BY SIZE ","
010540            PAT-HAS-INSURANCE(PAT-IDX) DELIMITED BY SIZE ","
010550            PAT-INSURANCE-CLAIM-LIMIT(PAT-IDX) DELIMITED BY SIZE ","
010560            PAT-REGISTRATION-DATE(PAT-IDX) DELIMITED BY SIZE ","
010570            PAT-VISIT-COUNT(PAT-IDX) DELIMITED BY SIZE ","
010580            PAT-GUARDIAN-NAME(PAT-IDX) DELIMITED BY SIZE ","
010590            PAT-GUARDIAN-PHONE(PAT-IDX) DELIMITED BY SIZE ","
010600            PAT-PREFERRED-LANGUAGE(PAT-IDX) DELIMITED BY SIZE ","
010610            PAT-REFERRED-BY(PAT-IDX) DELIMITED BY SIZE ","
010620            PAT-PRIORITY-CD(PAT-IDX) DELIMITED BY SIZE
010630            INTO PATIENT-NEW-LINE.
010640     WRITE PATIENT-NEW-LINE.
010650 920-EXIT.
010660     EXIT.
010670
010680 950-WRITE-ONE-APPT-ROW.
010690     MOVE "950-WRITE-ONE-APPT-ROW" TO PARA-NAME.
010700     STRING APT-APPOINTMENT-ID(APT-IDX) DELIMITED BY SIZE ","
010710            APT-PATIENT-ID(APT-IDX) DELIMITED BY SIZE ","
010720            APT-DOCTOR-ID(APT-IDX) DELIMITED BY SIZE ","
010730            APT-APPOINTMENT-DATETIME(APT-IDX) DELIMITED BY SIZE ","
010740            APT-DURATION-MINUTES(APT-IDX) DELIMITED BY SIZE ","
010750            APT-STATUS(APT-IDX) DELIMITED BY SIZE ","
010760            APT-REASON-FOR-VISIT(APT-IDX) DELIMITED BY SIZE ","
010770            APT-NOTES(APT-IDX) DELIMITED BY SIZE ","
010780            APT-SYMPTOMS(APT-IDX) DELIMITED BY SIZE ","
010790            APT-DIAGNOSIS(APT-IDX) DELIMITED BY SIZE ","
010800            APT-PRESCRIPTION(APT-IDX) DELIMITED BY SIZE ","
010810            APT-CONSULTATION-FEE(APT-IDX) DELIMITED BY SIZE ","
010820            APT-IS-EMERGENCY(APT-IDX) DELIMITED BY SIZE ","
010830            APT-APPOINTMENT-TYPE(APT-IDX) DELIMITED BY SIZE ","
010840            APT-RESCHEDULE-COUNT(APT-IDX) DELIMITED BY SIZE ","
010850            APT-CANCELLATION-REASON(APT-IDX) DELIMITED BY SIZE ","
010860            APT-REMINDER-SENT(APT-IDX) DELIMITED BY SIZE ","
010870            APT-ACTUAL-START-TIME(APT-IDX) DELIMITED BY SIZE ","
010880            APT-ACTUAL-END-TIME(APT-IDX) DELIMITED BY SIZE
010890            INTO APPOINTMENT-NEW-LINE.
010900     WRITE APPOINTMENT-NEW-LINE.
010910 950-EXIT.
010920     EXIT.
010930
010940 1000-ABEND-RTN.
010950     WRITE SYSOUT-REC FROM ABEND-REC.
010960     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
010970     DISPLAY "*** ABNORMAL END OF JOB-MTAPPSCH ***" UPON CONSOLE.
010980     DIVIDE ZERO-VAL INTO ONE-VAL.
