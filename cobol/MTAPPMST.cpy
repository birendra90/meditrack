000100******************************************************************
000110*    MTAPPMST  --  APPOINTMENT MASTER RECORD                     *
000120*    ONE ENTRY PER BOOKED APPOINTMENT.  KEYED BY APPOINTMENT-ID, *
000130*    SECONDARY ACCESS IS BY DOCTOR-ID + DATE, DONE BY LOADING    *
000140*    THIS FILE INTO THE OCCURS TABLE IN MTAPPSCH/MTAPPUPD AND    *
000150*    SEARCHING IT -- SEE WS-APPT-TABLE IN THOSE PROGRAMS.        *
000160*    ORIGINAL  - J.SAYLES   - CR-4471 CLINIC BATCH CONVERSION    *
000170*    01/22/13  - R.HENNESSY - ADDED RESCHEDULE-COUNT, CR-4801    *
000180*    06/14/19  - M.OSEI     - ADDED ACTUAL-START-TIME/ACTUAL-    *
000190*                END-TIME (HHMM) TO BACK THE START-LE-END        *
000200*                COMPLETION EDIT IN MTAPPUPD.  CR-5401            *
000210******************************************************************
000220 01  APPOINTMENT-MASTER-REC.
000230     05  APT-APPOINTMENT-ID          PIC X(06).
000240     05  APT-PATIENT-ID              PIC X(06).
000250     05  APT-DOCTOR-ID               PIC X(06).
000260     05  APT-APPOINTMENT-DATETIME    PIC 9(12).
000270     05  APT-DATETIME-R REDEFINES APT-APPOINTMENT-DATETIME.
000280         10  APT-DT-DD               PIC 9(02).
000290         10  APT-DT-MM               PIC 9(02).
000300         10  APT-DT-YYYY             PIC 9(04).
000310         10  APT-DT-HH               PIC 9(02).
000320         10  APT-DT-MIN              PIC 9(02).
000330     05  APT-DURATION-MINUTES        PIC 9(03).
000340     05  APT-STATUS                  PIC X(12).
000350         88  APT-ST-PENDING          VALUE "PENDING".
000360         88  APT-ST-CONFIRMED        VALUE "CONFIRMED".
000370         88  APT-ST-IN-PROGRESS      VALUE "IN_PROGRESS".
000380         88  APT-ST-COMPLETED        VALUE "COMPLETED".
000390         88  APT-ST-CANCELLED        VALUE "CANCELLED".
000400         88  APT-ST-NO-SHOW          VALUE "NO_SHOW".
000410         88  APT-ST-RESCHEDULED      VALUE "RESCHEDULED".
000420         88  APT-ST-FINAL            VALUE "COMPLETED" "CANCELLED"
000430                                           "NO_SHOW".
000440     05  APT-REASON-FOR-VISIT        PIC X(100).
000450     05  APT-NOTES                   PIC X(200).
000460     05  APT-SYMPTOMS                PIC X(200).
000470     05  APT-DIAGNOSIS               PIC X(200).
000480     05  APT-PRESCRIPTION            PIC X(200).
000490     05  APT-CONSULTATION-FEE        PIC 9(07)V99.
000500     05  APT-IS-EMERGENCY            PIC X(01).
000510         88  APT-EMERGENCY           VALUE "Y".
000520     05  APT-APPOINTMENT-TYPE        PIC X(12).
000530     05  APT-RESCHEDULE-COUNT        PIC 9(03).
000540     05  APT-CANCELLATION-REASON     PIC X(100).
000550     05  APT-REMINDER-SENT           PIC X(01).
000560         88  APT-REMINDER-WAS-SENT   VALUE "Y".
000570     05  APT-ACTUAL-START-TIME       PIC 9(04).
000580     05  APT-ACTUAL-END-TIME         PIC 9(04).
000590     05  FILLER                      PIC X(32).
000600 01  APT-CANDIDATE-WORK REDEFINES APPOINTMENT-MASTER-REC.
000610     05  FILLER                      PIC X(18).
000620     05  APT-CAND-START-MINS         PIC 9(05).
000630     05  APT-CAND-END-MINS           PIC 9(05).
000640     05  FILLER                      PIC X(1178).
