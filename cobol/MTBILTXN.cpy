000100******************************************************************
000200*    MTBILTXN  --  BILLING TRANSACTION                           *
000300*    INPUT TO MTBILL.  CARRIES THE BASE CHARGE PLUS UP TO 10     *
000400*    ITEMIZED BILL-ITEMS (QTY X UNIT PRICE), AND AN OPTIONAL     *
000500*    PAYMENT-TYPE TRANSACTION TO SETTLE AN EXISTING BILL.        *
000600*    FOLLOWED BY A TRAILER CARRYING THE RECORD COUNT.            *
000700*    ORIGINAL  - J.SAYLES   - CR-4471 CLINIC BATCH CONVERSION    *
000800******************************************************************
000900 01  BILL-TXN-REC.
001000     05  BILTXN-RECORD-TYPE          PIC X(01).
001100         88  BILTXN-DETAIL-REC       VALUE "D".
001200         88  BILTXN-TRAILER-REC      VALUE "T".
001300     05  BILTXN-TXN-TYPE             PIC X(08).
001400         88  BILTXN-GENERATE         VALUE "GENERATE".
001500         88  BILTXN-PAYMENT          VALUE "PAYMENT".
001600     05  BILTXN-BILL-ID              PIC X(06).
001700     05  BILTXN-APPOINTMENT-ID       PIC X(06).
001800     05  BILTXN-PATIENT-ID           PIC X(06).
001900     05  BILTXN-DOCTOR-ID            PIC X(06).
002000     05  BILTXN-BASE-AMOUNT          PIC 9(09)V99.
002100     05  BILTXN-BILL-TYPE            PIC X(12).
002200     05  BILTXN-INSURANCE-COVERAGE   PIC 9(09)V99.
002300     05  BILTXN-ITEM-COUNT           PIC 9(02).
002400     05  BILTXN-BILL-ITEMS OCCURS 10 TIMES.
002500         10  BILTXN-ITEM-QTY         PIC 9(05).
002600         10  BILTXN-ITEM-UNIT-PRICE  PIC 9(07)V99.
002700     05  BILTXN-PAYMENT-DATETIME     PIC 9(12).
002800     05  BILTXN-PAYMENT-METHOD       PIC X(20).
002900     05  BILTXN-PAYMENT-AMOUNT       PIC 9(09)V99.
003000     05  FILLER                      PIC X(25).
003100 01  BILTXN-TRAILER-DATA REDEFINES BILL-TXN-REC.
003200     05  FILLER                      PIC X(01).
003300     05  BILTXN-IN-RECORD-COUNT      PIC 9(09).
003400     05  FILLER                      PIC X(333).
