000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MTJULDAY.
000400 AUTHOR. P. DUBOIS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/11.
000700 DATE-COMPILED. 04/02/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    04/02/11  P.DUBOIS   ORIGINAL - CONVERTS A DD/MM/YYYY        *
001200*              CALENDAR DATE TO AN ABSOLUTE DAY NUMBER SO THE     *
001300*              CALLING PROGRAM CAN SUBTRACT TWO DATES AND GET A   *
001400*              DAY COUNT WITHOUT PULLING IN INTRINSIC FUNCTIONS.  *
001500*              CALLED BY MTAPPSCH/MTAPPUPD FOR THE PAST/FUTURE    *
001600*              WINDOW CHECK AND BY MTBILL FOR DAYS-OVERDUE.       *
001700*              CR-4471 CLINIC BATCH CONVERSION                    *
001800*    09/09/98  T.OKAFOR   Y2K - CALLER SUPPLIES A FULL 4-DIGIT    *
001900*              YEAR, THIS SUBPROGRAM NEVER WINDOWS A 2-DIGIT ONE  *
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER. IBM-390.
002400 OBJECT-COMPUTER. IBM-390.
002410 SPECIAL-NAMES.
002420     UPSI-0 ON DEBUG-TRACE-SW.
002500 INPUT-OUTPUT SECTION.
002600
002700 DATA DIVISION.
002800 FILE SECTION.
002900
003000 WORKING-STORAGE SECTION.
003100*    DAYS ACCUMULATED BEFORE THE 1ST OF EACH MONTH, NON-LEAP YEAR
003200 01  CUM-DAYS-TABLE.
003300     05  CUM-DAYS-ROW OCCURS 12 TIMES PIC 9(3).
003400 01  CUM-DAYS-VALUES REDEFINES CUM-DAYS-TABLE.
003500     05  FILLER PIC 9(3) VALUE 000.
003600     05  FILLER PIC 9(3) VALUE 031.
003700     05  FILLER PIC 9(3) VALUE 059.
003800     05  FILLER PIC 9(3) VALUE 090.
003900     05  FILLER PIC 9(3) VALUE 120.
004000     05  FILLER PIC 9(3) VALUE 151.
004100     05  FILLER PIC 9(3) VALUE 181.
004200     05  FILLER PIC 9(3) VALUE 212.
004300     05  FILLER PIC 9(3) VALUE 243.
004400     05  FILLER PIC 9(3) VALUE 273.
004500     05  FILLER PIC 9(3) VALUE 304.
004600     05  FILLER PIC 9(3) VALUE 334.
004700
004800 01  WS-LEAP-SW                      PIC X(1).
004900     88  WS-IS-LEAP-YEAR             VALUE "Y".
005000 01  WS-CENTURY-PART                 PIC 9(8) COMP-3.
005010 01  WS-CENTURY-PART-A REDEFINES WS-CENTURY-PART
005020                                  PIC X(08).
005100 01  WS-4-PART                       PIC 9(8) COMP-3.
005110 01  WS-4-PART-ALPHA REDEFINES WS-4-PART
005120                                  PIC X(08).
005200 01  WS-100-PART                     PIC 9(8) COMP-3.
005300 01  WS-400-PART                     PIC 9(8) COMP-3.
005400 01  WS-LEAP-BONUS                   PIC 9(1).
005410 01  FILLER                          PIC X(04).
005500
005600 LINKAGE SECTION.
005700 01  JULDAY-CALC-REC.
005800     05  JD-DAY                      PIC 9(2).
005900     05  JD-MONTH                    PIC 9(2).
006000     05  JD-YEAR                     PIC 9(4).
006100     05  JD-JULIAN-DAY               PIC 9(8) COMP-3.
006150     05  FILLER                      PIC X(01).
006200 01  RETURN-CD                       PIC 9(4) COMP.
006300
006400 PROCEDURE DIVISION USING JULDAY-CALC-REC, RETURN-CD.
006500     PERFORM 100-CHECK-LEAP-YEAR THRU 100-EXIT.
006600     PERFORM 200-CALC-JULIAN-DAY THRU 200-EXIT.
006700     MOVE ZERO TO RETURN-CD.
006800     GOBACK.
006900
007000 100-CHECK-LEAP-YEAR.
007100*    DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR DIVISIBLE BY 400)
007200     MOVE "N" TO WS-LEAP-SW.
007300     COMPUTE WS-4-PART = JD-YEAR - ((JD-YEAR / 4) * 4).
007400     IF WS-4-PART NOT = 0
007500         GO TO 100-EXIT.
007600     COMPUTE WS-100-PART = JD-YEAR - ((JD-YEAR / 100) * 100).
007700     IF WS-100-PART NOT = 0
007800         MOVE "Y" TO WS-LEAP-SW
007900         GO TO 100-EXIT.
008000     COMPUTE WS-400-PART = JD-YEAR - ((JD-YEAR / 400) * 400).
008100     IF WS-400-PART = 0
008200         MOVE "Y" TO WS-LEAP-SW.
008300 100-EXIT.
008400     EXIT.
008500
008600 200-CALC-JULIAN-DAY.
008700*    STANDARD "DAYS SINCE YEAR 0" FORMULA -- ABSOLUTE, NOT A TRUE
008800*    CALENDAR JULIAN DATE, GOOD ONLY FOR SUBTRACTING TWO DATES
008900     MOVE ZERO TO WS-LEAP-BONUS.
009000     IF WS-IS-LEAP-YEAR AND JD-MONTH > 2
009100         MOVE 1 TO WS-LEAP-BONUS.
009200     COMPUTE WS-CENTURY-PART = (JD-YEAR - 1) / 100.
009300     COMPUTE WS-4-PART       = (JD-YEAR - 1) / 4.
009400     COMPUTE WS-400-PART     = (JD-YEAR - 1) / 400.
009500     COMPUTE JD-JULIAN-DAY =
009600         (JD-YEAR * 365) + WS-4-PART - WS-CENTURY-PART
009700         + WS-400-PART + CUM-DAYS-ROW(JD-MONTH) + JD-DAY
009800         + WS-LEAP-BONUS.
009900 200-EXIT.
010000     EXIT.
