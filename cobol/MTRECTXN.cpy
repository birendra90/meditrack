000100******************************************************************
000200*    MTRECTXN  --  DOCTOR-RECOMMENDATION REQUEST                  *
000300*    INPUT TO MTDOCREC.  ONE DETAIL RECORD PER PATIENT ASKING      *
000400*    FOR A DOCTOR RECOMMENDATION, CARRYING THE FREE-FORM           *
000500*    SYMPTOM LIST EXACTLY AS ENTERED AT THE FRONT DESK OR ON       *
000600*    THE APPOINTMENT-BOOKING SCREEN.  FOLLOWED BY A TRAILER        *
000700*    CARRYING THE RECORD COUNT.                                   *
000800*    ORIGINAL  - J.SAYLES   - CR-4471 CLINIC BATCH CONVERSION      *
000900******************************************************************
001000 01  REC-TXN-REC.
001100     05  RECTXN-RECORD-TYPE          PIC X(01).
001200         88  RECTXN-DETAIL-REC       VALUE "D".
001300         88  RECTXN-TRAILER-REC      VALUE "T".
001400     05  RECTXN-PATIENT-ID           PIC X(06).
001500     05  RECTXN-SYMPTOMS             PIC X(200).
001600     05  FILLER                      PIC X(93).
001700 01  RECTXN-TRAILER-DATA REDEFINES REC-TXN-REC.
001800     05  FILLER                      PIC X(01).
001900     05  RECTXN-IN-RECORD-COUNT      PIC 9(09).
002000     05  FILLER                      PIC X(290).
