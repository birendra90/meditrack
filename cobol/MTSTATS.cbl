000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  MTSTATS.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEV CENTER.
000150 DATE-WRITTEN. 01/23/88.
000160 DATE-COMPILED. 01/23/88.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    CHANGE LOG                                                  *
000200*    01/23/88  J.SAYLES   ORIGINAL - REPLACES THE OLD DAILY       *
000210*              TREATMENT-AND-CHARGES LISTING.  THIS STEP NOW      *
000220*              READS ALL FOUR CLINIC MASTERS ONCE AND PRODUCES    *
000230*              THE PATIENT, DOCTOR AND APPOINTMENT STATISTICS     *
000240*              REPORTS PLUS THE PER-PATIENT BILL SUMMARY.         *
000250*              CR-4471 CLINIC BATCH CONVERSION                    *
000260*    02/12/92  T.G.DAVIS  ADDED THE RECORD-COUNT BALANCING CHECK  *
000270*              ON THE BILL-SUMMARY-REQUEST FILE                   *
000280*    11/19/13  P.DUBOIS   ADDED THE APPOINTMENT PRIORITY BREAK-   *
000290*              DOWN TO THE APPOINTMENT STATISTICS REPORT, PER THE *
000300*              SAME PRIORITY RULE MTAPPSCH USES FOR SLOT ORDER.   *
000310*              CR-5120                                            *
000320*    09/09/98  T.OKAFOR   Y2K - WS-RUN-DATE WINDOWS THE 2-DIGIT   *
000330*              YEAR FROM ACCEPT FROM DATE BEFORE IT GOES ON ANY   *
000340*              REPORT HEADING                                    *
000350*    01/08/19  M.OSEI     REVIEWED THE BILL-SUMMARY PENDING-      *
000360*              AMOUNT SUBTRACTION AGAINST MTBILL, NO CHANGE       *
000370*              REQUIRED.  CR-5390 AUDIT ITEM                      *
000372*    02/21/19  M.OSEI     ADDED THE TOTAL ALLERGY/MEDICATION     *
000374*              ENTRIES LINE TO THE PATIENT STATISTICS REPORT,    *
000376*              FOOTING PAT-ALLERGY-MED-COUNT OFF THE MASTER.     *
000378*              CR-5390 AUDIT FOLLOW-UP                           *
000380******************************************************************
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-390.
000420 OBJECT-COMPUTER. IBM-390.
000430 SPECIAL-NAMES.
000440     C01 IS NEXT-PAGE.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT SYSOUT
000480         ASSIGN TO UT-S-SYSOUT
000490         ORGANIZATION IS SEQUENTIAL.
000500
000510     SELECT STATS-RPT
000520         ASSIGN TO UT-S-STATRPT
000530         ORGANIZATION IS SEQUENTIAL.
000540
000550     SELECT STATS-ERROR-FILE
000560         ASSIGN TO UT-S-STATERR
000570         ORGANIZATION IS SEQUENTIAL.
000580
000590     SELECT BSR-TXN-FILE
000600         ASSIGN TO UT-S-BSRTXN
000610         ACCESS MODE IS SEQUENTIAL
000620         FILE STATUS IS TFCODE.
000630
000640     SELECT PATIENT-OLD-MASTER
000650         ASSIGN TO UT-S-PATOLD
000660         ACCESS MODE IS SEQUENTIAL
000670         FILE STATUS IS PMCODE.
000680
000690     SELECT DOCTOR-OLD-MASTER
000700         ASSIGN TO UT-S-DOCOLD
000710         ACCESS MODE IS SEQUENTIAL
000720         FILE STATUS IS DMCODE.
000730
000740     SELECT APPOINTMENT-OLD-MASTER
000750         ASSIGN TO UT-S-APPOLD
000760         ACCESS MODE IS SEQUENTIAL
000770         FILE STATUS IS AMCODE.
000780
000790     SELECT BILL-OLD-MASTER
000800         ASSIGN TO UT-S-BILOLD
000810         ACCESS MODE IS SEQUENTIAL
000820         FILE STATUS IS BMCODE.
000830
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  SYSOUT
000870     RECORDING MODE IS F
000880     LABEL RECORDS ARE STANDARD
000890     RECORD CONTAINS 100 CHARACTERS
000900     BLOCK CONTAINS 0 RECORDS
000910     DATA RECORD IS SYSOUT-REC.
000920 01  SYSOUT-REC                     PIC X(100).
000930
000940 FD  STATS-RPT
000950     RECORDING MODE IS F
000960     LABEL RECORDS ARE STANDARD
000970     RECORD CONTAINS 132 CHARACTERS
000980     BLOCK CONTAINS 0 RECORDS
000990     DATA RECORD IS RPT-REC.
001000 01  RPT-REC                        PIC X(132).
001010
001020 FD  STATS-ERROR-FILE
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD
001050     RECORD CONTAINS 100 CHARACTERS
001060     DATA RECORD IS STATERR-REC.
001070 01  STATERR-REC.
001080     05  STATERR-PATIENT-ID          PIC X(06).
001090     05  FILLER                      PIC X(02).
001100     05  STATERR-REASON               PIC X(60).
001110     05  FILLER                      PIC X(32).
001120
001130 FD  BSR-TXN-FILE
001140     RECORDING MODE IS F
001150     LABEL RECORDS ARE STANDARD
001160     DATA RECORD IS BSR-TXN-REC.
001170 COPY MTBSRTXN.
001180
001190 FD  PATIENT-OLD-MASTER
001200     RECORDING MODE IS V
001210     LABEL RECORDS ARE STANDARD
001220     DATA RECORD IS PATIENT-MASTER-LINE.
001230 01  PATIENT-MASTER-LINE            PIC X(600).
001240
001250 FD  DOCTOR-OLD-MASTER
001260     RECORDING MODE IS V
001270     LABEL RECORDS ARE STANDARD
001280     DATA RECORD IS DOCTOR-MASTER-LINE.
001290 01  DOCTOR-MASTER-LINE             PIC X(600).
001300
001310 FD  APPOINTMENT-OLD-MASTER
001320     RECORDING MODE IS V
001330     LABEL RECORDS ARE STANDARD
001340     DATA RECORD IS APPOINTMENT-MASTER-LINE.
001350 01  APPOINTMENT-MASTER-LINE        PIC X(1500).
001360
001370 FD  BILL-OLD-MASTER
001380     RECORDING MODE IS V
001390     LABEL RECORDS ARE STANDARD
001400     DATA RECORD IS BILL-MASTER-LINE.
001410 01  BILL-MASTER-LINE               PIC X(300).
001420
001430 WORKING-STORAGE SECTION.
001440 01  FILE-STATUS-CODES.
001450     05  TFCODE                     PIC X(2).
001460     05  PMCODE                     PIC X(2).
001470         88 NO-MORE-PAT-DATA        VALUE "10".
001480     05  DMCODE                     PIC X(2).
001490         88 NO-MORE-DOC-DATA        VALUE "10".
001500     05  AMCODE                     PIC X(2).
001510         88 NO-MORE-APPT-DATA       VALUE "10".
001520     05  BMCODE                     PIC X(2).
001530         88 NO-MORE-BILL-DATA       VALUE "10".
001540
001550 01  MORE-TXN-SW                    PIC X(1) VALUE SPACE.
001560     88 NO-MORE-TXN-RECS            VALUE "N".
001570     88 MORE-TXN-RECS                VALUE " ".
001580
001590 01  WS-RUN-DATE-RAW                PIC 9(6).
001600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-RAW.
001610     05  WS-RUN-YY                  PIC 9(2).
001620     05  WS-RUN-MM                  PIC 9(2).
001630     05  WS-RUN-DD                  PIC 9(2).
001640 01  WS-RUN-DATE-FULL               PIC 9(8).
001650 01  WS-RUN-DATE-FULL-R REDEFINES WS-RUN-DATE-FULL.
001660     05  WS-RUN-DD-O                PIC 9(2).
001670     05  WS-RUN-MM-O                PIC 9(2).
001680     05  WS-RUN-YYYY-O              PIC 9(4).
001690 01  WS-RUN-DATE-ALPHA-R REDEFINES WS-RUN-DATE-FULL.
001700     05  WS-RUN-DATE-ALPHA           PIC X(8).
001710 01  WS-HDR-DATE.
001720     05  HDR-YYYY                   PIC 9(4).
001730     05  FILLER                     PIC X(1) VALUE "-".
001740     05  HDR-MM                     PIC 9(2).
001750     05  FILLER                     PIC X(1) VALUE "-".
001760     05  HDR-DD                     PIC 9(2).
001770
001780 01  WS-PAGES                       PIC 9(3) COMP VALUE 1.
001790 01  WS-LINES                       PIC 9(3) COMP VALUE 99.
001800 01  ROW-SUB                        PIC 9(4) COMP.
001810
001820 01  WS-PATIENT-TABLE.
001830     05  WS-PATIENT-ROW OCCURS 2000 TIMES
001840                        INDEXED BY PAT-IDX.
001850         COPY MTPATMST.
001860
001870 01  WS-DOCTOR-TABLE.
001880     05  WS-DOCTOR-ROW OCCURS 500 TIMES
001890                       INDEXED BY DOC-IDX.
001900         COPY MTDOCMST.
001910
001920 01  WS-APPOINTMENT-TABLE.
001930     05  WS-APPT-ROW OCCURS 2000 TIMES
001940                     INDEXED BY APT-IDX.
001950         COPY MTAPPMST.
001960
001970 01  WS-BILL-TABLE.
001980     05  WS-BILL-ROW OCCURS 2000 TIMES
001990                     INDEXED BY BIL-IDX.
002000         COPY MTBILMST.
002010
002020 01  COUNTERS-AND-ACCUMULATORS.
002030     05  PAT-ROW-COUNT               PIC S9(5) COMP.
002040     05  DOC-ROW-COUNT               PIC S9(5) COMP.
002050     05  APPT-ROW-COUNT              PIC S9(5) COMP.
002060     05  BILL-ROW-COUNT              PIC S9(5) COMP.
002070     05  RECORDS-READ                PIC S9(9) COMP.
002080     05  SUMMARIES-WRITTEN           PIC S9(5) COMP.
002090     05  SUMMARIES-REJECTED          PIC S9(5) COMP.
002100
002110*    PATIENT STATISTICS REPORT ACCUMULATORS
002120 01  PAT-STATS-ACC.
002130     05  PS-TOTAL-PATIENTS           PIC S9(7) COMP-3.
002140     05  PS-INPATIENT-CT             PIC S9(7) COMP-3.
002150     05  PS-OUTPATIENT-CT            PIC S9(7) COMP-3.
002160     05  PS-EMERGENCY-CT             PIC S9(7) COMP-3.
002170     05  PS-CHILD-CT                 PIC S9(7) COMP-3.
002180     05  PS-ADULT-CT                 PIC S9(7) COMP-3.
002190     05  PS-SENIOR-CT                 PIC S9(7) COMP-3.
002200     05  PS-WITH-INS-CT              PIC S9(7) COMP-3.
002210     05  PS-VISIT-COUNT-SUM          PIC S9(9) COMP-3.
002220     05  PS-VISIT-COUNT-AVG          PIC S9(7)V99 COMP-3.
002230     05  PS-INS-PERCENT              PIC S9(3)V99 COMP-3.
002235     05  PS-ALLERGY-MED-TOTAL        PIC S9(7) COMP-3.
002240     05  WS-AGE                      PIC S9(3) COMP-3.
002250
002260*    DOCTOR STATISTICS REPORT ACCUMULATORS
002270 01  DOC-STATS-ACC.
002280     05  DS-TOTAL-DOCTORS            PIC S9(7) COMP-3.
002290     05  DS-CARDIOLOGY-CT            PIC S9(7) COMP-3.
002300     05  DS-NEUROLOGY-CT             PIC S9(7) COMP-3.
002310     05  DS-ORTHOPEDICS-CT           PIC S9(7) COMP-3.
002320     05  DS-DERMATOLOGY-CT           PIC S9(7) COMP-3.
002330     05  DS-PEDIATRICS-CT            PIC S9(7) COMP-3.
002340     05  DS-GEN-MEDICINE-CT          PIC S9(7) COMP-3.
002350     05  DS-JUNIOR-CT                PIC S9(7) COMP-3.
002360     05  DS-MID-LEVEL-CT             PIC S9(7) COMP-3.
002370     05  DS-SENIOR-DOC-CT             PIC S9(7) COMP-3.
002380     05  DS-EXPERT-CT                PIC S9(7) COMP-3.
002390     05  DS-AVAILABLE-CT             PIC S9(7) COMP-3.
002400     05  DS-RATING-SUM               PIC S9(7)V99 COMP-3.
002410     05  DS-RATING-AVG               PIC S9(5)V99 COMP-3.
002420
002430*    APPOINTMENT STATISTICS REPORT ACCUMULATORS
002440 01  APT-STATS-ACC.
002450     05  AS-TOTAL-APPTS               PIC S9(7) COMP-3.
002460     05  AS-PENDING-CT                PIC S9(7) COMP-3.
002470     05  AS-CONFIRMED-CT              PIC S9(7) COMP-3.
002480     05  AS-IN-PROGRESS-CT            PIC S9(7) COMP-3.
002490     05  AS-COMPLETED-CT              PIC S9(7) COMP-3.
002500     05  AS-CANCELLED-CT              PIC S9(7) COMP-3.
002510     05  AS-NO-SHOW-CT                PIC S9(7) COMP-3.
002520     05  AS-RESCHEDULED-CT            PIC S9(7) COMP-3.
002530     05  AS-EMERGENCY-TYPE-CT         PIC S9(7) COMP-3.
002540     05  AS-SURGERY-TYPE-CT           PIC S9(7) COMP-3.
002550     05  AS-FOLLOWUP-TYPE-CT          PIC S9(7) COMP-3.
002560     05  AS-CONSULT-TYPE-CT           PIC S9(7) COMP-3.
002570     05  AS-CHECKUP-TYPE-CT           PIC S9(7) COMP-3.
002580     05  AS-EMERGENCY-FLAG-CT         PIC S9(7) COMP-3.
002590     05  AS-SCHEDULED-TODAY-CT        PIC S9(7) COMP-3.
002600     05  AS-OVERDUE-CT                PIC S9(7) COMP-3.
002610     05  AS-PRI-1-CT                  PIC S9(7) COMP-3.
002620     05  AS-PRI-2-CT                  PIC S9(7) COMP-3.
002630     05  AS-PRI-3-CT                  PIC S9(7) COMP-3.
002640     05  AS-PRI-4-CT                  PIC S9(7) COMP-3.
002650     05  AS-PRI-5-CT                  PIC S9(7) COMP-3.
002660     05  WS-APT-PRIORITY              PIC 9(1) COMP-3.
002670
002680*    BILL SUMMARY REPORT WORK FIELDS
002690 01  BS-WORK-AREA.
002700     05  BS-BILL-COUNT                PIC S9(7) COMP-3.
002710     05  BS-TOTAL-AMOUNT              PIC S9(9)V99 COMP-3.
002720     05  BS-PAID-AMOUNT               PIC S9(9)V99 COMP-3.
002730     05  BS-PENDING-AMOUNT            PIC S9(9)V99 COMP-3.
002731     05  BS-DUE-CMP                   PIC 9(8).
002732     05  BS-PS-CMP                    PIC 9(8).
002733     05  BS-PE-CMP                    PIC 9(8).
002740
002750 01  WS-PAGE-HDR-REC.
002760     05  FILLER                      PIC X(1) VALUE SPACE.
002770     05  HDR-TITLE                   PIC X(40).
002780     05  FILLER                      PIC X(10) VALUE SPACE.
002790     05  FILLER                      PIC X(12) VALUE "RUN DATE: ".
002800     05  HDR-DATE-O                  PIC X(10).
002810     05  FILLER                      PIC X(20) VALUE SPACE.
002820     05  FILLER                      PIC X(6) VALUE "PAGE: ".
002830     05  PAGE-NBR-O                  PIC ZZ9.
002840     05  FILLER                      PIC X(30) VALUE SPACE.
002850
002860 01  WS-BLANK-LINE.
002870     05  FILLER                      PIC X(132) VALUE SPACES.
002880
002890 01  WS-PAT-COLM-HDR.
002900     05  FILLER    PIC X(28) VALUE "PATIENT TYPE BREAKDOWN".
002910     05  FILLER    PIC X(28) VALUE "AGE CATEGORY BREAKDOWN".
002920     05  FILLER    PIC X(28) VALUE "INSURANCE".
002930     05  FILLER    PIC X(28) VALUE "VISIT COUNT".
002940     05  FILLER    PIC X(20) VALUE SPACES.
002950
002960 01  WS-PAT-DETAIL-LINE.
002970     05  FILLER             PIC X(2) VALUE SPACES.
002980     05  FILLER             PIC X(10) VALUE "INPATIENT:".
002990     05  PD-INPATIENT-O      PIC ZZZ,ZZ9.
003000     05  FILLER             PIC X(4) VALUE SPACES.
003010     05  FILLER             PIC X(11) VALUE "OUTPATIENT:".
003020     05  PD-OUTPATIENT-O     PIC ZZZ,ZZ9.
003030     05  FILLER             PIC X(4) VALUE SPACES.
003040     05  FILLER             PIC X(10) VALUE "EMERGENCY:".
003050     05  PD-EMERGENCY-O      PIC ZZZ,ZZ9.
003060     05  FILLER             PIC X(20) VALUE SPACES.
003070
003080 01  WS-PAT-DETAIL-LINE-2.
003090     05  FILLER             PIC X(2) VALUE SPACES.
003100     05  FILLER             PIC X(7) VALUE "CHILD:".
003110     05  PD-CHILD-O          PIC ZZZ,ZZ9.
003120     05  FILLER             PIC X(4) VALUE SPACES.
003130     05  FILLER             PIC X(7) VALUE "ADULT:".
003140     05  PD-ADULT-O          PIC ZZZ,ZZ9.
003150     05  FILLER             PIC X(4) VALUE SPACES.
003160     05  FILLER             PIC X(8) VALUE "SENIOR:".
003170     05  PD-SENIOR-O         PIC ZZZ,ZZ9.
003180     05  FILLER             PIC X(20) VALUE SPACES.
003190
003200 01  WS-PAT-DETAIL-LINE-3.
003210     05  FILLER             PIC X(2) VALUE SPACES.
003220     05  FILLER             PIC X(14) VALUE "TOTAL PATIENTS:".
003230     05  PD-TOTAL-O          PIC ZZZ,ZZ9.
003240     05  FILLER             PIC X(4) VALUE SPACES.
003250     05  FILLER             PIC X(12) VALUE "WITH INS PCT:".
003260     05  PD-INS-PCT-O        PIC ZZ9.99.
003270     05  FILLER             PIC X(4) VALUE SPACES.
003280     05  FILLER             PIC X(14) VALUE "AVG VISITS:".
003290     05  PD-AVG-VISITS-O     PIC ZZ9.99.
003300     05  FILLER             PIC X(10) VALUE SPACES.
003310
003311 01  WS-PAT-DETAIL-LINE-4.
003312     05  FILLER             PIC X(2) VALUE SPACES.
003313     05  FILLER             PIC X(33) VALUE
003314         "TOTAL ALLERGY/MEDICATION ENTRIES:".
003315     05  PD-ALLERGY-MED-O    PIC ZZZ,ZZ9.
003316     05  FILLER             PIC X(40) VALUE SPACES.
003317
003320 01  WS-DOC-DETAIL-LINE.
003330     05  FILLER             PIC X(2) VALUE SPACES.
003340     05  FILLER             PIC X(12) VALUE "CARDIOLOGY:".
003350     05  DD-CARDIO-O         PIC ZZ9.
003360     05  FILLER             PIC X(4) VALUE SPACES.
003370     05  FILLER             PIC X(11) VALUE "NEUROLOGY:".
003380     05  DD-NEURO-O          PIC ZZ9.
003390     05  FILLER             PIC X(4) VALUE SPACES.
003400     05  FILLER             PIC X(13) VALUE "ORTHOPEDICS:".
003410     05  DD-ORTHO-O          PIC ZZ9.
003420     05  FILLER             PIC X(4) VALUE SPACES.
003430     05  FILLER             PIC X(13) VALUE "DERMATOLOGY:".
003440     05  DD-DERM-O           PIC ZZ9.
003450     05  FILLER             PIC X(14) VALUE SPACES.
003460
003470 01  WS-DOC-DETAIL-LINE-2.
003480     05  FILLER             PIC X(2) VALUE SPACES.
003490     05  FILLER             PIC X(12) VALUE "PEDIATRICS:".
003500     05  DD-PEDS-O           PIC ZZ9.
003510     05  FILLER             PIC X(4) VALUE SPACES.
003520     05  FILLER             PIC X(17) VALUE "GENERAL MEDICINE:".
003530     05  DD-GENMED-O         PIC ZZ9.
003540     05  FILLER             PIC X(4) VALUE SPACES.
003550     05  FILLER             PIC X(8) VALUE "JUNIOR:".
003560     05  DD-JUNIOR-O         PIC ZZ9.
003570     05  FILLER             PIC X(4) VALUE SPACES.
003580     05  FILLER             PIC X(6) VALUE "MID:".
003590     05  DD-MID-O            PIC ZZ9.
003600     05  FILLER             PIC X(14) VALUE SPACES.
003610
003620 01  WS-DOC-DETAIL-LINE-3.
003630     05  FILLER             PIC X(2) VALUE SPACES.
003640     05  FILLER             PIC X(9) VALUE "SENIOR:".
003650     05  DD-SENIOR-O         PIC ZZ9.
003660     05  FILLER             PIC X(4) VALUE SPACES.
003670     05  FILLER             PIC X(8) VALUE "EXPERT:".
003680     05  DD-EXPERT-O         PIC ZZ9.
003690     05  FILLER             PIC X(4) VALUE SPACES.
003700     05  FILLER             PIC X(12) VALUE "TOTAL DOCS:".
003710     05  DD-TOTAL-O          PIC ZZ9.
003720     05  FILLER             PIC X(4) VALUE SPACES.
003730     05  FILLER             PIC X(11) VALUE "AVAILABLE:".
003740     05  DD-AVAIL-O          PIC ZZ9.
003750     05  FILLER             PIC X(4) VALUE SPACES.
003760     05  FILLER             PIC X(11) VALUE "AVG RATING:".
003770     05  DD-AVG-RATING-O     PIC 9.99.
003780     05  FILLER             PIC X(10) VALUE SPACES.
003790
003800 01  WS-APT-DETAIL-LINE.
003810     05  FILLER             PIC X(2) VALUE SPACES.
003820     05  FILLER             PIC X(9) VALUE "PENDING:".
003830     05  AD-PENDING-O        PIC ZZZ,ZZ9.
003840     05  FILLER             PIC X(4) VALUE SPACES.
003850     05  FILLER             PIC X(11) VALUE "CONFIRMED:".
003860     05  AD-CONFIRMED-O      PIC ZZZ,ZZ9.
003870     05  FILLER             PIC X(4) VALUE SPACES.
003880     05  FILLER             PIC X(12) VALUE "IN PROGRESS:".
003890     05  AD-INPROG-O         PIC ZZZ,ZZ9.
003900     05  FILLER             PIC X(4) VALUE SPACES.
003910     05  FILLER             PIC X(11) VALUE "COMPLETED:".
003920     05  AD-COMPLETED-O      PIC ZZZ,ZZ9.
003930     05  FILLER             PIC X(6) VALUE SPACES.
003940
003950 01  WS-APT-DETAIL-LINE-2.
003960     05  FILLER             PIC X(2) VALUE SPACES.
003970     05  FILLER             PIC X(11) VALUE "CANCELLED:".
003980     05  AD-CANCELLED-O      PIC ZZZ,ZZ9.
003990     05  FILLER             PIC X(4) VALUE SPACES.
004000     05  FILLER             PIC X(9) VALUE "NO SHOW:".
004010     05  AD-NOSHOW-O         PIC ZZZ,ZZ9.
004020     05  FILLER             PIC X(4) VALUE SPACES.
004030     05  FILLER             PIC X(13) VALUE "RESCHEDULED:".
004040     05  AD-RESCHED-O        PIC ZZZ,ZZ9.
004050     05  FILLER             PIC X(4) VALUE SPACES.
004060     05  FILLER             PIC X(10) VALUE "EMERGENCY:".
004070     05  AD-EMERG-O          PIC ZZZ,ZZ9.
004080     05  FILLER             PIC X(6) VALUE SPACES.
004090
004100 01  WS-APT-DETAIL-LINE-3.
004110     05  FILLER             PIC X(2) VALUE SPACES.
004120     05  FILLER             PIC X(14) VALUE "TOTAL APPTS:".
004130     05  AD-TOTAL-O          PIC ZZZ,ZZ9.
004140     05  FILLER             PIC X(4) VALUE SPACES.
004150     05  FILLER             PIC X(16) VALUE "SCHEDULED TODAY:".
004160     05  AD-TODAY-O          PIC ZZZ,ZZ9.
004170     05  FILLER             PIC X(4) VALUE SPACES.
004180     05  FILLER             PIC X(9) VALUE "OVERDUE:".
004190     05  AD-OVERDUE-O        PIC ZZZ,ZZ9.
004200     05  FILLER             PIC X(20) VALUE SPACES.
004210
004220 01  WS-APT-DETAIL-LINE-4.
004230     05  FILLER             PIC X(2) VALUE SPACES.
004240     05  FILLER             PIC X(16) VALUE "PRIORITY BREAK -".
004250     05  FILLER             PIC X(5) VALUE " 1:".
004260     05  AD-PRI1-O           PIC ZZ9.
004270     05  FILLER             PIC X(4) VALUE " 2:".
004280     05  AD-PRI2-O           PIC ZZ9.
004290     05  FILLER             PIC X(4) VALUE " 3:".
004300     05  AD-PRI3-O           PIC ZZ9.
004310     05  FILLER             PIC X(4) VALUE " 4:".
004320     05  AD-PRI4-O           PIC ZZ9.
004330     05  FILLER             PIC X(4) VALUE " 5:".
004340     05  AD-PRI5-O           PIC ZZ9.
004350     05  FILLER             PIC X(65) VALUE SPACES.
004360
004370 01  WS-BILSUM-COLM-HDR.
004380     05  FILLER    PIC X(10) VALUE "SUMMARY-ID".
004390     05  FILLER    PIC X(12) VALUE "PATIENT-ID".
004400     05  FILLER    PIC X(14) VALUE "PERIOD-START".
004410     05  FILLER    PIC X(14) VALUE "PERIOD-END".
004420     05  FILLER    PIC X(12) VALUE "BILL CNT".
004430     05  FILLER    PIC X(16) VALUE "TOTAL AMOUNT".
004440     05  FILLER    PIC X(16) VALUE "PAID AMOUNT".
004450     05  FILLER    PIC X(16) VALUE "PENDING AMOUNT".
004460
004470 01  WS-BILSUM-DETAIL-LINE.
004480     05  BS-SUMMARY-ID-O      PIC X(06).
004490     05  FILLER              PIC X(4) VALUE SPACES.
004500     05  BS-PATIENT-ID-O      PIC X(06).
004510     05  FILLER              PIC X(6) VALUE SPACES.
004520     05  BS-PERIOD-START-O    PIC X(10).
004530     05  FILLER              PIC X(4) VALUE SPACES.
004540     05  BS-PERIOD-END-O      PIC X(10).
004550     05  FILLER              PIC X(4) VALUE SPACES.
004560     05  BS-BILL-CNT-O        PIC ZZ9.
004570     05  FILLER              PIC X(9) VALUE SPACES.
004580     05  BS-TOTAL-AMT-O       PIC $$$,$$$,$$9.99.
004590     05  FILLER              PIC X(3) VALUE SPACES.
004600     05  BS-PAID-AMT-O        PIC $$$,$$$,$$9.99.
004610     05  FILLER              PIC X(3) VALUE SPACES.
004620     05  BS-PEND-AMT-O        PIC $$$,$$$,$$9.99.
004630
004640 COPY MTIDCTR.
004650 COPY MTABEND.
004660
004670 PROCEDURE DIVISION.
004680     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004690     PERFORM 200-PATIENT-STATS THRU 225-EXIT.
004700     PERFORM 300-DOCTOR-STATS THRU 325-EXIT.
004710     PERFORM 400-APPOINTMENT-STATS THRU 425-EXIT.
004720     PERFORM 500-BILL-SUMMARY THRU 525-EXIT.
004730     PERFORM 900-CLEANUP THRU 900-EXIT.
004740     MOVE ZERO TO RETURN-CODE.
004750     GOBACK.
004760
004770 000-HOUSEKEEPING.
004780     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004790     DISPLAY "******** BEGIN JOB MTSTATS ********".
004800     ACCEPT WS-RUN-DATE-RAW FROM DATE.
004810     IF WS-RUN-YY < 50
004820         COMPUTE WS-RUN-YYYY-O = 2000 + WS-RUN-YY
004830     ELSE
004840         COMPUTE WS-RUN-YYYY-O = 1900 + WS-RUN-YY
004850     END-IF.
004860     MOVE WS-RUN-MM TO WS-RUN-MM-O.
004870     MOVE WS-RUN-DD TO WS-RUN-DD-O.
004880     MOVE WS-RUN-YYYY-O TO HDR-YYYY.
004890     MOVE WS-RUN-MM-O   TO HDR-MM.
004900     MOVE WS-RUN-DD-O   TO HDR-DD.
004910     MOVE WS-HDR-DATE TO HDR-DATE-O.
004920
004930     OPEN INPUT PATIENT-OLD-MASTER.
004940     OPEN INPUT DOCTOR-OLD-MASTER.
004950     OPEN INPUT APPOINTMENT-OLD-MASTER.
004960     OPEN INPUT BILL-OLD-MASTER.
004970     OPEN INPUT BSR-TXN-FILE.
004980     OPEN OUTPUT STATS-RPT.
004990     OPEN OUTPUT STATS-ERROR-FILE.
005000     OPEN OUTPUT SYSOUT.
005010
005020     INITIALIZE COUNTERS-AND-ACCUMULATORS.
005030     PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT.
005040     PERFORM 070-LOAD-DOCTOR-TABLE THRU 070-EXIT.
005050     PERFORM 090-LOAD-APPT-TABLE THRU 090-EXIT.
005060     PERFORM 110-LOAD-BILL-TABLE THRU 110-EXIT.
005070
005080     READ BSR-TXN-FILE INTO BSR-TXN-REC
005090         AT END
005100         MOVE "N" TO MORE-TXN-SW
005110         GO TO 000-EXIT
005120     END-READ.
005130     ADD +1 TO RECORDS-READ.
005140 000-EXIT.
005150     EXIT.
005160
005170 050-LOAD-PATIENT-TABLE.
005180     MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.
005190     MOVE ZERO TO PAT-ROW-COUNT.
005200     READ PATIENT-OLD-MASTER INTO PATIENT-MASTER-LINE
005210         AT END
005220         MOVE "10" TO PMCODE
005230         GO TO 050-EXIT
005240     END-READ.
005250     READ PATIENT-OLD-MASTER INTO PATIENT-MASTER-LINE
005260         AT END
005270         MOVE "10" TO PMCODE
005280         GO TO 050-EXIT
005290     END-READ.
005300     PERFORM 055-LOAD-ONE-PAT-ROW THRU 055-EXIT
005310         UNTIL NO-MORE-PAT-DATA.
005320 050-EXIT.
005330     EXIT.
005340
005350 055-LOAD-ONE-PAT-ROW.
005360     MOVE "055-LOAD-ONE-PAT-ROW" TO PARA-NAME.
005370     ADD +1 TO PAT-ROW-COUNT.
005380     SET PAT-IDX TO PAT-ROW-COUNT.
005390     UNSTRING PATIENT-MASTER-LINE DELIMITED BY ","
005400         INTO PAT-PATIENT-ID(PAT-IDX) PAT-FIRST-NAME(PAT-IDX)
005410              PAT-LAST-NAME(PAT-IDX) PAT-DATE-OF-BIRTH(PAT-IDX)
005420              PAT-GENDER(PAT-IDX) PAT-EMAIL(PAT-IDX)
005430              PAT-PHONE(PAT-IDX) PAT-ADDRESS(PAT-IDX)
005440              PAT-BLOOD-GROUP(PAT-IDX) PAT-PATIENT-TYPE(PAT-IDX)
005450              PAT-INSURANCE-PROVIDER(PAT-IDX)
005460              PAT-INSURANCE-POLICY-NBR(PAT-IDX)
005470              PAT-HAS-INSURANCE(PAT-IDX)
005480              PAT-INSURANCE-CLAIM-LIMIT(PAT-IDX)
005490              PAT-REGISTRATION-DATE(PAT-IDX) PAT-VISIT-COUNT(PAT-IDX)
005500              PAT-GUARDIAN-NAME(PAT-IDX) PAT-GUARDIAN-PHONE(PAT-IDX)
005510              PAT-PREFERRED-LANGUAGE(PAT-IDX) PAT-REFERRED-BY(PAT-IDX)
005520              PAT-PRIORITY-CD(PAT-IDX)
005525              PAT-ALLERGY-MED-COUNT(PAT-IDX).
005530     READ PATIENT-OLD-MASTER INTO PATIENT-MASTER-LINE
005540         AT END
005550         MOVE "10" TO PMCODE
005560     END-READ.
005570 055-EXIT.
005580     EXIT.
005590
005600 070-LOAD-DOCTOR-TABLE.
005610     MOVE "070-LOAD-DOCTOR-TABLE" TO PARA-NAME.
005620     MOVE ZERO TO DOC-ROW-COUNT.
005630     READ DOCTOR-OLD-MASTER INTO DOCTOR-MASTER-LINE
005640         AT END
005650         MOVE "10" TO DMCODE
005660         GO TO 070-EXIT
005670     END-READ.
005680     READ DOCTOR-OLD-MASTER INTO DOCTOR-MASTER-LINE
005690         AT END
005700         MOVE "10" TO DMCODE
005710         GO TO 070-EXIT
005720     END-READ.
005730     PERFORM 075-LOAD-ONE-DOC-ROW THRU 075-EXIT
005740         UNTIL NO-MORE-DOC-DATA.
005750 070-EXIT.
005760     EXIT.
005770
005780 075-LOAD-ONE-DOC-ROW.
005790     MOVE "075-LOAD-ONE-DOC-ROW" TO PARA-NAME.
005800     ADD +1 TO DOC-ROW-COUNT.
005810     SET DOC-IDX TO DOC-ROW-COUNT.
005820     UNSTRING DOCTOR-MASTER-LINE DELIMITED BY ","
005830         INTO DOC-DOCTOR-ID(DOC-IDX) DOC-FIRST-NAME(DOC-IDX)
005840              DOC-LAST-NAME(DOC-IDX) DOC-DATE-OF-BIRTH(DOC-IDX)
005850              DOC-GENDER(DOC-IDX) DOC-EMAIL(DOC-IDX)
005860              DOC-PHONE(DOC-IDX) DOC-ADDRESS(DOC-IDX)
005870              DOC-LICENSE-NUMBER(DOC-IDX) DOC-SPECIALIZATION(DOC-IDX)
005880              DOC-YEARS-OF-EXPERIENCE(DOC-IDX)
005890              DOC-CONSULTATION-FEE(DOC-IDX) DOC-QUALIFICATION(DOC-IDX)
005900              DOC-DEPARTMENT(DOC-IDX) DOC-IS-AVAILABLE(DOC-IDX)
005910              DOC-WORKING-DAYS(DOC-IDX) DOC-WORKING-HOURS(DOC-IDX)
005920              DOC-CHAMBER(DOC-IDX) DOC-RATING(DOC-IDX)
005930              DOC-TOTAL-PATIENTS-TREATED(DOC-IDX).
005940     READ DOCTOR-OLD-MASTER INTO DOCTOR-MASTER-LINE
005950         AT END
005960         MOVE "10" TO DMCODE
005970     END-READ.
005980 075-EXIT.
005990     EXIT.
006000
006010 090-LOAD-APPT-TABLE.
006020     MOVE "090-LOAD-APPT-TABLE" TO PARA-NAME.
006030     MOVE ZERO TO APPT-ROW-COUNT.
006040     READ APPOINTMENT-OLD-MASTER INTO APPOINTMENT-MASTER-LINE
006050         AT END
006060         MOVE "10" TO AMCODE
006070         GO TO 090-EXIT
006080     END-READ.
006090     READ APPOINTMENT-OLD-MASTER INTO APPOINTMENT-MASTER-LINE
006100         AT END
006110         MOVE "10" TO AMCODE
006120         GO TO 090-EXIT
006130     END-READ.
006140     PERFORM 095-LOAD-ONE-APPT-ROW THRU 095-EXIT
006150         UNTIL NO-MORE-APPT-DATA.
006160 090-EXIT.
006170     EXIT.
006180
006190 095-LOAD-ONE-APPT-ROW.
006200     MOVE "095-LOAD-ONE-APPT-ROW" TO PARA-NAME.
006210     ADD +1 TO APPT-ROW-COUNT.
006220     SET APT-IDX TO APPT-ROW-COUNT.
006230     UNSTRING APPOINTMENT-MASTER-LINE DELIMITED BY ","
006240         INTO APT-APPOINTMENT-ID(APT-IDX) APT-PATIENT-ID(APT-IDX)
006250              APT-DOCTOR-ID(APT-IDX) APT-APPOINTMENT-DATETIME(APT-IDX)
006260              APT-DURATION-MINUTES(APT-IDX) APT-STATUS(APT-IDX)
006270              APT-REASON-FOR-VISIT(APT-IDX) APT-NOTES(APT-IDX)
006280              APT-SYMPTOMS(APT-IDX) APT-DIAGNOSIS(APT-IDX)
006290              APT-PRESCRIPTION(APT-IDX) APT-CONSULTATION-FEE(APT-IDX)
006300              APT-IS-EMERGENCY(APT-IDX) APT-APPOINTMENT-TYPE(APT-IDX)
006310              APT-RESCHEDULE-COUNT(APT-IDX)
006320              APT-CANCELLATION-REASON(APT-IDX)
006330              APT-REMINDER-SENT(APT-IDX).
006340     READ APPOINTMENT-OLD-MASTER INTO APPOINTMENT-MASTER-LINE
006350         AT END
006360         MOVE "10" TO AMCODE
006370     END-READ.
006380 095-EXIT.
006390     EXIT.
006400
006410 110-LOAD-BILL-TABLE.
006420     MOVE "110-LOAD-BILL-TABLE" TO PARA-NAME.
006430     MOVE ZERO TO BILL-ROW-COUNT.
006440     READ BILL-OLD-MASTER INTO BILL-MASTER-LINE
006450         AT END
006460         MOVE "10" TO BMCODE
006470         GO TO 110-EXIT
006480     END-READ.
006490     READ BILL-OLD-MASTER INTO BILL-MASTER-LINE
006500         AT END
006510         MOVE "10" TO BMCODE
006520         GO TO 110-EXIT
006530     END-READ.
006540     PERFORM 115-LOAD-ONE-BILL-ROW THRU 115-EXIT
006550         UNTIL NO-MORE-BILL-DATA.
006560 110-EXIT.
006570     EXIT.
006580
006590 115-LOAD-ONE-BILL-ROW.
006600     MOVE "115-LOAD-ONE-BILL-ROW" TO PARA-NAME.
006610     ADD +1 TO BILL-ROW-COUNT.
006620     SET BIL-IDX TO BILL-ROW-COUNT.
006630     UNSTRING BILL-MASTER-LINE DELIMITED BY ","
006640         INTO BIL-BILL-ID(BIL-IDX) BIL-APPOINTMENT-ID(BIL-IDX)
006650              BIL-PATIENT-ID(BIL-IDX) BIL-DOCTOR-ID(BIL-IDX)
006660              BIL-BASE-AMOUNT(BIL-IDX) BIL-BILL-ITEMS-TOTAL(BIL-IDX)
006670              BIL-DISCOUNT-AMOUNT(BIL-IDX) BIL-TAX-AMOUNT(BIL-IDX)
006680              BIL-INSURANCE-COVERAGE(BIL-IDX) BIL-TOTAL-AMOUNT(BIL-IDX)
006690              BIL-IS-PAID(BIL-IDX) BIL-PAYMENT-DATETIME(BIL-IDX)
006700              BIL-PAYMENT-METHOD(BIL-IDX) BIL-BILL-TYPE(BIL-IDX)
006710              BIL-DUE-DATE(BIL-IDX) BIL-GENERATED-BY(BIL-IDX)
006720              BIL-STATUS-CD(BIL-IDX).
006730     READ BILL-OLD-MASTER INTO BILL-MASTER-LINE
006740         AT END
006750         MOVE "10" TO BMCODE
006760     END-READ.
006770 115-EXIT.
006780     EXIT.
006790
006800*    PATIENT STATISTICS REPORT -- CONTROL BREAKS BY PATIENT-TYPE AND
006810*    AGE CATEGORY, PLUS INSURANCE COVERAGE AND VISIT-COUNT TOTALS
006820 200-PATIENT-STATS.
006830     MOVE "200-PATIENT-STATS" TO PARA-NAME.
006840     MOVE ZERO TO PAT-STATS-ACC.
006850     PERFORM 210-CLASSIFY-ONE-PATIENT THRU 210-EXIT
006860         VARYING PAT-IDX FROM 1 BY 1
006870         UNTIL PAT-IDX > PAT-ROW-COUNT.
006880
006890     IF PS-TOTAL-PATIENTS > 0
006900         COMPUTE PS-INS-PERCENT ROUNDED =
006910             (PS-WITH-INS-CT / PS-TOTAL-PATIENTS) * 100
006920         COMPUTE PS-VISIT-COUNT-AVG ROUNDED =
006930             PS-VISIT-COUNT-SUM / PS-TOTAL-PATIENTS.
006940
006950     PERFORM 220-WRITE-PATIENT-REPORT THRU 220-EXIT.
006960 225-EXIT.
006970     EXIT.
006980
006990 210-CLASSIFY-ONE-PATIENT.
007000     ADD +1 TO PS-TOTAL-PATIENTS.
007010     IF PAT-TYPE-INPATIENT(PAT-IDX)
007020         ADD +1 TO PS-INPATIENT-CT
007030     ELSE IF PAT-TYPE-OUTPATIENT(PAT-IDX)
007040         ADD +1 TO PS-OUTPATIENT-CT
007050     ELSE IF PAT-TYPE-EMERGENCY(PAT-IDX)
007060         ADD +1 TO PS-EMERGENCY-CT.
007070
007080     COMPUTE WS-AGE = (WS-RUN-DATE-FULL / 10000) -
007090         (PAT-DATE-OF-BIRTH(PAT-IDX) / 10000).
007100     IF WS-AGE < 18
007110         ADD +1 TO PS-CHILD-CT
007120     ELSE IF WS-AGE NOT < 65
007130         ADD +1 TO PS-SENIOR-CT
007140     ELSE
007150         ADD +1 TO PS-ADULT-CT.
007160
007170     IF PAT-WITH-INSURANCE(PAT-IDX)
007180         ADD +1 TO PS-WITH-INS-CT.
007190     ADD PAT-VISIT-COUNT(PAT-IDX) TO PS-VISIT-COUNT-SUM.
007195     ADD PAT-ALLERGY-MED-COUNT(PAT-IDX) TO PS-ALLERGY-MED-TOTAL.
007200 210-EXIT.
007210     EXIT.
007220
007230 220-WRITE-PATIENT-REPORT.
007240     MOVE "220-WRITE-PATIENT-REPORT" TO PARA-NAME.
007250     MOVE "PATIENT STATISTICS REPORT" TO HDR-TITLE.
007260     PERFORM 230-WRITE-PAGE-HDR THRU 230-EXIT.
007270     WRITE RPT-REC FROM WS-PAT-COLM-HDR
007280         AFTER ADVANCING 2.
007290
007300     MOVE PS-INPATIENT-CT  TO PD-INPATIENT-O.
007310     MOVE PS-OUTPATIENT-CT TO PD-OUTPATIENT-O.
007320     MOVE PS-EMERGENCY-CT  TO PD-EMERGENCY-O.
007330     WRITE RPT-REC FROM WS-PAT-DETAIL-LINE
007340         AFTER ADVANCING 1.
007350
007360     MOVE PS-CHILD-CT  TO PD-CHILD-O.
007370     MOVE PS-ADULT-CT  TO PD-ADULT-O.
007380     MOVE PS-SENIOR-CT TO PD-SENIOR-O.
007390     WRITE RPT-REC FROM WS-PAT-DETAIL-LINE-2
007400         AFTER ADVANCING 1.
007410
007420     MOVE PS-TOTAL-PATIENTS    TO PD-TOTAL-O.
007430     MOVE PS-INS-PERCENT       TO PD-INS-PCT-O.
007440     MOVE PS-VISIT-COUNT-AVG   TO PD-AVG-VISITS-O.
007450     WRITE RPT-REC FROM WS-PAT-DETAIL-LINE-3
007460         AFTER ADVANCING 1.
007461
007462     MOVE PS-ALLERGY-MED-TOTAL TO PD-ALLERGY-MED-O.
007463     WRITE RPT-REC FROM WS-PAT-DETAIL-LINE-4
007464         AFTER ADVANCING 1.
007470 220-EXIT.
007480     EXIT.
007490
007500 230-WRITE-PAGE-HDR.
007510     MOVE "230-WRITE-PAGE-HDR" TO PARA-NAME.
007520     WRITE RPT-REC FROM WS-BLANK-LINE
007530         AFTER ADVANCING NEXT-PAGE.
007540     MOVE WS-PAGES TO PAGE-NBR-O.
007550     WRITE RPT-REC FROM WS-PAGE-HDR-REC
007560         AFTER ADVANCING 1.
007570     ADD +1 TO WS-PAGES.
007580 230-EXIT.
007590     EXIT.
007600
007610*    DOCTOR STATISTICS REPORT -- CONTROL BREAKS BY SPECIALIZATION AND
007620*    EXPERIENCE LEVEL, PLUS AVAILABILITY AND AVERAGE RATING
007630 300-DOCTOR-STATS.
007640     MOVE "300-DOCTOR-STATS" TO PARA-NAME.
007650     MOVE ZERO TO DOC-STATS-ACC.
007660     PERFORM 310-CLASSIFY-ONE-DOCTOR THRU 310-EXIT
007670         VARYING DOC-IDX FROM 1 BY 1
007680         UNTIL DOC-IDX > DOC-ROW-COUNT.
007690
007700     IF DS-TOTAL-DOCTORS > 0
007710         COMPUTE DS-RATING-AVG ROUNDED =
007720             DS-RATING-SUM / DS-TOTAL-DOCTORS.
007730
007740     PERFORM 320-WRITE-DOCTOR-REPORT THRU 320-EXIT.
007750 325-EXIT.
007760     EXIT.
007770
007780 310-CLASSIFY-ONE-DOCTOR.
007790     ADD +1 TO DS-TOTAL-DOCTORS.
007800     EVALUATE TRUE
007810         WHEN DOC-SPEC-CARDIOLOGY(DOC-IDX)
007820             ADD +1 TO DS-CARDIOLOGY-CT
007830         WHEN DOC-SPEC-NEUROLOGY(DOC-IDX)
007840             ADD +1 TO DS-NEUROLOGY-CT
007850         WHEN DOC-SPEC-ORTHOPEDICS(DOC-IDX)
007860             ADD +1 TO DS-ORTHOPEDICS-CT
007870         WHEN DOC-SPEC-DERMATOLOGY(DOC-IDX)
007880             ADD +1 TO DS-DERMATOLOGY-CT
007890         WHEN DOC-SPEC-PEDIATRICS(DOC-IDX)
007900             ADD +1 TO DS-PEDIATRICS-CT
007910         WHEN OTHER
007920             ADD +1 TO DS-GEN-MEDICINE-CT
007930     END-EVALUATE.
007940
007950     EVALUATE TRUE
007960         WHEN DOC-YEARS-OF-EXPERIENCE(DOC-IDX) < 2
007970             ADD +1 TO DS-JUNIOR-CT
007980         WHEN DOC-YEARS-OF-EXPERIENCE(DOC-IDX) < 10
007990             ADD +1 TO DS-MID-LEVEL-CT
008000         WHEN DOC-YEARS-OF-EXPERIENCE(DOC-IDX) < 20
008010             ADD +1 TO DS-SENIOR-DOC-CT
008020         WHEN OTHER
008030             ADD +1 TO DS-EXPERT-CT
008040     END-EVALUATE.
008050
008060     IF DOC-AVAILABLE(DOC-IDX)
008070         ADD +1 TO DS-AVAILABLE-CT.
008080     ADD DOC-RATING(DOC-IDX) TO DS-RATING-SUM.
008090 310-EXIT.
008100     EXIT.
008110
008120 320-WRITE-DOCTOR-REPORT.
008130     MOVE "320-WRITE-DOCTOR-REPORT" TO PARA-NAME.
008140     MOVE "DOCTOR STATISTICS REPORT" TO HDR-TITLE.
008150     PERFORM 230-WRITE-PAGE-HDR THRU 230-EXIT.
008160
008170     MOVE DS-CARDIOLOGY-CT TO DD-CARDIO-O.
008180     MOVE DS-NEUROLOGY-CT  TO DD-NEURO-O.
008190     MOVE DS-ORTHOPEDICS-CT TO DD-ORTHO-O.
008200     MOVE DS-DERMATOLOGY-CT TO DD-DERM-O.
008210     WRITE RPT-REC FROM WS-DOC-DETAIL-LINE
008220         AFTER ADVANCING 2.
008230
008240     MOVE DS-PEDIATRICS-CT TO DD-PEDS-O.
008250     MOVE DS-GEN-MEDICINE-CT TO DD-GENMED-O.
008260     MOVE DS-JUNIOR-CT TO DD-JUNIOR-O.
008270     MOVE DS-MID-LEVEL-CT TO DD-MID-O.
008280     WRITE RPT-REC FROM WS-DOC-DETAIL-LINE-2
008290         AFTER ADVANCING 1.
008300
008310     MOVE DS-SENIOR-DOC-CT TO DD-SENIOR-O.
008320     MOVE DS-EXPERT-CT TO DD-EXPERT-O.
008330     MOVE DS-TOTAL-DOCTORS TO DD-TOTAL-O.
008340     MOVE DS-AVAILABLE-CT TO DD-AVAIL-O.
008350     MOVE DS-RATING-AVG TO DD-AVG-RATING-O.
008360     WRITE RPT-REC FROM WS-DOC-DETAIL-LINE-3
008370         AFTER ADVANCING 1.
008380 320-EXIT.
008390     EXIT.
008400
008410*    APPOINTMENT STATISTICS REPORT -- CONTROL BREAKS BY STATUS AND
008420*    APPOINTMENT-TYPE, PLUS EMERGENCY/TODAY/OVERDUE AND PRIORITY
008430 400-APPOINTMENT-STATS.
008440     MOVE "400-APPOINTMENT-STATS" TO PARA-NAME.
008450     MOVE ZERO TO APT-STATS-ACC.
008460     PERFORM 410-CLASSIFY-ONE-APPOINTMENT THRU 410-EXIT
008470         VARYING APT-IDX FROM 1 BY 1
008480         UNTIL APT-IDX > APPT-ROW-COUNT.
008490     PERFORM 425-WRITE-APPOINTMENT-REPORT THRU 425-EXIT.
008500 425-EXIT.
008510     EXIT.
008520
008530 410-CLASSIFY-ONE-APPOINTMENT.
008540     ADD +1 TO AS-TOTAL-APPTS.
008550     EVALUATE TRUE
008560         WHEN APT-ST-PENDING(APT-IDX)
008570             ADD +1 TO AS-PENDING-CT
008580         WHEN APT-ST-CONFIRMED(APT-IDX)
008590             ADD +1 TO AS-CONFIRMED-CT
008600         WHEN APT-ST-IN-PROGRESS(APT-IDX)
008610             ADD +1 TO AS-IN-PROGRESS-CT
008620         WHEN APT-ST-COMPLETED(APT-IDX)
008630             ADD +1 TO AS-COMPLETED-CT
008640         WHEN APT-ST-CANCELLED(APT-IDX)
008650             ADD +1 TO AS-CANCELLED-CT
008660         WHEN APT-ST-NO-SHOW(APT-IDX)
008670             ADD +1 TO AS-NO-SHOW-CT
008680         WHEN APT-ST-RESCHEDULED(APT-IDX)
008690             ADD +1 TO AS-RESCHEDULED-CT
008700     END-EVALUATE.
008710
008720     EVALUATE APT-APPOINTMENT-TYPE(APT-IDX)
008730         WHEN "EMERGENCY"
008740             ADD +1 TO AS-EMERGENCY-TYPE-CT
008750         WHEN "SURGERY"
008760             ADD +1 TO AS-SURGERY-TYPE-CT
008770         WHEN "FOLLOW_UP"
008780             ADD +1 TO AS-FOLLOWUP-TYPE-CT
008790         WHEN "CONSULTATION"
008800             ADD +1 TO AS-CONSULT-TYPE-CT
008810         WHEN "CHECKUP"
008820             ADD +1 TO AS-CHECKUP-TYPE-CT
008830     END-EVALUATE.
008840
008850     IF APT-EMERGENCY(APT-IDX)
008860         ADD +1 TO AS-EMERGENCY-FLAG-CT.
008870     IF APT-DT-DD(APT-IDX) = WS-RUN-DD-O AND
008880        APT-DT-MM(APT-IDX) = WS-RUN-MM-O AND
008890        APT-DT-YYYY(APT-IDX) = WS-RUN-YYYY-O
008900         ADD +1 TO AS-SCHEDULED-TODAY-CT.
008910     IF NOT APT-ST-FINAL(APT-IDX) AND
008920        (APT-DT-YYYY(APT-IDX) < WS-RUN-YYYY-O OR
008930         (APT-DT-YYYY(APT-IDX) = WS-RUN-YYYY-O AND
008940          APT-DT-MM(APT-IDX) < WS-RUN-MM-O) OR
008950         (APT-DT-YYYY(APT-IDX) = WS-RUN-YYYY-O AND
008960          APT-DT-MM(APT-IDX) = WS-RUN-MM-O AND
008970          APT-DT-DD(APT-IDX) < WS-RUN-DD-O))
008980         ADD +1 TO AS-OVERDUE-CT.
008990
009000     PERFORM 420-CLASSIFY-APPT-PRIORITY THRU 420-EXIT.
009010     EVALUATE WS-APT-PRIORITY
009020         WHEN 1 ADD +1 TO AS-PRI-1-CT
009030         WHEN 2 ADD +1 TO AS-PRI-2-CT
009040         WHEN 3 ADD +1 TO AS-PRI-3-CT
009050         WHEN 4 ADD +1 TO AS-PRI-4-CT
009060         WHEN 5 ADD +1 TO AS-PRI-5-CT
009070     END-EVALUATE.
009080 410-EXIT.
009090     EXIT.
009100
009110*    SAME PRIORITY ORDERING MTAPPSCH USES WHEN IT LISTS OPEN SLOTS --
009120*    EMERGENCY BEATS EVERYTHING, OTHERWISE RANKED BY APPOINTMENT-TYPE
009130 420-CLASSIFY-APPT-PRIORITY.
009140     IF APT-EMERGENCY(APT-IDX)
009150         MOVE 1 TO WS-APT-PRIORITY
009160         GO TO 420-EXIT.
009170     EVALUATE APT-APPOINTMENT-TYPE(APT-IDX)
009180         WHEN "EMERGENCY"    MOVE 1 TO WS-APT-PRIORITY
009190         WHEN "SURGERY"      MOVE 2 TO WS-APT-PRIORITY
009200         WHEN "FOLLOW_UP"    MOVE 3 TO WS-APT-PRIORITY
009210         WHEN "CONSULTATION" MOVE 4 TO WS-APT-PRIORITY
009220         WHEN "CHECKUP"      MOVE 5 TO WS-APT-PRIORITY
009230         WHEN OTHER          MOVE 4 TO WS-APT-PRIORITY
009240     END-EVALUATE.
009250 420-EXIT.
009260     EXIT.
009270
009280 425-WRITE-APPOINTMENT-REPORT.
009290     MOVE "425-WRITE-APPOINTMENT-REPORT" TO PARA-NAME.
009300     MOVE "APPOINTMENT STATISTICS REPORT" TO HDR-TITLE.
009310     PERFORM 230-WRITE-PAGE-HDR THRU 230-EXIT.
009320
009330     MOVE AS-PENDING-CT   TO AD-PENDING-O.
009340     MOVE AS-CONFIRMED-CT TO AD-CONFIRMED-O.
009350     MOVE AS-IN-PROGRESS-CT TO AD-INPROG-O.
009360     MOVE AS-COMPLETED-CT TO AD-COMPLETED-O.
009370     WRITE RPT-REC FROM WS-APT-DETAIL-LINE
009380         AFTER ADVANCING 2.
009390
009400     MOVE AS-CANCELLED-CT TO AD-CANCELLED-O.
009410     MOVE AS-NO-SHOW-CT   TO AD-NOSHOW-O.
009420     MOVE AS-RESCHEDULED-CT TO AD-RESCHED-O.
009430     MOVE AS-EMERGENCY-FLAG-CT TO AD-EMERG-O.
009440     WRITE RPT-REC FROM WS-APT-DETAIL-LINE-2
009450         AFTER ADVANCING 1.
009460
009470     MOVE AS-TOTAL-APPTS TO AD-TOTAL-O.
009480     MOVE AS-SCHEDULED-TODAY-CT TO AD-TODAY-O.
009490     MOVE AS-OVERDUE-CT TO AD-OVERDUE-O.
009500     WRITE RPT-REC FROM WS-APT-DETAIL-LINE-3
009510         AFTER ADVANCING 1.
009520
009530     MOVE AS-PRI-1-CT TO AD-PRI1-O.
009540     MOVE AS-PRI-2-CT TO AD-PRI2-O.
009550     MOVE AS-PRI-3-CT TO AD-PRI3-O.
009560     MOVE AS-PRI-4-CT TO AD-PRI4-O.
009570     MOVE AS-PRI-5-CT TO AD-PRI5-O.
009580     WRITE RPT-REC FROM WS-APT-DETAIL-LINE-4
009590         AFTER ADVANCING 1.
009600 425-EXIT.
009610     EXIT.
009620
009630*    BILL SUMMARY REPORT -- ONE LINE PER REQUESTED PATIENT/PERIOD,
009640*    SCANNING THE BILL TABLE FOR THAT PATIENT WITHIN THE PERIOD
009650 500-BILL-SUMMARY.
009660     MOVE "500-BILL-SUMMARY" TO PARA-NAME.
009670     MOVE "BILL SUMMARY REPORT" TO HDR-TITLE.
009680     PERFORM 230-WRITE-PAGE-HDR THRU 230-EXIT.
009690     WRITE RPT-REC FROM WS-BILSUM-COLM-HDR
009700         AFTER ADVANCING 2.
009710
009720     PERFORM 510-PROCESS-ONE-BSR THRU 510-EXIT
009730         UNTIL NO-MORE-TXN-RECS OR BSRTXN-TRAILER-REC.
009740 525-EXIT.
009750     EXIT.
009760
009770 510-PROCESS-ONE-BSR.
009780     MOVE "510-PROCESS-ONE-BSR" TO PARA-NAME.
009790     IF BSRTXN-DETAIL-REC
009800         PERFORM 515-SCAN-BILLS-FOR-PATIENT THRU 515-EXIT
009810         IF BS-BILL-COUNT = 0
009820             MOVE BSRTXN-PATIENT-ID TO STATERR-PATIENT-ID
009830             MOVE "NO BILLS FOUND FOR PATIENT/PERIOD"
009840                                  TO STATERR-REASON
009850             WRITE STATERR-REC
009860             ADD +1 TO SUMMARIES-REJECTED
009870         ELSE
009880             PERFORM 520-WRITE-BILL-SUMMARY-LINE THRU 520-EXIT
009890             ADD +1 TO SUMMARIES-WRITTEN
009900         END-IF
009910     END-IF.
009920
009930     READ BSR-TXN-FILE INTO BSR-TXN-REC
009940         AT END
009950         MOVE "N" TO MORE-TXN-SW
009960         GO TO 510-EXIT
009970     END-READ.
009980     IF MORE-TXN-RECS
009990         ADD +1 TO RECORDS-READ.
010000 510-EXIT.
010010     EXIT.
010020
010030 515-SCAN-BILLS-FOR-PATIENT.
010040     MOVE "515-SCAN-BILLS-FOR-PATIENT" TO PARA-NAME.
010050     MOVE ZERO TO BS-BILL-COUNT, BS-TOTAL-AMOUNT,
010060                  BS-PAID-AMOUNT, BS-PENDING-AMOUNT.
010070     PERFORM 517-CHECK-ONE-BILL THRU 517-EXIT
010080         VARYING BIL-IDX FROM 1 BY 1
010090         UNTIL BIL-IDX > BILL-ROW-COUNT.
010100     COMPUTE BS-PENDING-AMOUNT = BS-TOTAL-AMOUNT - BS-PAID-AMOUNT.
010110 515-EXIT.
010120     EXIT.
010130
010140 517-CHECK-ONE-BILL.
010150     IF BIL-PATIENT-ID(BIL-IDX) NOT = BSRTXN-PATIENT-ID
010160         GO TO 517-EXIT.
010161     COMPUTE BS-DUE-CMP = BIL-DUE-YYYY(BIL-IDX) * 10000 +
010162         BIL-DUE-MM(BIL-IDX) * 100 + BIL-DUE-DD(BIL-IDX).
010163     COMPUTE BS-PS-CMP = BSRTXN-PS-YYYY * 10000 +
010164         BSRTXN-PS-MM * 100 + BSRTXN-PS-DD.
010165     COMPUTE BS-PE-CMP = BSRTXN-PE-YYYY * 10000 +
010166         BSRTXN-PE-MM * 100 + BSRTXN-PE-DD.
010167     IF BS-DUE-CMP < BS-PS-CMP OR BS-DUE-CMP > BS-PE-CMP
010168         GO TO 517-EXIT.
010190     ADD +1 TO BS-BILL-COUNT.
010200     ADD BIL-TOTAL-AMOUNT(BIL-IDX) TO BS-TOTAL-AMOUNT.
010210     IF BIL-PAID(BIL-IDX)
010220         ADD BIL-TOTAL-AMOUNT(BIL-IDX) TO BS-PAID-AMOUNT.
010230 517-EXIT.
010240     EXIT.
010250
010260 520-WRITE-BILL-SUMMARY-LINE.
010270     MOVE "520-WRITE-BILL-SUMMARY-LINE" TO PARA-NAME.
010280     ADD +1 TO SUMMARY-ID-CTR.
010290     MOVE "S" TO MT-NEW-ID-PREFIX.
010300     MOVE SUMMARY-ID-CTR TO MT-NEW-ID-DIGITS.
010310     STRING MT-NEW-ID-PREFIX DELIMITED BY SIZE
010320            MT-NEW-ID-DIGITS DELIMITED BY SIZE
010330            INTO BS-SUMMARY-ID-O.
010340     MOVE BSRTXN-PATIENT-ID TO BS-PATIENT-ID-O.
010350     MOVE BSRTXN-PERIOD-START TO BS-PERIOD-START-O.
010360     MOVE BSRTXN-PERIOD-END   TO BS-PERIOD-END-O.
010370     MOVE BS-BILL-COUNT       TO BS-BILL-CNT-O.
010380     MOVE BS-TOTAL-AMOUNT     TO BS-TOTAL-AMT-O.
010390     MOVE BS-PAID-AMOUNT      TO BS-PAID-AMT-O.
010400     MOVE BS-PENDING-AMOUNT   TO BS-PEND-AMT-O.
010410     WRITE RPT-REC FROM WS-BILSUM-DETAIL-LINE
010420         AFTER ADVANCING 1.
010430 520-EXIT.
010440     EXIT.
010450
010460 850-CLOSE-FILES.
010470     MOVE "850-CLOSE-FILES" TO PARA-NAME.
010480     CLOSE PATIENT-OLD-MASTER, DOCTOR-OLD-MASTER,
010490           APPOINTMENT-OLD-MASTER, BILL-OLD-MASTER,
010500           BSR-TXN-FILE, STATS-RPT, STATS-ERROR-FILE, SYSOUT.
010510 850-EXIT.
010520     EXIT.
010530
010540 900-CLEANUP.
010550     MOVE "900-CLEANUP" TO PARA-NAME.
010560     IF NOT BSRTXN-TRAILER-REC
010570         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
010580         GO TO 1000-ABEND-RTN.
010590
010600     IF RECORDS-READ NOT EQUAL TO BSRTXN-IN-RECORD-COUNT
010610         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
010620                               TO ABEND-REASON
010630         WRITE SYSOUT-REC FROM ABEND-REC.
010640
010650     DISPLAY "** PATIENTS ON FILE **".
010660     DISPLAY PAT-ROW-COUNT.
010670     DISPLAY "** DOCTORS ON FILE **".
010680     DISPLAY DOC-ROW-COUNT.
010690     DISPLAY "** APPOINTMENTS ON FILE **".
010700     DISPLAY APPT-ROW-COUNT.
010710     DISPLAY "** BILLS ON FILE **".
010720     DISPLAY BILL-ROW-COUNT.
010730     DISPLAY "** BILL SUMMARIES WRITTEN **".
010740     DISPLAY SUMMARIES-WRITTEN.
010750     DISPLAY "** BILL SUMMARIES REJECTED **".
010760     DISPLAY SUMMARIES-REJECTED.
010770
010780     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
010790     DISPLAY "******** NORMAL END OF JOB MTSTATS ********".
010800 900-EXIT.
010810     EXIT.
010820
010830 1000-ABEND-RTN.
010840     WRITE SYSOUT-REC FROM ABEND-REC.
010850     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
010860     DISPLAY "*** ABNORMAL END OF JOB-MTSTATS ***" UPON CONSOLE.
010870     DIVIDE ZERO-VAL INTO ONE-VAL.
