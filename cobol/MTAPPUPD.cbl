000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  MTAPPUPD.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 01/01/08.
000160 DATE-COMPILED. 01/01/08.
000170 SECURITY. NON-CONFIDENTIAL.
000180*****************************************************************
000190*    CHANGE LOG                                                  *
000200*    01/01/08  J.SAYLES   ORIGINAL - TREATMENT-RECORD UPDATE       *
000210*              UTILITY, CARRIED OVER AS THE SHOP'S PATTERN FOR     *
000220*              REWRITING A VSAM MASTER FROM A DAILY FEED.          *
000230*    04/09/11  J.SAYLES   REWRITTEN AS THE APPOINTMENT STATUS-     *
000240*              TRANSITION STEP - CONFIRM/START/COMPLETE/CANCEL/    *
000250*              RESCHED/NOSHOW TRANSACTIONS ARE VALIDATED AGAINST   *
000260*              THE ALLOWED-TRANSITION TABLE AND APPLIED TO THE     *
000270*              APPOINTMENT MASTER.  CR-4471                       *
000280*    01/22/13  R.HENNESSY ADDED THE BEST-EFFORT PATIENT VISIT-     *
000290*              COUNT BUMP ON COMPLETE, SAME PATTERN AS THE         *
000300*              BOOKING STEP IN MTAPPSCH.  CR-4801                  *
000310*    11/19/13  P.DUBOIS   ADDED THE 24-HOUR REMINDER SCAN AT       *
000320*              CLEANUP TIME SO THE NIGHTLY RUN CAN DRIVE THE       *
000330*              REMINDER-CALL LIST WITHOUT A SEPARATE STEP.  CR-5120*
000340*    09/09/98  T.OKAFOR   Y2K - WS-RUN-DATE WINDOWS THE 2-DIGIT    *
000350*              YEAR FROM ACCEPT FROM DATE BEFORE ANY DATE MATH     *
000360*****************************************************************
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER. IBM-390.
000400 OBJECT-COMPUTER. IBM-390.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT SYSOUT
000460         ASSIGN TO UT-S-SYSOUT
000470         ORGANIZATION IS SEQUENTIAL.
000480
000490     SELECT APPOINTMENT-LC-TXN-FILE
000500         ASSIGN TO UT-S-APULTXN
000510         ACCESS MODE IS SEQUENTIAL
000520         FILE STATUS IS TFCODE.
000530
000540     SELECT APPOINTMENT-ERROR-FILE
000550         ASSIGN TO UT-S-APUERR
000560         ORGANIZATION IS SEQUENTIAL.
000570
000580     SELECT REMINDER-REPORT-FILE
000590         ASSIGN TO UT-S-APURPT
000600         ORGANIZATION IS SEQUENTIAL.
000610
000620     SELECT PATIENT-OLD-MASTER
000630         ASSIGN TO UT-S-PATOLD
000640         ACCESS MODE IS SEQUENTIAL
000650         FILE STATUS IS PMCODE.
000660
000670     SELECT PATIENT-NEW-MASTER
000680         ASSIGN TO UT-S-PATNEW
000690         ORGANIZATION IS SEQUENTIAL.
000700
000710     SELECT PATIENT-BACKUP-FILE
000720         ASSIGN TO UT-S-PATBKUP
000730         ORGANIZATION IS SEQUENTIAL.
000740
000750     SELECT APPOINTMENT-OLD-MASTER
000760         ASSIGN TO UT-S-APTOLD
000770         ACCESS MODE IS SEQUENTIAL
000780         FILE STATUS IS AMCODE.
000790
000800     SELECT APPOINTMENT-NEW-MASTER
000810         ASSIGN TO UT-S-APTNEW
000820         ORGANIZATION IS SEQUENTIAL.
000830
000840     SELECT APPOINTMENT-BACKUP-FILE
000850         ASSIGN TO UT-S-APTBKUP
000860         ORGANIZATION IS SEQUENTIAL.
000870
000880 DATA DIVISION.
000890 FILE SECTION.
000900 FD  SYSOUT
000910     RECORDING MODE IS F
000920     LABEL RECORDS ARE STANDARD
000930     RECORD CONTAINS 100 CHARACTERS
000940     BLOCK CONTAINS 0 RECORDS
000950     DATA RECORD IS SYSOUT-REC.
000960 01  SYSOUT-REC                     PIC X(100).
000970
000980 FD  APPOINTMENT-LC-TXN-FILE
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD
001010     DATA RECORD IS APPOINTMENT-TXN-REC.
001020 COPY MTAPPTXN.
001030
001040 FD  APPOINTMENT-ERROR-FILE
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 160 CHARACTERS
001080     DATA RECORD IS APTERR-REC.
001090 01  APTERR-REC.
001100     05  APTERR-APPOINTMENT-ID       PIC X(06).
001110     05  FILLER                      PIC X(02).
001120     05  APTERR-REASON               PIC X(60).
001130     05  FILLER                      PIC X(92).
001140
001150 FD  REMINDER-REPORT-FILE
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD
001180     RECORD CONTAINS 132 CHARACTERS
001190     DATA RECORD IS REMINDER-RPT-LINE.
001200 01  REMINDER-RPT-LINE              PIC X(132).
001210
001220 FD  PATIENT-OLD-MASTER
001230     RECORDING MODE IS V
001240     LABEL RECORDS ARE STANDARD
001250     DATA RECORD IS PATIENT-MASTER-LINE.
001260 01  PATIENT-MASTER-LINE            PIC X(600).
001270
001280 FD  PATIENT-NEW-MASTER
001290     RECORDING MODE IS V
001300     LABEL RECORDS ARE STANDARD
001310     DATA RECORD IS PATIENT-NEW-LINE.
001320 01  PATIENT-NEW-LINE               PIC X(600).
001330
001340 FD  PATIENT-BACKUP-FILE
001350     RECORDING MODE IS V
001360     LABEL RECORDS ARE STANDARD
001370     DATA RECORD IS PATIENT-BKUP-LINE.
001380 01  PATIENT-BKUP-LINE              PIC X(600).
001390
001400 FD  APPOINTMENT-OLD-MASTER
001410     RECORDING MODE IS V
001420     LABEL RECORDS ARE STANDARD
001430     DATA RECORD IS APPOINTMENT-MASTER-LINE.
001440 01  APPOINTMENT-MASTER-LINE        PIC X(1500).
001450
001460 FD  APPOINTMENT-NEW-MASTER
001470     RECORDING MODE IS V
001480     LABEL RECORDS ARE STANDARD
001490     DATA RECORD IS APPOINTMENT-NEW-LINE.
001500 01  APPOINTMENT-NEW-LINE           PIC X(1500).
001510
001520 FD  APPOINTMENT-BACKUP-FILE
001530     RECORDING MODE IS V
001540     LABEL RECORDS ARE STANDARD
001550     DATA RECORD IS APPOINTMENT-BKUP-LINE.
001560 01  APPOINTMENT-BKUP-LINE          PIC X(1500).
001570
001580 WORKING-STORAGE SECTION.
001590 01  FILE-STATUS-CODES.
001600     05  TFCODE                     PIC X(2).
001610     05  PMCODE                     PIC X(2).
001620         88 NO-MORE-PAT-DATA        VALUE "10".
001630     05  AMCODE                     PIC X(2).
001640         88 NO-MORE-APT-DATA        VALUE "10".
001650
001660 01  MORE-TXN-SW                    PIC X(1) VALUE SPACE.
001670     88 NO-MORE-TXN-RECS            VALUE "N".
001680     88 MORE-TXN-RECS                VALUE " ".
001690
001700 01  WS-RUN-DATE-RAW                PIC 9(6).
001710 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-RAW.
001720     05  WS-RUN-YY                  PIC 9(2).
001730     05  WS-RUN-MM                  PIC 9(2).
001740     05  WS-RUN-DD                  PIC 9(2).
001750 01  WS-RUN-DATE-FULL               PIC 9(8).
001760 01  WS-RUN-DATE-FULL-R REDEFINES WS-RUN-DATE-FULL.
001770     05  WS-RUN-DD-O                PIC 9(2).
001780     05  WS-RUN-MM-O                PIC 9(2).
001790     05  WS-RUN-YYYY-O              PIC 9(4).
001800 01  WS-RUN-TIME-RAW                PIC 9(8).
001810 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME-RAW.
001820     05  WS-RUN-HH                  PIC 9(2).
001830     05  WS-RUN-MI                  PIC 9(2).
001840     05  FILLER                     PIC 9(4).
001850*    RUN DATE/TIME PACKED TOGETHER INTO THE SAME DDMMYYYYHHMM SHAPE
001860*    AS APT-APPOINTMENT-DATETIME SO THE TWO CAN BE COMPARED DIRECTLY
001870*    FOR THE REMINDER SCAN IN 460-CHECK-REMINDER-DUE
001880 01  WS-RUN-DATETIME                PIC 9(12).
001890 01  WS-RUN-DATETIME-R REDEFINES WS-RUN-DATETIME.
001900     05  WS-RUN-DT-DD                PIC 9(02).
001910     05  WS-RUN-DT-MM                PIC 9(02).
001920     05  WS-RUN-DT-YYYY               PIC 9(04).
001930     05  WS-RUN-DT-HH                PIC 9(02).
001940     05  WS-RUN-DT-MIN                PIC 9(02).
001950
001960 01  COUNTERS-AND-ACCUMULATORS.
001970     05  RECORDS-READ               PIC S9(9) COMP.
001980     05  RECORDS-WRITTEN            PIC S9(9) COMP.
001990     05  ERROR-RECS                 PIC S9(7) COMP.
002000     05  PAT-ROW-COUNT              PIC S9(5) COMP.
002010     05  APT-ROW-COUNT              PIC S9(5) COMP.
002020     05  REMINDERS-SENT             PIC S9(5) COMP.
002030
002040 01  REJECT-SW                      PIC X(1).
002050     88  RECORD-REJECTED            VALUE "Y".
002060 01  WS-REJECT-REASON               PIC X(60).
002070 01  WS-TARGET-STATUS               PIC X(12).
002080
002090*    JULIAN-DAY SCRATCH FOR THE "DAYS SINCE APPOINTMENT" WINDOW USED
002100*    BY THE REMINDER SCAN - REMINDER IS DUE WHEN THE APPOINTMENT IS
002110*    NO MORE THAN 24 HOURS AHEAD OF THE RUN DATE/TIME
002120 01  WS-MINUTES-TO-APPT             PIC S9(9) COMP-3.
002130 01  WS-RUN-MINUTES-ABS             PIC S9(9) COMP-3.
002140 01  WS-APT-MINUTES-ABS             PIC S9(9) COMP-3.
002150
002160*    OLD APPOINTMENT MASTER IMAGE, LOADED ONCE AND REWRITTEN AT
002170*    CLEANUP TIME AFTER THE LIFECYCLE TRANSACTIONS ARE APPLIED
002180 01  WS-APPT-TABLE.
002190     05  WS-APPT-ROW OCCURS 2000 TIMES
002200                     INDEXED BY APT-IDX.
002210         COPY MTAPPMST.
002220
002230*    OLD PATIENT MASTER IMAGE, LOADED ONCE SO THE VISIT-COUNT BUMP
002240*    ON COMPLETE DOES NOT HAVE TO RANDOM-READ A SEPARATE VSAM FILE
002250 01  WS-PATIENT-TABLE.
002260     05  WS-PATIENT-ROW OCCURS 2000 TIMES
002270                        INDEXED BY PAT-IDX.
002280         COPY MTPATMST.
002290
002300 COPY MTABEND.
002310
002320 PROCEDURE DIVISION.
002330     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002340     PERFORM 100-MAINLINE THRU 100-EXIT
002350             UNTIL NO-MORE-TXN-RECS OR APTXN-TRAILER-REC.
002360     PERFORM 460-SCAN-FOR-REMINDERS THRU 460-EXIT.
002370     PERFORM 900-CLEANUP THRU 900-EXIT.
002380     MOVE ZERO TO RETURN-CODE.
002390     GOBACK.
002400
002410 000-HOUSEKEEPING.
002420     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002430     ACCEPT WS-RUN-DATE-RAW FROM DATE.
002440     ACCEPT WS-RUN-TIME-RAW FROM TIME.
002450*    Y2K WINDOW - TWO-DIGIT YEARS 00-49 ARE 2000-2049, 50-99 ARE 1950-99
002460     IF WS-RUN-YY < 50
002470         COMPUTE WS-RUN-YYYY-O = 2000 + WS-RUN-YY
002480     ELSE
002490         COMPUTE WS-RUN-YYYY-O = 1900 + WS-RUN-YY
002500     END-IF.
002510     MOVE WS-RUN-MM TO WS-RUN-MM-O.
002520     MOVE WS-RUN-DD TO WS-RUN-DD-O.
002530     MOVE WS-RUN-DD-O   TO WS-RUN-DT-DD.
002540     MOVE WS-RUN-MM-O   TO WS-RUN-DT-MM.
002550     MOVE WS-RUN-YYYY-O TO WS-RUN-DT-YYYY.
002560     MOVE WS-RUN-HH     TO WS-RUN-DT-HH.
002570     MOVE WS-RUN-MI     TO WS-RUN-DT-MIN.
002580
002590     OPEN INPUT APPOINTMENT-LC-TXN-FILE.
002600     OPEN INPUT PATIENT-OLD-MASTER.
002610     OPEN INPUT APPOINTMENT-OLD-MASTER.
002620     OPEN OUTPUT PATIENT-NEW-MASTER.
002630     OPEN OUTPUT PATIENT-BACKUP-FILE.
002640     OPEN OUTPUT APPOINTMENT-NEW-MASTER.
002650     OPEN OUTPUT APPOINTMENT-BACKUP-FILE.
002660     OPEN OUTPUT APPOINTMENT-ERROR-FILE.
002670     OPEN OUTPUT REMINDER-REPORT-FILE.
002680     OPEN OUTPUT SYSOUT.
002690
002700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
002710     PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT.
002720     PERFORM 070-LOAD-APPT-TABLE THRU 070-EXIT.
002730
002740     READ APPOINTMENT-LC-TXN-FILE INTO APPOINTMENT-TXN-REC
002750         AT END
002760         MOVE "N" TO MORE-TXN-SW
002770         GO TO 000-EXIT
002780     END-READ.
002790     ADD +1 TO RECORDS-READ.
002800 000-EXIT.
002810     EXIT.
002820
002830 050-LOAD-PATIENT-TABLE.
002840     MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.
002850     MOVE ZERO TO PAT-ROW-COUNT.
002860     READ PATIENT-OLD-MASTER INTO PATIENT-MASTER-LINE
002870         AT END
002880         MOVE "10" TO PMCODE
002890         GO TO 050-EXIT
002900     END-READ.
002910*    FIRST ROW IS THE COLUMN-HEADER ROW, SKIP IT
002920     READ PATIENT-OLD-MASTER INTO PATIENT-MASTER-LINE
002930         AT END
002940         MOVE "10" TO PMCODE
002950         GO TO 050-EXIT
002960     END-READ.
002970     PERFORM 055-LOAD-ONE-PAT-ROW THRU 055-EXIT
002980         UNTIL NO-MORE-PAT-DATA.
002990 050-EXIT.
003000     EXIT.
003010
003020 055-LOAD-ONE-PAT-ROW.
003030     MOVE "055-LOAD-ONE-PAT-ROW" TO PARA-NAME.
003040     ADD +1 TO PAT-ROW-COUNT.
003050     SET PAT-IDX TO PAT-ROW-COUNT.
003060     MOVE PATIENT-MASTER-LINE TO PATIENT-BKUP-LINE.
003070     WRITE PATIENT-BKUP-LINE.
003080     UNSTRING PATIENT-MASTER-LINE DELIMITED BY ","
003090         INTO PAT-PATIENT-ID(PAT-IDX) PAT-FIRST-NAME(PAT-IDX)
003100              PAT-LAST-NAME(PAT-IDX) PAT-DATE-OF-BIRTH(PAT-IDX)
003110              PAT-GENDER(PAT-IDX) PAT-EMAIL(PAT-IDX)
003120              PAT-PHONE(PAT-IDX) PAT-ADDRESS(PAT-IDX)
003130              PAT-BLOOD-GROUP(PAT-IDX) PAT-PATIENT-TYPE(PAT-IDX)
003140              PAT-INSURANCE-PROVIDER(PAT-IDX)
003150              PAT-INSURANCE-POLICY-NBR(PAT-IDX)
003160              PAT-HAS-INSURANCE(PAT-IDX)
003170              PAT-INSURANCE-CLAIM-LIMIT(PAT-IDX)
003180              PAT-REGISTRATION-DATE(PAT-IDX) PAT-VISIT-COUNT(PAT-IDX)
003190              PAT-GUARDIAN-NAME(PAT-IDX) PAT-GUARDIAN-PHONE(PAT-IDX)
003200              PAT-PREFERRED-LANGUAGE(PAT-IDX) PAT-REFERRED-BY(PAT-IDX)
003210              PAT-PRIORITY-CD(PAT-IDX).
003220     READ PATIENT-OLD-MASTER INTO PATIENT-MASTER-LINE
003230         AT END
003240         MOVE "10" TO PMCODE
003250     END-READ.
003260 055-EXIT.
003270     EXIT.
003280
003290 070-LOAD-APPT-TABLE.
003300     MOVE "070-LOAD-APPT-TABLE" TO PARA-NAME.
003310     MOVE ZERO TO APT-ROW-COUNT.
003320     READ APPOINTMENT-OLD-MASTER INTO APPOINTMENT-MASTER-LINE
003330         AT END
003340         MOVE "10" TO AMCODE
003350         GO TO 070-EXIT
003360     END-READ.
003370*    FIRST ROW IS THE COLUMN-HEADER ROW, SKIP IT
003380     READ APPOINTMENT-OLD-MASTER INTO APPOINTMENT-MASTER-LINE
003390         AT END
003400         MOVE "10" TO AMCODE
003410         GO TO 070-EXIT
003420     END-READ.
003430     PERFORM 075-LOAD-ONE-APPT-ROW THRU 075-EXIT
003440         UNTIL NO-MORE-APT-DATA.
003450 070-EXIT.
003460     EXIT.
003470
003480 075-LOAD-ONE-APPT-ROW.
003490     MOVE "075-LOAD-ONE-APPT-ROW" TO PARA-NAME.
003500     ADD +1 TO APT-ROW-COUNT.
003510     SET APT-IDX TO APT-ROW-COUNT.
003520     MOVE APPOINTMENT-MASTER-LINE TO APPOINTMENT-BKUP-LINE.
003530     WRITE APPOINTMENT-BKUP-LINE.
003540     UNSTRING APPOINTMENT-MASTER-LINE DELIMITED BY ","
003550         INTO APT-APPOINTMENT-ID(APT-IDX) APT-PATIENT-ID(APT-IDX)
003560              APT-DOCTOR-ID(APT-IDX) APT-APPOINTMENT-DATETIME(APT-IDX)
003570              APT-DURATION-MINUTES(APT-IDX) APT-STATUS(APT-IDX)
003580              APT-REASON-FOR-VISIT(APT-IDX) APT-NOTES(APT-IDX)
003590              APT-SYMPTOMS(APT-IDX) APT-DIAGNOSIS(APT-IDX)
003600              APT-PRESCRIPTION(APT-IDX) APT-CONSULTATION-FEE(APT-IDX)
003610              APT-IS-EMERGENCY(APT-IDX) APT-APPOINTMENT-TYPE(APT-IDX)
003620              APT-RESCHEDULE-COUNT(APT-IDX)
003630              APT-CANCELLATION-REASON(APT-IDX)
003640              APT-REMINDER-SENT(APT-IDX)
003650              APT-ACTUAL-START-TIME(APT-IDX)
003660              APT-ACTUAL-END-TIME(APT-IDX).
003670     READ APPOINTMENT-OLD-MASTER INTO APPOINTMENT-MASTER-LINE
003680         AT END
003690         MOVE "10" TO AMCODE
003700     END-READ.
003710 075-EXIT.
003720     EXIT.
003730
003740 100-MAINLINE.
003750     MOVE "100-MAINLINE" TO PARA-NAME.
003760     MOVE "N" TO REJECT-SW.
003770     MOVE SPACES TO WS-REJECT-REASON.
003780     MOVE SPACES TO WS-TARGET-STATUS.
003790
003800     IF APTXN-DETAIL-REC
003810         PERFORM 200-VALIDATE-TRANSITION THRU 200-EXIT
003820     END-IF.
003830
003840     IF APTXN-DETAIL-REC
003850         IF RECORD-REJECTED
003860             PERFORM 710-WRITE-APTERR THRU 710-EXIT
003870         ELSE
003880             PERFORM 400-APPLY-UPDATES THRU 400-EXIT
003890         END-IF
003900     END-IF.
003910
003920     READ APPOINTMENT-LC-TXN-FILE INTO APPOINTMENT-TXN-REC
003930         AT END
003940         MOVE "N" TO MORE-TXN-SW
003950         GO TO 100-EXIT
003960     END-READ.
003970     IF MORE-TXN-RECS
003980         ADD +1 TO RECORDS-READ.
003990 100-EXIT.
004000     EXIT.
004010
004020 200-VALIDATE-TRANSITION.
004030     MOVE "200-VALIDATE-TRANSITION" TO PARA-NAME.
004040     SET APT-IDX TO 1.
004050     SEARCH WS-APPT-ROW
004060         AT END
004070             MOVE "Y" TO REJECT-SW
004080             MOVE "APPOINTMENT NOT FOUND" TO WS-REJECT-REASON
004090         WHEN APT-APPOINTMENT-ID(APT-IDX) = APTXN-APPOINTMENT-ID
004100             CONTINUE.
004110     IF RECORD-REJECTED
004120         GO TO 200-EXIT.
004130
004140     EVALUATE TRUE
004150         WHEN APTXN-CONFIRM
004160             MOVE "CONFIRMED"   TO WS-TARGET-STATUS
004170         WHEN APTXN-START
004180             MOVE "IN_PROGRESS" TO WS-TARGET-STATUS
004190         WHEN APTXN-COMPLETE
004200             MOVE "COMPLETED"   TO WS-TARGET-STATUS
004210         WHEN APTXN-CANCEL
004220             MOVE "CANCELLED"   TO WS-TARGET-STATUS
004230         WHEN APTXN-RESCHED
004240             MOVE "RESCHEDULED" TO WS-TARGET-STATUS
004250         WHEN APTXN-NOSHOW
004260             MOVE "NO_SHOW"     TO WS-TARGET-STATUS
004270         WHEN OTHER
004280             MOVE "Y" TO REJECT-SW
004290             MOVE "UNRECOGNIZED TXN-TYPE" TO WS-REJECT-REASON
004300     END-EVALUATE.
004310     IF RECORD-REJECTED
004320         GO TO 200-EXIT.
004330
004340     PERFORM 250-CHECK-ALLOWED-TRANSITION THRU 250-EXIT.
004350     IF RECORD-REJECTED
004360         GO TO 200-EXIT.
004370
004380     IF APTXN-COMPLETE AND APTXN-DIAGNOSIS = SPACES
004390         MOVE "Y" TO REJECT-SW
004400         MOVE "DIAGNOSIS REQUIRED TO COMPLETE" TO WS-REJECT-REASON
004410         GO TO 200-EXIT.
004420
004430     IF APTXN-COMPLETE
004440         PERFORM 260-CHECK-ACTUAL-TIMES THRU 260-EXIT.
004450     IF RECORD-REJECTED
004460         GO TO 200-EXIT.
004470
004480     IF APTXN-CANCEL AND APTXN-CANCELLATION-REASON = SPACES
004490         MOVE "Y" TO REJECT-SW
004500         MOVE "CANCELLATION REASON REQUIRED" TO WS-REJECT-REASON
004510         GO TO 200-EXIT.
004520 200-EXIT.
004530     EXIT.
004540
004550*    ALLOWED STATUS -> NEXT-STATUS TABLE, PER THE BUSINESS-RULE STATE
004560*    MACHINE - PENDING/CONFIRMED/RESCHEDULED/IN_PROGRESS ARE THE ONLY
004570*    NON-TERMINAL STARTING STATES
004580 250-CHECK-ALLOWED-TRANSITION.
004590     MOVE "250-CHECK-ALLOWED-TRANSITION" TO PARA-NAME.
004600     EVALUATE TRUE
004610         WHEN APT-ST-PENDING(APT-IDX)
004620             IF WS-TARGET-STATUS = "CONFIRMED" OR "CANCELLED"
004630                                  OR "RESCHEDULED"
004640                 CONTINUE
004650             ELSE
004660                 MOVE "Y" TO REJECT-SW
004670             END-IF
004680         WHEN APT-ST-CONFIRMED(APT-IDX)
004690             IF WS-TARGET-STATUS = "IN_PROGRESS" OR "CANCELLED"
004700                                  OR "RESCHEDULED" OR "NO_SHOW"
004710                 CONTINUE
004720             ELSE
004730                 MOVE "Y" TO REJECT-SW
004740             END-IF
004750         WHEN APT-ST-RESCHEDULED(APT-IDX)
004760             IF WS-TARGET-STATUS = "PENDING" OR "CONFIRMED"
004770                                  OR "CANCELLED"
004780                 CONTINUE
004790             ELSE
004800                 MOVE "Y" TO REJECT-SW
004810             END-IF
004820         WHEN APT-ST-IN-PROGRESS(APT-IDX)
004830             IF WS-TARGET-STATUS = "COMPLETED" OR "CANCELLED"
004840                 CONTINUE
004850             ELSE
004860                 MOVE "Y" TO REJECT-SW
004870             END-IF
004880         WHEN OTHER
004890*            COMPLETED/CANCELLED/NO_SHOW ARE TERMINAL - NO TRANSITION
004900             MOVE "Y" TO REJECT-SW
004910     END-EVALUATE.
004920     IF RECORD-REJECTED
004930         STRING "TRANSITION NOT ALLOWED FROM " DELIMITED BY SIZE
004940                APT-STATUS(APT-IDX) DELIMITED BY SIZE
004950                INTO WS-REJECT-REASON.
004960 250-EXIT.
004970     EXIT.
004980
004990*    COMPLETED REQUIRES BOTH ACTUAL TIMES (HHMM) PRESENT AND
005000*    ACTUAL-START NOT AFTER ACTUAL-END - CR-5401
005010 260-CHECK-ACTUAL-TIMES.
005020     MOVE "260-CHECK-ACTUAL-TIMES" TO PARA-NAME.
005030     IF APTXN-ACTUAL-START-TIME = ZERO OR
005040        APTXN-ACTUAL-END-TIME = ZERO
005050         MOVE "Y" TO REJECT-SW
005060         MOVE "ACTUAL START/END TIME REQUIRED" TO WS-REJECT-REASON
005070         GO TO 260-EXIT.
005080
005090     IF APTXN-ACTUAL-START-TIME > APTXN-ACTUAL-END-TIME
005100         MOVE "Y" TO REJECT-SW
005110         MOVE "ACTUAL START AFTER ACTUAL END" TO WS-REJECT-REASON.
005120 260-EXIT.
005130     EXIT.
005140
005150 400-APPLY-UPDATES.
005160     MOVE "400-APPLY-UPDATES" TO PARA-NAME.
005170     MOVE WS-TARGET-STATUS TO APT-STATUS(APT-IDX).
005180
005190     EVALUATE TRUE
005200         WHEN APTXN-COMPLETE
005210             MOVE APTXN-DIAGNOSIS    TO APT-DIAGNOSIS(APT-IDX)
005220             MOVE APTXN-PRESCRIPTION TO APT-PRESCRIPTION(APT-IDX)
005230             MOVE APTXN-ACTUAL-START-TIME
005240                                  TO APT-ACTUAL-START-TIME(APT-IDX)
005250             MOVE APTXN-ACTUAL-END-TIME
005260                                  TO APT-ACTUAL-END-TIME(APT-IDX)
005270             PERFORM 420-BUMP-VISIT-COUNT THRU 420-EXIT
005280         WHEN APTXN-CANCEL
005290             MOVE APTXN-CANCELLATION-REASON
005300                                  TO APT-CANCELLATION-REASON(APT-IDX)
005310         WHEN APTXN-RESCHED
005320             MOVE APTXN-APPOINTMENT-DATETIME
005330                                  TO APT-APPOINTMENT-DATETIME(APT-IDX)
005340             ADD +1 TO APT-RESCHEDULE-COUNT(APT-IDX)
005350         WHEN OTHER
005360             CONTINUE
005370     END-EVALUATE.
005380
005390     ADD +1 TO RECORDS-WRITTEN.
005400 400-EXIT.
005410     EXIT.
005420
005430*    BEST-EFFORT PATIENT VISIT-COUNT BUMP - SAME PATTERN AS THE
005440*    BOOKING STEP IN MTAPPSCH, A MISS HERE LOGS A WARNING BUT DOES
005450*    NOT ROLL BACK THE STATUS CHANGE ALREADY APPLIED ABOVE
005460 420-BUMP-VISIT-COUNT.
005470     MOVE "420-BUMP-VISIT-COUNT" TO PARA-NAME.
005480     SET PAT-IDX TO 1.
005490     SEARCH WS-PATIENT-ROW
005500         AT END
005510             MOVE "** COULD NOT BUMP VISIT-COUNT-PAT GONE" TO
005520                                                      ABEND-REASON
005530             WRITE SYSOUT-REC FROM ABEND-REC
005540         WHEN PAT-PATIENT-ID(PAT-IDX) = APT-PATIENT-ID(APT-IDX)
005550             ADD +1 TO PAT-VISIT-COUNT(PAT-IDX).
005560 420-EXIT.
005570     EXIT.
005580
005590 460-SCAN-FOR-REMINDERS.
005600     MOVE "460-SCAN-FOR-REMINDERS" TO PARA-NAME.
005610     MOVE ZERO TO REMINDERS-SENT.
005620     IF APT-ROW-COUNT > 0
005630         PERFORM 465-CHECK-ONE-REMINDER THRU 465-EXIT
005640             VARYING APT-IDX FROM 1 BY 1
005650             UNTIL APT-IDX > APT-ROW-COUNT.
005660 460-EXIT.
005670     EXIT.
005680
005690*    AN APPOINTMENT NEEDS A REMINDER WHEN ITS STATUS IS NOT YET
005700*    FINAL, NO REMINDER HAS BEEN SENT, AND THE APPOINTMENT FALLS
005710*    WITHIN THE NEXT 24 HOURS OF THE RUN DATE/TIME - MINUTES-SINCE-
005720*    A-FIXED-EPOCH ARITHMETIC, SAME SHAPE AS THE OVERLAP TEST IN
005730*    MTAPPSCH BUT CARRYING THE YEAR/MONTH THROUGH THE DAY COUNT
005740 465-CHECK-ONE-REMINDER.
005750     IF APT-ST-FINAL(APT-IDX)
005760         GO TO 465-EXIT.
005770     IF APT-REMINDER-WAS-SENT(APT-IDX)
005780         GO TO 465-EXIT.
005790     COMPUTE WS-RUN-MINUTES-ABS =
005800         ((WS-RUN-DT-YYYY * 366) + WS-RUN-DT-MM) * 31 * 1440
005810         + (WS-RUN-DT-DD * 1440) + (WS-RUN-DT-HH * 60) + WS-RUN-DT-MIN.
005820     COMPUTE WS-APT-MINUTES-ABS =
005830         ((APT-DT-YYYY(APT-IDX) * 366) + APT-DT-MM(APT-IDX)) * 31 * 1440
005840         + (APT-DT-DD(APT-IDX) * 1440) + (APT-DT-HH(APT-IDX) * 60)
005850         + APT-DT-MIN(APT-IDX).
005860     COMPUTE WS-MINUTES-TO-APPT =
005870         WS-APT-MINUTES-ABS - WS-RUN-MINUTES-ABS.
005880     IF WS-MINUTES-TO-APPT >= 0 AND WS-MINUTES-TO-APPT <= 1440
005890         MOVE "Y" TO APT-REMINDER-SENT(APT-IDX)
005900         ADD +1 TO REMINDERS-SENT
005910         PERFORM 468-WRITE-ONE-REMINDER THRU 468-EXIT.
005920 465-EXIT.
005930     EXIT.
005940
005950 468-WRITE-ONE-REMINDER.
005960     MOVE SPACES TO REMINDER-RPT-LINE.
005970     STRING "REMINDER DUE -- APPOINTMENT " DELIMITED BY SIZE
005980            APT-APPOINTMENT-ID(APT-IDX) DELIMITED BY SIZE
005990            " PATIENT " DELIMITED BY SIZE
006000            APT-PATIENT-ID(APT-IDX) DELIMITED BY SIZE
006010            " WITH DOCTOR " DELIMITED BY SIZE
006020            APT-DOCTOR-ID(APT-IDX) DELIMITED BY SIZE
006030            INTO REMINDER-RPT-LINE.
006040     WRITE REMINDER-RPT-LINE AFTER ADVANCING 1 LINE.
006050 468-EXIT.
006060     EXIT.
006070
006080 710-WRITE-APTERR.
006090     MOVE "710-WRITE-APTERR" TO PARA-NAME.
006100     MOVE APTXN-APPOINTMENT-ID TO APTERR-APPOINTMENT-ID.
006110     MOVE WS-REJECT-REASON TO APTERR-REASON.
006120     WRITE APTERR-REC.
006130     ADD +1 TO ERROR-RECS.
006140 710-EXIT.
006150     EXIT.
006160
006170 850-CLOSE-FILES.
006180     MOVE "850-CLOSE-FILES" TO PARA-NAME.
006190     CLOSE APPOINTMENT-LC-TXN-FILE, PATIENT-OLD-MASTER,
006200           APPOINTMENT-OLD-MASTER, PATIENT-NEW-MASTER,
006210           PATIENT-BACKUP-FILE, APPOINTMENT-NEW-MASTER,
006220           APPOINTMENT-BACKUP-FILE, APPOINTMENT-ERROR-FILE,
006230           REMINDER-REPORT-FILE, SYSOUT.
006240 850-EXIT.
006250     EXIT.
006260
006270 900-CLEANUP.
006280     MOVE "900-CLEANUP" TO PARA-NAME.
006290     IF NOT APTXN-TRAILER-REC
006300         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
006310         GO TO 1000-ABEND-RTN.
006320
006330     IF RECORDS-READ NOT EQUAL TO APTXN-IN-RECORD-COUNT
006340         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
006350                               TO ABEND-REASON
006360         WRITE SYSOUT-REC FROM ABEND-REC.
006370
006380     MOVE "PATIENT-ID,FIRST-NAME,LAST-NAME,DOB,..." TO
006390                                      PATIENT-NEW-LINE.
006400     WRITE PATIENT-NEW-LINE.
006410     PERFORM 920-WRITE-ONE-PAT-ROW THRU 920-EXIT
006420         VARYING PAT-IDX FROM 1 BY 1
006430         UNTIL PAT-IDX > PAT-ROW-COUNT.
006440
006450     MOVE "APPOINTMENT-ID,PATIENT-ID,DOCTOR-ID,DATETIME,..." TO
006460                                      APPOINTMENT-NEW-LINE.
006470     WRITE APPOINTMENT-NEW-LINE.
006480     PERFORM 950-WRITE-ONE-APPT-ROW THRU 950-EXIT
006490         VARYING APT-IDX FROM 1 BY 1
006500         UNTIL APT-IDX > APT-ROW-COUNT.
006510
006520     DISPLAY "** LIFECYCLE TRANSACTIONS READ **".
006530     DISPLAY RECORDS-READ.
006540     DISPLAY "** TRANSITIONS APPLIED **".
006550     DISPLAY RECORDS-WRITTEN.
006560     DISPLAY "** TRANSACTIONS REJECTED **".
006570     DISPLAY ERROR-RECS.
006580     DISPLAY "** REMINDERS WRITTEN **".
006590     DISPLAY REMINDERS-SENT.
006600
006610     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006620     DISPLAY "******** NORMAL END OF JOB MTAPPUPD ********".
006630 900-EXIT.
006640     EXIT.
006650
006660 920-WRITE-ONE-PAT-ROW.
006670     MOVE "920-WRITE-ONE-PAT-ROW" TO PARA-NAME.
006680     STRING PAT-PATIENT-ID(PAT-IDX) DELIMITED BY SIZE ","
006690            PAT-FIRST-NAME(PAT-IDX) DELIMITED BY SIZE ","
006700            PAT-LAST-NAME(PAT-IDX) DELIMITED BY SIZE ","
006710            PAT-DATE-OF-BIRTH(PAT-IDX) DELIMITED BY SIZE ","
006720            PAT-GENDER(PAT-IDX) DELIMITED BY SIZE ","
006730            PAT-EMAIL(PAT-IDX) DELIMITED BY SIZE ","
006740            PAT-PHONE(PAT-IDX) DELIMITED BY SIZE ","
006750            PAT-ADDRESS(PAT-IDX) DELIMITED BY SIZE ","
006760            PAT-BLOOD-GROUP(PAT-IDX) DELIMITED BY SIZE ","
006770            PAT-PATIENT-TYPE(PAT-IDX) DELIMITED BY SIZE ","
006780            PAT-INSURANCE-PROVIDER(PAT-IDX) DELIMITED BY SIZE ","
006790            PAT-INSURANCE-POLICY-NBR(PAT-IDX) DELIMITED BY SIZE ","
006800            PAT-HAS-INSURANCE(PAT-IDX) DELIMITED BY SIZE ","
006810            PAT-INSURANCE-CLAIM-LIMIT(PAT-IDX) DELIMITED BY SIZE ","
006820            PAT-REGISTRATION-DATE(PAT-IDX) DELIMITED BY SIZE ","
006830            PAT-VISIT-COUNT(PAT-IDX) DELIMITED BY SIZE ","
006840            PAT-GUARDIAN-NAME(PAT-IDX) DELIMITED BY SIZE ","
006850            PAT-GUARDIAN-PHONE(PAT-IDX) DELIMITED BY SIZE ","
006860            PAT-PREFERRED-LANGUAGE(PAT-IDX) DELIMITED BY SIZE ","
006870            PAT-REFERRED-BY(PAT-IDX) DELIMITED BY SIZE ","
006880            PAT-PRIORITY-CD(PAT-IDX) DELIMITED BY SIZE
006890            INTO PATIENT-NEW-LINE.
006900     WRITE PATIENT-NEW-LINE.
006910 920-EXIT.
006920     EXIT.
006930
006940 950-WRITE-ONE-APPT-ROW.
006950     MOVE "950-WRITE-ONE-APPT-ROW" TO PARA-NAME.
006960     STRING APT-APPOINTMENT-ID(APT-IDX) DELIMITED BY SIZE ","
006970            APT-PATIENT-ID(APT-IDX) DELIMITED BY SIZE ","
006980            APT-DOCTOR-ID(APT-IDX) DELIMITED BY SIZE ","
006990            APT-APPOINTMENT-DATETIME(APT-IDX) DELIMITED BY SIZE ","
007000            APT-DURATION-MINUTES(APT-IDX) DELIMITED BY SIZE ","
007010            APT-STATUS(APT-IDX) DELIMITED BY SIZE ","
007020            APT-REASON-FOR-VISIT(APT-IDX) DELIMITED BY SIZE ","
007030            APT-NOTES(APT-IDX) DELIMITED BY SIZE ","
007040            APT-SYMPTOMS(APT-IDX) DELIMITED BY SIZE ","
007050            APT-DIAGNOSIS(APT-IDX) DELIMITED BY SIZE ","
007060            APT-PRESCRIPTION(APT-IDX) DELIMITED BY SIZE ","
007070            APT-CONSULTATION-FEE(APT-IDX) DELIMITED BY SIZE ","
007080            APT-IS-EMERGENCY(APT-IDX) DELIMITED BY SIZE ","
007090            APT-APPOINTMENT-TYPE(APT-IDX) DELIMITED BY SIZE ","
007100            APT-RESCHEDULE-COUNT(APT-IDX) DELIMITED BY SIZE ","
007110            APT-CANCELLATION-REASON(APT-IDX) DELIMITED BY SIZE ","
007120            APT-REMINDER-SENT(APT-IDX) DELIMITED BY SIZE ","
007130            APT-ACTUAL-START-TIME(APT-IDX) DELIMITED BY SIZE ","
007140            APT-ACTUAL-END-TIME(APT-IDX) DELIMITED BY SIZE
007150            INTO APPOINTMENT-NEW-LINE.
007160     WRITE APPOINTMENT-NEW-LINE.
007170 950-EXIT.
007180     EXIT.
007190
007200 1000-ABEND-RTN.
007210     WRITE SYSOUT-REC FROM ABEND-REC.
007220     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007230     DISPLAY "*** ABNORMAL END OF JOB-MTAPPUPD ***" UPON CONSOLE.
007240     DIVIDE ZERO-VAL INTO ONE-VAL.
