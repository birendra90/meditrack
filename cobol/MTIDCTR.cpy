000100******************************************************************
000200*    MTIDCTR  --  SEQUENTIAL ID-COUNTER WORK BLOCK                *
000300*    ONE INDEPENDENT COUNTER PER ENTITY TYPE (PATIENT, DOCTOR,   *
000400*    APPOINTMENT, BILL, SUMMARY).  EACH RUN RE-SEEDS ITS COUNTER *
000500*    FROM THE HIGHEST ID ALREADY ON THE MASTER BEFORE ASSIGNING  *
000600*    THE FIRST NEW ID SO NUMBERS NEVER COLLIDE.                  *
001000*    04/02/11   - J.SAYLES    - WRITTEN FOR MEDITRACK CR-4471    *
001100*    11/19/13   - P.DUBOIS    - ADDED SUMMARY-ID-CTR FOR THE     *
001200*                 BILL-SUMMARY REPORT, CR-5120                  *
001300******************************************************************
001400 01  MT-ID-COUNTERS.
001500     05  PATIENT-ID-CTR              PIC 9(5) COMP-3 VALUE ZERO.
001600     05  DOCTOR-ID-CTR               PIC 9(5) COMP-3 VALUE ZERO.
001700     05  APPOINTMENT-ID-CTR          PIC 9(5) COMP-3 VALUE ZERO.
001800     05  BILL-ID-CTR                 PIC 9(5) COMP-3 VALUE ZERO.
001900     05  SUMMARY-ID-CTR              PIC 9(5) COMP-3 VALUE ZERO.
002000     05  FILLER                      PIC X(08).
002100 01  MT-NEW-ID-AREA.
002200     05  MT-NEW-ID-PREFIX            PIC X(01).
002300     05  MT-NEW-ID-DIGITS            PIC 9(05).
002400     05  FILLER                      PIC X(10).
