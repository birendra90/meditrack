000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MTFEECLC.
000400 AUTHOR. J. SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/11.
000700 DATE-COMPILED. 04/02/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    04/02/11  J.SAYLES   ORIGINAL - SUBPROGRAM CALLED BY        *
001200*              MTDOCVAL/MTAPPSCH/MTBILL TO DO ALL FEE, DISCOUNT, *
001300*              TAX, TOTAL AND LATE-FEE ARITHMETIC IN ONE PLACE   *
001400*              SO THE ROUNDING RULE STAYS CONSISTENT.  CR-4471   *
001500*    07/19/12  R.HENNESSY ADDED 150-CALC-EFFECTIVE-FEE FOR THE   *
001600*              EMERGENCY/RATING SURCHARGE ON BOOKING.  CR-4602   *
001700*    03/11/14  P.DUBOIS   ADDED 200/250 FOR BILL DISCOUNT/TAX/   *
001800*              TOTAL/LATE-FEE MATH.  CR-4975                    *
001900*    09/09/98  T.OKAFOR   Y2K - NO DATE ARITHMETIC DONE IN THIS  *
002000*              SUBPROGRAM, CALLER PASSES DAYS-OVERDUE ALREADY    *
002100*              COMPUTED FROM A 4-DIGIT YEAR.  NO CHANGE NEEDED   *
002200*    01/08/19  M.OSEI      REVIEWED ROUNDING ON DISCOUNT CAP,    *
002300*              NO CHANGE REQUIRED.  CR-5390 AUDIT ITEM           *
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002810 SPECIAL-NAMES.
002820     UPSI-0 ON DEBUG-TRACE-SW.
002900 INPUT-OUTPUT SECTION.
003000
003100 DATA DIVISION.
003200 FILE SECTION.
003300
003400 WORKING-STORAGE SECTION.
003500 77  TEMP-FEE                        PIC S9(9)V99 COMP-3.
003600 77  TEMP-FEE-ALPHA REDEFINES TEMP-FEE
003610                                  PIC X(11).
003620 77  TEMP-MULT                        PIC S9(3)V99 COMP-3.
003700 77  TEMP-MULT-ALPHA REDEFINES TEMP-MULT
003710                                  PIC X(06).
003720 77  TEMP-DISCOUNT-PCT                PIC S9(3)V99 COMP-3.
003800 77  TEMP-DISCOUNT-ALPHA REDEFINES TEMP-DISCOUNT-PCT
003810                                  PIC X(06).
003820 77  TEMP-EFF-BASE                    PIC S9(9)V99 COMP-3.
004000
004100 LINKAGE SECTION.
004200 01  FEE-CALC-REC.
004300     05  CALC-TYPE-SW                PIC X.
004400         88 BASE-FEE-CALC            VALUE "B".
004500         88 EFFECTIVE-FEE-CALC       VALUE "E".
004600         88 BILL-AMOUNTS-CALC        VALUE "A".
004700         88 LATE-FEE-CALC            VALUE "L".
004800     05  SPECIALIZATION-BASE-FEE     PIC 9(7)V99 COMP-3.
004900     05  YEARS-OF-EXPERIENCE         PIC 9(3) COMP-3.
005000     05  IS-EMERGENCY-SW             PIC X.
005100         88 IS-EMERGENCY             VALUE "Y".
005200     05  DOCTOR-RATING               PIC 9(1)V99 COMP-3.
005300     05  IS-SENIOR-SW                PIC X.
005400         88 IS-SENIOR                VALUE "Y".
005500     05  HAS-INSURANCE-SW            PIC X.
005600         88 HAS-INSURANCE            VALUE "Y".
005700     05  EFFECTIVE-BASE-AMOUNT       PIC 9(9)V99 COMP-3.
005800     05  INSURANCE-COVERAGE          PIC 9(9)V99 COMP-3.
005900     05  DAYS-OVERDUE                PIC 9(5) COMP-3.
006000     05  RETURN-FEE                  PIC 9(9)V99 COMP-3.
006100     05  RETURN-DISCOUNT             PIC 9(9)V99 COMP-3.
006200     05  RETURN-TAX                  PIC 9(9)V99 COMP-3.
006300     05  RETURN-TOTAL                PIC 9(9)V99 COMP-3.
006400
006500 01  RETURN-CD                       PIC 9(4) COMP.
006600
006700 PROCEDURE DIVISION USING FEE-CALC-REC, RETURN-CD.
006800     IF BASE-FEE-CALC
006900         PERFORM 100-CALC-BASE-FEE
007000     ELSE IF EFFECTIVE-FEE-CALC
007100         PERFORM 150-CALC-EFFECTIVE-FEE
007200     ELSE IF BILL-AMOUNTS-CALC
007300         PERFORM 200-CALC-BILL-AMOUNTS
007400     ELSE IF LATE-FEE-CALC
007500         PERFORM 250-CALC-LATE-FEE.
007600
007700     MOVE ZERO TO RETURN-CD.
007800     GOBACK.
007900
008000 100-CALC-BASE-FEE.
008100*    CONSULTATION FEE AT DOCTOR REGISTRATION -- MULTIPLIER IS
008200*    CAPPED AT 3.0 SO LONG-TENURE DOCTORS DON'T RUN AWAY ON US
008300     COMPUTE TEMP-MULT = 1.0 + (YEARS-OF-EXPERIENCE * 0.05).
008400     IF TEMP-MULT > 3.0
008500         MOVE 3.0 TO TEMP-MULT.
008600     COMPUTE RETURN-FEE ROUNDED =
008700         SPECIALIZATION-BASE-FEE * TEMP-MULT.
008800
008900 150-CALC-EFFECTIVE-FEE.
009000*    EFFECTIVE FEE AT BOOKING TIME -- EMERGENCY SURCHARGE
009100*    APPLIES BEFORE THE RATING PREMIUM, BOTH MULTIPLICATIVE
009200     MOVE SPECIALIZATION-BASE-FEE TO TEMP-FEE.
009300     IF IS-EMERGENCY
009400         COMPUTE TEMP-FEE ROUNDED = TEMP-FEE * 1.5.
009500     IF DOCTOR-RATING NOT < 4.50
009600         COMPUTE TEMP-FEE ROUNDED = TEMP-FEE * 1.2
009700     ELSE IF DOCTOR-RATING NOT < 4.00
009800         COMPUTE TEMP-FEE ROUNDED = TEMP-FEE * 1.1.
009900     MOVE TEMP-FEE TO RETURN-FEE.
010000
010100 200-CALC-BILL-AMOUNTS.
010200*    DISCOUNT IS ADDITIVE BY PERCENTAGE, THEN CAPPED AT THE
010300*    EFFECTIVE BASE AMOUNT SO A BILL NEVER DISCOUNTS BELOW ZERO
010400     MOVE ZERO TO TEMP-DISCOUNT-PCT.
010500     IF IS-SENIOR
010600         ADD 0.10 TO TEMP-DISCOUNT-PCT.
010700     IF HAS-INSURANCE
010800         ADD 0.15 TO TEMP-DISCOUNT-PCT.
010900     IF EFFECTIVE-BASE-AMOUNT NOT < 5000.00
011000         ADD 0.05 TO TEMP-DISCOUNT-PCT.
011100
011200     COMPUTE RETURN-DISCOUNT ROUNDED =
011300         EFFECTIVE-BASE-AMOUNT * TEMP-DISCOUNT-PCT.
011400     IF RETURN-DISCOUNT > EFFECTIVE-BASE-AMOUNT
011500         MOVE EFFECTIVE-BASE-AMOUNT TO RETURN-DISCOUNT.
011600
011700     MOVE EFFECTIVE-BASE-AMOUNT TO TEMP-EFF-BASE.
011800     SUBTRACT RETURN-DISCOUNT FROM TEMP-EFF-BASE.
011900     COMPUTE RETURN-TAX ROUNDED = TEMP-EFF-BASE * 0.18.
012000
012100     COMPUTE RETURN-TOTAL ROUNDED =
012200         TEMP-EFF-BASE + RETURN-TAX - INSURANCE-COVERAGE.
012300     IF RETURN-TOTAL < ZERO
012400         MOVE ZERO TO RETURN-TOTAL.
012500
012600 250-CALC-LATE-FEE.
012700*    1% OF THE TOTAL AMOUNT PER CALENDAR DAY OVERDUE, SIMPLE
012800*    NON-COMPOUNDING ACCRUAL -- CALLER SUPPLIES DAYS-OVERDUE
012900     COMPUTE RETURN-FEE ROUNDED =
013000         DAYS-OVERDUE * (RETURN-TOTAL * 0.01).
