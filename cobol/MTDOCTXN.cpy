000100******************************************************************
000200*    MTDOCTXN  --  DOCTOR REGISTRATION TRANSACTION               *
000300*    INPUT TO MTDOCVAL.  ONE DETAIL RECORD PER NEW DOCTOR,       *
000400*    FOLLOWED BY A TRAILER CARRYING THE RECORD COUNT.            *
000500*    ORIGINAL  - J.SAYLES   - CR-4471 CLINIC BATCH CONVERSION    *
000600******************************************************************
000700 01  DOCTOR-TXN-REC.
000800     05  DOCTXN-RECORD-TYPE          PIC X(01).
000900         88  DOCTXN-DETAIL-REC       VALUE "D".
001000         88  DOCTXN-TRAILER-REC      VALUE "T".
001100     05  DOCTXN-DOCTOR-ID            PIC X(06).
001200     05  DOCTXN-FIRST-NAME           PIC X(50).
001300     05  DOCTXN-LAST-NAME            PIC X(50).
001400     05  DOCTXN-DATE-OF-BIRTH        PIC 9(08).
001500     05  DOCTXN-GENDER               PIC X(06).
001600     05  DOCTXN-EMAIL                PIC X(50).
001700     05  DOCTXN-PHONE                PIC X(15).
001800     05  DOCTXN-ADDRESS              PIC X(100).
001900     05  DOCTXN-LICENSE-NUMBER       PIC X(08).
002000     05  DOCTXN-SPECIALIZATION       PIC X(20).
002100     05  DOCTXN-YEARS-OF-EXPERIENCE  PIC 9(03).
002200     05  DOCTXN-QUALIFICATION        PIC X(40).
002300     05  DOCTXN-DEPARTMENT           PIC X(40).
002400     05  DOCTXN-WORKING-DAYS         PIC X(21).
002500     05  DOCTXN-WORKING-HOURS        PIC X(11).
002600     05  DOCTXN-CHAMBER              PIC X(20).
002700     05  FILLER                      PIC X(35).
002800 01  DOCTXN-TRAILER-DATA REDEFINES DOCTOR-TXN-REC.
002900     05  FILLER                      PIC X(01).
003000     05  DOCTXN-IN-RECORD-COUNT      PIC 9(09).
003100     05  FILLER                      PIC X(363).
