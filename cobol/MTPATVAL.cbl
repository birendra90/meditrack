000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MTPATVAL.
000400 AUTHOR. J. SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/11.
000700 DATE-COMPILED. 04/02/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    04/02/11  J.SAYLES   ORIGINAL - VALIDATES AND REGISTERS     *
001200*              INCOMING PATIENT TRANSACTIONS AGAINST THE         *
001300*              PATIENT MASTER.  REPLACES THE OLD DALYEDIT/       *
001400*              DALYUPDT PAIR WITH ONE STEP.  CR-4471             *
001500*    06/30/12  R.HENNESSY ADDED GUARDIAN EDIT FOR MINORS AND     *
001600*              INSURANCE-FIELD CROSS EDIT.  CR-4602              *
001700*    09/09/98  T.OKAFOR   Y2K - WS-RUN-DATE NOW WINDOWS THE      *
001800*              2-DIGIT YEAR FROM ACCEPT FROM DATE (00-49 =       *
001900*              20XX, 50-99 = 19XX) BEFORE ANY AGE ARITHMETIC     *
002000*    02/08/15  P.DUBOIS   ADDED BACKUP-MASTER STEP BEFORE THE    *
002100*              REWRITE, PER AUDIT FINDING CR-5033                *
002200*    01/08/19  M.OSEI      REVIEWED DUP-ID CHECK, NO CHANGE.     *
002300*              CR-5390 AUDIT ITEM                                *
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT SYSOUT
003400         ASSIGN TO UT-S-SYSOUT
003500         ORGANIZATION IS SEQUENTIAL.
003600
003700     SELECT PATIENT-TXN-FILE
003800         ASSIGN TO UT-S-PATTRAN
003900         ACCESS MODE IS SEQUENTIAL
004000         FILE STATUS IS TFCODE.
004100
004200     SELECT PATIENT-ERROR-FILE
004300         ASSIGN TO UT-S-PATERR
004400         ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT PATIENT-OLD-MASTER
004700         ASSIGN TO UT-S-PATOLD
004800         ACCESS MODE IS SEQUENTIAL
004900         FILE STATUS IS OMCODE.
005000
005100     SELECT PATIENT-NEW-MASTER
005200         ASSIGN TO UT-S-PATNEW
005300         ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT PATIENT-BACKUP-FILE
005600         ASSIGN TO UT-S-PATBKUP
005700         ORGANIZATION IS SEQUENTIAL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  SYSOUT
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 100 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS SYSOUT-REC.
006700 01  SYSOUT-REC                     PIC X(100).
006800
006900*    FIXED-WIDTH TRANSACTION FILE -- ONE DETAIL ROW PER NEW OR
007000*    CHANGED PATIENT, TERMINATED BY A COUNT TRAILER
007100 FD  PATIENT-TXN-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     DATA RECORD IS PATIENT-TXN-REC.
007500 COPY MTPATTXN.
007600
007700 FD  PATIENT-ERROR-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 160 CHARACTERS
008100     DATA RECORD IS PATERR-REC.
008200 01  PATERR-REC.
008300     05  PATERR-PATIENT-ID          PIC X(06).
008400     05  FILLER                     PIC X(02).
008500     05  PATERR-REASON              PIC X(60).
008600     05  FILLER                     PIC X(92).
008700
008800*    MASTER FILES ARE LINE-SEQUENTIAL, COMMA-DELIMITED, ONE
008900*    HEADER ROW FOLLOWED BY ONE ROW PER PATIENT -- EACH COLUMN
009000*    OCCUPIES ITS FULL RECORD-LAYOUT WIDTH SO THE ROW PARSES
009100*    BACK OUT THE SAME WAY A FIXED-FORMAT RECORD WOULD
009200 FD  PATIENT-OLD-MASTER
009300     RECORDING MODE IS V
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS PATIENT-MASTER-LINE.
009600 01  PATIENT-MASTER-LINE            PIC X(600).
009700
009800 FD  PATIENT-NEW-MASTER
009900     RECORDING MODE IS V
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS PATIENT-NEW-LINE.
010200 01  PATIENT-NEW-LINE               PIC X(600).
010300
010400 FD  PATIENT-BACKUP-FILE
010500     RECORDING MODE IS V
010600     LABEL RECORDS ARE STANDARD
010700     DATA RECORD IS PATIENT-BKUP-LINE.
010800 01  PATIENT-BKUP-LINE              PIC X(600).
010900
011000 WORKING-STORAGE SECTION.
011100 01  FILE-STATUS-CODES.
011200     05  TFCODE                     PIC X(2).
011300         88 NO-MORE-TXN-DATA        VALUE "10".
011400     05  OMCODE                     PIC X(2).
011500         88 NO-MORE-MASTER-DATA     VALUE "10".
011600
011700 77  MORE-TXN-SW                    PIC X(1) VALUE SPACE.
011800     88 NO-MORE-TXN-RECS            VALUE "N".
011900     88 MORE-TXN-RECS               VALUE " ".
012000
012100 77  WS-RUN-DATE-RAW                PIC 9(6).
012200 77  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-RAW.
012300     05  WS-RUN-YY                  PIC 9(2).
012400     05  WS-RUN-MM                  PIC 9(2).
012500     05  WS-RUN-DD                  PIC 9(2).
012600 77  WS-RUN-DATE-FULL               PIC 9(8).
012700 77  WS-RUN-DATE-FULL-R REDEFINES WS-RUN-DATE-FULL.
012800     05  WS-RUN-DD-O                PIC 9(2).
012900     05  WS-RUN-MM-O                PIC 9(2).
013000     05  WS-RUN-YYYY-O              PIC 9(4).
013100
013200 01  COUNTERS-AND-ACCUMULATORS.
013300     05  RECORDS-READ               PIC S9(9) COMP.
013400     05  RECORDS-WRITTEN            PIC S9(9) COMP.
013500     05  ERROR-RECS                 PIC S9(7) COMP.
013600     05  TABLE-IDX                  PIC S9(5) COMP.
013700     05  MASTER-ROW-COUNT           PIC S9(5) COMP.
013800     05  CALC-CALL-RET-CODE         PIC S9(4) COMP.
013900     05  STRLTH-RET                 PIC S9(4) COMP.
014000 77  WS-AGE                         PIC S9(3) COMP-3.
014050 77  WS-AGE-ALPHA REDEFINES WS-AGE  PIC X(03).
014100
014200 77  REJECT-SW                      PIC X(1).
014300     88  RECORD-REJECTED            VALUE "Y".
014400 01  WS-REJECT-REASON               PIC X(60).
014500
014600 01  WS-STRLTH-TEXT                 PIC X(255).
014700 77  WS-STRLTH-LEN                  PIC S9(4).
014800
014900*    IN-MEMORY IMAGE OF THE PATIENT MASTER -- CURRENT CAPACITY
015000*    IS A SHOP LIMIT, RAISE IF THE CLINIC OUTGROWS IT
015100 01  WS-PATIENT-TABLE.
015200     05  WS-PATIENT-ROW OCCURS 3000 TIMES
015300                        INDEXED BY PAT-IDX.
015400         COPY MTPATMST.
015500
015600 COPY MTIDCTR.
015700
015800 COPY MTABEND.
015900
016000 PROCEDURE DIVISION.
016100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016200     PERFORM 100-MAINLINE THRU 100-EXIT
016300         UNTIL NO-MORE-TXN-RECS OR PATTXN-TRAILER-REC.
016400     PERFORM 900-CLEANUP THRU 900-EXIT.
016500     MOVE ZERO TO RETURN-CODE.
016600     GOBACK.
016700
016800 000-HOUSEKEEPING.
016900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017000     DISPLAY "******** BEGIN JOB MTPATVAL ********".
017100     ACCEPT WS-RUN-DATE-RAW FROM DATE.
017200     IF WS-RUN-YY < 50
017300         COMPUTE WS-RUN-YYYY-O = 2000 + WS-RUN-YY
017400     ELSE
017500         COMPUTE WS-RUN-YYYY-O = 1900 + WS-RUN-YY.
017600     MOVE WS-RUN-MM TO WS-RUN-MM-O.
017700     MOVE WS-RUN-DD TO WS-RUN-DD-O.
017800
017900     OPEN INPUT PATIENT-TXN-FILE.
018000     OPEN INPUT PATIENT-OLD-MASTER.
018100     OPEN OUTPUT PATIENT-NEW-MASTER.
018200     OPEN OUTPUT PATIENT-BACKUP-FILE.
018300     OPEN OUTPUT PATIENT-ERROR-FILE.
018400     OPEN OUTPUT SYSOUT.
018500
018600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018700     MOVE ZERO TO PATIENT-ID-CTR.
018800     PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT.
018900
019000     READ PATIENT-TXN-FILE INTO PATIENT-TXN-REC
019100         AT END
019200         MOVE "N" TO MORE-TXN-SW
019300         GO TO 000-EXIT
019400     END-READ.
019500     ADD +1 TO RECORDS-READ.
019600 000-EXIT.
019700     EXIT.
019800
019900 050-LOAD-PATIENT-TABLE.
020000     MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.
020100     MOVE ZERO TO MASTER-ROW-COUNT.
020200     READ PATIENT-OLD-MASTER INTO PATIENT-MASTER-LINE
020300         AT END
020400         MOVE "10" TO OMCODE
020500         GO TO 050-EXIT
020600     END-READ.
020700*    FIRST ROW ON THE MASTER IS THE COLUMN-HEADER ROW, SKIP IT
020800     READ PATIENT-OLD-MASTER INTO PATIENT-MASTER-LINE
020900         AT END
021000         MOVE "10" TO OMCODE
021100         GO TO 050-EXIT
021200     END-READ.
021300     PERFORM 055-LOAD-ONE-ROW THRU 055-EXIT
021400         UNTIL NO-MORE-MASTER-DATA.
021500 050-EXIT.
021600     EXIT.
021700
021800 055-LOAD-ONE-ROW.
021900     MOVE "055-LOAD-ONE-ROW" TO PARA-NAME.
022000     ADD +1 TO MASTER-ROW-COUNT.
022100     SET PAT-IDX TO MASTER-ROW-COUNT.
022200     MOVE PATIENT-MASTER-LINE TO PATIENT-BKUP-LINE.
022300     WRITE PATIENT-BKUP-LINE.
022500     UNSTRING PATIENT-MASTER-LINE DELIMITED BY ","
022600         INTO PAT-PATIENT-ID(PAT-IDX) PAT-FIRST-NAME(PAT-IDX)
022700              PAT-LAST-NAME(PAT-IDX) PAT-DATE-OF-BIRTH(PAT-IDX)
022800              PAT-GENDER(PAT-IDX) PAT-EMAIL(PAT-IDX)
022900              PAT-PHONE(PAT-IDX) PAT-ADDRESS(PAT-IDX)
023000              PAT-BLOOD-GROUP(PAT-IDX) PAT-PATIENT-TYPE(PAT-IDX)
023100              PAT-INSURANCE-PROVIDER(PAT-IDX)
023200              PAT-INSURANCE-POLICY-NBR(PAT-IDX)
023300              PAT-HAS-INSURANCE(PAT-IDX)
023400              PAT-INSURANCE-CLAIM-LIMIT(PAT-IDX)
023500              PAT-REGISTRATION-DATE(PAT-IDX)
023600              PAT-VISIT-COUNT(PAT-IDX)
023700              PAT-GUARDIAN-NAME(PAT-IDX) PAT-GUARDIAN-PHONE(PAT-IDX)
023800              PAT-PREFERRED-LANGUAGE(PAT-IDX) PAT-REFERRED-BY(PAT-IDX)
023900              PAT-PRIORITY-CD(PAT-IDX)
023910              PAT-ALLERGY-MED-COUNT(PAT-IDX).
024000     MOVE PAT-PATIENT-ID(PAT-IDX)(2:5) TO MT-NEW-ID-DIGITS.
024100     IF MT-NEW-ID-DIGITS > PATIENT-ID-CTR
024200         MOVE MT-NEW-ID-DIGITS TO PATIENT-ID-CTR.
024400     READ PATIENT-OLD-MASTER INTO PATIENT-MASTER-LINE
024500         AT END
024600         MOVE "10" TO OMCODE
024700     END-READ.
024800 055-EXIT.
024900     EXIT.
025000
025100 100-MAINLINE.
025200     MOVE "100-MAINLINE" TO PARA-NAME.
025300     MOVE "N" TO REJECT-SW.
025400     MOVE SPACES TO WS-REJECT-REASON.
025500
025600     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
025700     IF NOT RECORD-REJECTED
025800         PERFORM 350-PATIENT-EDITS THRU 350-EXIT.
025900
026000     IF RECORD-REJECTED
026100         PERFORM 710-WRITE-PATERR THRU 710-EXIT
026200     ELSE
026300         PERFORM 500-ASSIGN-PATIENT-ID THRU 500-EXIT
026400         PERFORM 550-ADD-TO-TABLE THRU 550-EXIT.
026500
026600     READ PATIENT-TXN-FILE INTO PATIENT-TXN-REC
026700         AT END
026800         MOVE "N" TO MORE-TXN-SW
026900         GO TO 100-EXIT
027000     END-READ.
027100     IF MORE-TXN-RECS
027200         ADD +1 TO RECORDS-READ.
027500 100-EXIT.
027600     EXIT.
027700
027800 300-FIELD-EDITS.
027900     MOVE "300-FIELD-EDITS" TO PARA-NAME.
028000     MOVE PATTXN-FIRST-NAME TO WS-STRLTH-TEXT.
028100     CALL "MTSTRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
028200     IF WS-STRLTH-LEN < 2 OR WS-STRLTH-LEN > 50
028300         MOVE "Y" TO REJECT-SW
028400         MOVE "INVALID FIRST-NAME LENGTH" TO WS-REJECT-REASON
028500         GO TO 300-EXIT.
028600
028700     MOVE PATTXN-LAST-NAME TO WS-STRLTH-TEXT.
028800     CALL "MTSTRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
028900     IF WS-STRLTH-LEN < 2 OR WS-STRLTH-LEN > 50
029000         MOVE "Y" TO REJECT-SW
029100         MOVE "INVALID LAST-NAME LENGTH" TO WS-REJECT-REASON
029200         GO TO 300-EXIT.
029300
029400     PERFORM 400-NUMERIC-RANGE-EDITS THRU 400-EXIT.
029500 300-EXIT.
029600     EXIT.
029700
029800 400-NUMERIC-RANGE-EDITS.
029900     MOVE "400-NUMERIC-RANGE-EDITS" TO PARA-NAME.
030000     COMPUTE WS-AGE = (WS-RUN-DATE-FULL / 10000) -
030100         (PATTXN-DATE-OF-BIRTH / 10000).
030200     IF WS-AGE < 0 OR WS-AGE > 150
030300         MOVE "Y" TO REJECT-SW
030400         MOVE "AGE OUT OF RANGE" TO WS-REJECT-REASON
030500         GO TO 400-EXIT.
030600
030700     IF PATTXN-PHONE NOT = SPACES
030800         PERFORM 450-CHECK-PHONE-DIGITS THRU 450-EXIT.
030900 400-EXIT.
031000     EXIT.
031100
031200 450-CHECK-PHONE-DIGITS.
031300     MOVE "450-CHECK-PHONE-DIGITS" TO PARA-NAME.
031400     MOVE PATTXN-PHONE TO WS-STRLTH-TEXT.
031500     CALL "MTSTRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
031600     IF WS-STRLTH-LEN < 10 OR WS-STRLTH-LEN > 15
031700         MOVE "Y" TO REJECT-SW
031800         MOVE "PHONE DIGIT COUNT INVALID" TO WS-REJECT-REASON.
031900 450-EXIT.
032000     EXIT.
032100
032200 350-PATIENT-EDITS.
032300     MOVE "350-PATIENT-EDITS" TO PARA-NAME.
032400     IF WS-AGE < 18
032500         IF PATTXN-GUARDIAN-NAME = SPACES OR
032600            PATTXN-GUARDIAN-PHONE = SPACES
032700             MOVE "Y" TO REJECT-SW
032800             MOVE "MINOR REQUIRES GUARDIAN INFO" TO WS-REJECT-REASON
032900             GO TO 350-EXIT.
033000
033100     IF PATTXN-INSURANCE-PROVIDER NOT = SPACES
033200         IF PATTXN-INSURANCE-POLICY-NBR = SPACES
033300             MOVE "Y" TO REJECT-SW
033400             MOVE "INSURANCE REQUIRES POLICY NBR" TO WS-REJECT-REASON.
033500 350-EXIT.
033600     EXIT.
033700
033800 500-ASSIGN-PATIENT-ID.
033900     MOVE "500-ASSIGN-PATIENT-ID" TO PARA-NAME.
034000     ADD +1 TO PATIENT-ID-CTR.
034100     MOVE "P" TO MT-NEW-ID-PREFIX.
034200     MOVE PATIENT-ID-CTR TO MT-NEW-ID-DIGITS.
034300     STRING MT-NEW-ID-PREFIX DELIMITED BY SIZE
034400            MT-NEW-ID-DIGITS DELIMITED BY SIZE
034500            INTO PATTXN-PATIENT-ID.
034600 500-EXIT.
034700     EXIT.
034800
034900 550-ADD-TO-TABLE.
035000     MOVE "550-ADD-TO-TABLE" TO PARA-NAME.
035100     ADD +1 TO MASTER-ROW-COUNT.
035200     SET PAT-IDX TO MASTER-ROW-COUNT.
035300     MOVE PATTXN-PATIENT-ID     TO PAT-PATIENT-ID(PAT-IDX).
035400     MOVE PATTXN-FIRST-NAME     TO PAT-FIRST-NAME(PAT-IDX).
035500     MOVE PATTXN-LAST-NAME      TO PAT-LAST-NAME(PAT-IDX).
035600     MOVE PATTXN-DATE-OF-BIRTH  TO PAT-DATE-OF-BIRTH(PAT-IDX).
035700     MOVE PATTXN-GENDER         TO PAT-GENDER(PAT-IDX).
035800     MOVE PATTXN-EMAIL          TO PAT-EMAIL(PAT-IDX).
035900     MOVE PATTXN-PHONE          TO PAT-PHONE(PAT-IDX).
036000     MOVE PATTXN-ADDRESS        TO PAT-ADDRESS(PAT-IDX).
036100     MOVE PATTXN-BLOOD-GROUP    TO PAT-BLOOD-GROUP(PAT-IDX).
036200     MOVE PATTXN-PATIENT-TYPE   TO PAT-PATIENT-TYPE(PAT-IDX).
036300     MOVE PATTXN-INSURANCE-PROVIDER
036400                                TO PAT-INSURANCE-PROVIDER(PAT-IDX).
036500     MOVE PATTXN-INSURANCE-POLICY-NBR
036600                                TO PAT-INSURANCE-POLICY-NBR(PAT-IDX).
036700     IF PATTXN-INSURANCE-PROVIDER NOT = SPACES
036800         MOVE "Y" TO PAT-HAS-INSURANCE(PAT-IDX)
036900     ELSE
037000         MOVE "N" TO PAT-HAS-INSURANCE(PAT-IDX).
037100     MOVE PATTXN-INSURANCE-CLAIM-LIMIT
037200                                TO PAT-INSURANCE-CLAIM-LIMIT(PAT-IDX).
037300     MOVE WS-RUN-DATE-FULL      TO PAT-REGISTRATION-DATE(PAT-IDX).
037700     MOVE ZERO                 TO PAT-VISIT-COUNT(PAT-IDX).
037800     MOVE PATTXN-GUARDIAN-NAME  TO PAT-GUARDIAN-NAME(PAT-IDX).
037900     MOVE PATTXN-GUARDIAN-PHONE TO PAT-GUARDIAN-PHONE(PAT-IDX).
038000     IF PATTXN-PREFERRED-LANGUAGE = SPACES
038100         MOVE "English"         TO PAT-PREFERRED-LANGUAGE(PAT-IDX)
038200     ELSE
038300         MOVE PATTXN-PREFERRED-LANGUAGE
038400                                TO PAT-PREFERRED-LANGUAGE(PAT-IDX).
038500     MOVE PATTXN-REFERRED-BY    TO PAT-REFERRED-BY(PAT-IDX).
038550     MOVE PATTXN-ALLERGY-MED-COUNT
038560                                TO PAT-ALLERGY-MED-COUNT(PAT-IDX).
038600     PERFORM 560-CLASSIFY-PRIORITY THRU 560-EXIT.
038700     ADD +1 TO RECORDS-WRITTEN.
038800 550-EXIT.
038900     EXIT.
039000
039100 560-CLASSIFY-PRIORITY.
039200     MOVE "560-CLASSIFY-PRIORITY" TO PARA-NAME.
039300     IF PAT-TYPE-EMERGENCY(PAT-IDX)
039400         MOVE "H" TO PAT-PRIORITY-CD(PAT-IDX)
039500     ELSE IF WS-AGE NOT < 65 OR WS-AGE < 18
039600         MOVE "M" TO PAT-PRIORITY-CD(PAT-IDX)
039700     ELSE
039800         MOVE "L" TO PAT-PRIORITY-CD(PAT-IDX).
039900 560-EXIT.
040000     EXIT.
040100
040200 710-WRITE-PATERR.
040300     MOVE "710-WRITE-PATERR" TO PARA-NAME.
040400     MOVE PATTXN-PATIENT-ID TO PATERR-PATIENT-ID.
040500     MOVE WS-REJECT-REASON TO PATERR-REASON.
040600     WRITE PATERR-REC.
040700     ADD +1 TO ERROR-RECS.
040800 710-EXIT.
040900     EXIT.
041000
041600 850-CLOSE-FILES.
041700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
041800     CLOSE PATIENT-TXN-FILE, PATIENT-OLD-MASTER, PATIENT-NEW-MASTER,
041900           PATIENT-BACKUP-FILE, PATIENT-ERROR-FILE, SYSOUT.
042000 850-EXIT.
042100     EXIT.
042200
042300 900-CLEANUP.
042400     MOVE "900-CLEANUP" TO PARA-NAME.
042500     IF NOT PATTXN-TRAILER-REC
042600         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
042700         GO TO 1000-ABEND-RTN.
042750
042760     IF RECORDS-READ NOT EQUAL TO PATTXN-IN-RECORD-COUNT
042770         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
042780                               TO ABEND-REASON
042790         WRITE SYSOUT-REC FROM ABEND-REC.
042800
042900     MOVE "PATIENT-ID,FIRST-NAME,LAST-NAME,DOB,..." TO
043000         PATIENT-NEW-LINE.
043100     WRITE PATIENT-NEW-LINE.
043300     PERFORM 950-WRITE-ALL-ROWS THRU 950-EXIT
043400         VARYING PAT-IDX FROM 1 BY 1
043500         UNTIL PAT-IDX > MASTER-ROW-COUNT.
043600
043700     DISPLAY "** PATIENT RECORDS READ **".
043800     DISPLAY RECORDS-READ.
043900     DISPLAY "** PATIENT RECORDS WRITTEN TO MASTER **".
044000     DISPLAY RECORDS-WRITTEN.
044100     DISPLAY "** PATIENT RECORDS REJECTED **".
044200     DISPLAY ERROR-RECS.
044300
044400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044500     DISPLAY "******** NORMAL END OF JOB MTPATVAL ********".
044600 900-EXIT.
044700     EXIT.
044800
044900 950-WRITE-ALL-ROWS.
045000     MOVE "950-WRITE-ALL-ROWS" TO PARA-NAME.
045100     STRING PAT-PATIENT-ID(PAT-IDX) DELIMITED BY SIZE ","
045200            PAT-FIRST-NAME(PAT-IDX) DELIMITED BY SIZE ","
045300            PAT-LAST-NAME(PAT-IDX) DELIMITED BY SIZE ","
045400            PAT-DATE-OF-BIRTH(PAT-IDX) DELIMITED BY SIZE ","
045500            PAT-GENDER(PAT-IDX) DELIMITED BY SIZE ","
045600            PAT-EMAIL(PAT-IDX) DELIMITED BY SIZE ","
045700            PAT-PHONE(PAT-IDX) DELIMITED BY SIZE ","
045800            PAT-ADDRESS(PAT-IDX) DELIMITED BY SIZE ","
045900            PAT-BLOOD-GROUP(PAT-IDX) DELIMITED BY SIZE ","
046000            PAT-PATIENT-TYPE(PAT-IDX) DELIMITED BY SIZE ","
046100            PAT-INSURANCE-PROVIDER(PAT-IDX) DELIMITED BY SIZE ","
046200            PAT-INSURANCE-POLICY-NBR(PAT-IDX) DELIMITED BY SIZE ","
046300            PAT-HAS-INSURANCE(PAT-IDX) DELIMITED BY SIZE ","
046400            PAT-INSURANCE-CLAIM-LIMIT(PAT-IDX) DELIMITED BY SIZE ","
046500            PAT-REGISTRATION-DATE(PAT-IDX) DELIMITED BY SIZE ","
046600            PAT-VISIT-COUNT(PAT-IDX) DELIMITED BY SIZE ","
046700            PAT-GUARDIAN-NAME(PAT-IDX) DELIMITED BY SIZE ","
046800            PAT-GUARDIAN-PHONE(PAT-IDX) DELIMITED BY SIZE ","
046900            PAT-PREFERRED-LANGUAGE(PAT-IDX) DELIMITED BY SIZE ","
047000            PAT-REFERRED-BY(PAT-IDX) DELIMITED BY SIZE ","
047100            PAT-PRIORITY-CD(PAT-IDX) DELIMITED BY SIZE ","
047150            PAT-ALLERGY-MED-COUNT(PAT-IDX) DELIMITED BY SIZE
047200            INTO PATIENT-NEW-LINE.
047300     WRITE PATIENT-NEW-LINE.
047400 950-EXIT.
047500     EXIT.
047600
047700 1000-ABEND-RTN.
047800     WRITE SYSOUT-REC FROM ABEND-REC.
047900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048000     DISPLAY "*** ABNORMAL END OF JOB-MTPATVAL ***" UPON CONSOLE.
048100     DIVIDE ZERO-VAL INTO ONE-VAL.
