000100******************************************************************
000200*    MTDOCMST  --  DOCTOR MASTER RECORD                          *
000300*    ONE ENTRY PER REGISTERED DOCTOR, CARRIED AS A LINE-         *
000400*    SEQUENTIAL COMMA-DELIMITED FILE.  THIS IS THE WORKING-      *
000500*    STORAGE IMAGE BUILT FROM/TORN DOWN TO THE DELIMITED LINE.   *
000600*    ORIGINAL  - J.SAYLES   - CR-4471 CLINIC BATCH CONVERSION    *
000700*    08/02/12  - P.DUBOIS  - ADDED RATING AND CHAMBER FIELDS     *
000800*                FOR THE DOCTOR STATISTICS REPORT, CR-4688      *
000900******************************************************************
001000 01  DOCTOR-MASTER-REC.
001100     05  DOC-DOCTOR-ID               PIC X(06).
001200     05  DOC-FIRST-NAME              PIC X(50).
001300     05  DOC-LAST-NAME               PIC X(50).
001400     05  DOC-DATE-OF-BIRTH           PIC 9(08).
001500     05  DOC-DOB-R REDEFINES DOC-DATE-OF-BIRTH.
001600         10  DOC-DOB-DD              PIC 9(02).
001700         10  DOC-DOB-MM              PIC 9(02).
001800         10  DOC-DOB-YYYY            PIC 9(04).
001900     05  DOC-GENDER                  PIC X(06).
002000     05  DOC-EMAIL                   PIC X(50).
002100     05  DOC-PHONE                   PIC X(15).
002200     05  DOC-ADDRESS                 PIC X(100).
002300     05  DOC-LICENSE-NUMBER          PIC X(08).
002400     05  DOC-SPECIALIZATION          PIC X(20).
002500         88  DOC-SPEC-CARDIOLOGY     VALUE "CARDIOLOGY".
002600         88  DOC-SPEC-NEUROLOGY      VALUE "NEUROLOGY".
002700         88  DOC-SPEC-ORTHOPEDICS    VALUE "ORTHOPEDICS".
002800         88  DOC-SPEC-DERMATOLOGY    VALUE "DERMATOLOGY".
002900         88  DOC-SPEC-PEDIATRICS     VALUE "PEDIATRICS".
003000         88  DOC-SPEC-GEN-MEDICINE   VALUE "GENERAL_MEDICINE".
003100     05  DOC-YEARS-OF-EXPERIENCE     PIC 9(03).
003200     05  DOC-CONSULTATION-FEE        PIC 9(07)V99.
003300     05  DOC-QUALIFICATION           PIC X(40).
003400     05  DOC-DEPARTMENT              PIC X(40).
003500     05  DOC-IS-AVAILABLE            PIC X(01).
003600         88  DOC-AVAILABLE           VALUE "Y".
003700         88  DOC-NOT-AVAILABLE       VALUE "N".
003800     05  DOC-WORKING-DAYS            PIC X(21).
003900     05  DOC-WORKING-HOURS           PIC X(11).
004000     05  DOC-WORKING-HOURS-R REDEFINES DOC-WORKING-HOURS.
004100         10  DOC-WRK-START           PIC X(05).
004200         10  FILLER                  PIC X(01).
004300         10  DOC-WRK-END             PIC X(05).
004400     05  DOC-CHAMBER                 PIC X(20).
004500     05  DOC-RATING                  PIC 9(01)V99.
004600     05  DOC-TOTAL-PATIENTS-TREATED  PIC 9(07).
004700     05  FILLER                      PIC X(24).
