000100******************************************************************
000200*    MTSLTTXN  --  OPEN-SLOT REQUEST TRANSACTION                  *
000300*    INPUT TO MTAPPSCH'S SLOT-GENERATION STEP.  MODE-SW "S" ASKS  *
000400*    FOR THE FULL LIST OF OPEN SLOTS FOR ONE DOCTOR ON ONE DATE;  *
000500*    MODE-SW "N" ASKS FOR THE NEXT CALENDAR DATE (WALKING FORWARD *
000600*    ONE WEEKDAY AT A TIME) THAT HAS AT LEAST ONE OPEN SLOT.      *
000700*    FOLLOWED BY A TRAILER CARRYING THE RECORD COUNT.             *
000800*    ORIGINAL  - J.SAYLES   - CR-4471 CLINIC BATCH CONVERSION     *
000900******************************************************************
001000 01  SLT-TXN-REC.
001100     05  SLTXN-RECORD-TYPE           PIC X(01).
001200         88  SLTXN-DETAIL-REC        VALUE "D".
001300         88  SLTXN-TRAILER-REC       VALUE "T".
001400     05  SLTXN-MODE-SW               PIC X(01).
001500         88  SLTXN-MODE-LIST-SLOTS   VALUE "S".
001600         88  SLTXN-MODE-NEXT-SLOT    VALUE "N".
001700     05  SLTXN-DOCTOR-ID             PIC X(06).
001800     05  SLTXN-REQUESTED-DATE        PIC 9(08).
001900     05  SLTXN-REQ-DATE-R REDEFINES SLTXN-REQUESTED-DATE.
002000         10  SLTXN-REQ-DD            PIC 9(02).
002100         10  SLTXN-REQ-MM            PIC 9(02).
002200         10  SLTXN-REQ-YYYY          PIC 9(04).
002300     05  SLTXN-SLOT-DURATION         PIC 9(03).
002400     05  FILLER                      PIC X(75).
002500 01  SLTXN-TRAILER-DATA REDEFINES SLT-TXN-REC.
002600     05  FILLER                      PIC X(02).
002700     05  SLTXN-IN-RECORD-COUNT       PIC 9(09).
002800     05  FILLER                      PIC X(89).
