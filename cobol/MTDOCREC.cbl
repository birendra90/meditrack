000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  MTDOCREC.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 01/01/08.
000160 DATE-COMPILED. 01/01/08.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    CHANGE LOG                                                  *
000200*    01/01/08  J.SAYLES   ORIGINAL - TABLE-DRIVEN SEARCH UTILITY  *
000210*              CARRIED OVER AS THE SHOP'S PATTERN FOR MATCHING    *
000220*              A REQUEST RECORD AGAINST A LOOKUP TABLE            *
000230*    04/02/11  J.SAYLES   REWRITTEN AS THE DOCTOR-RECOMMENDATION  *
000240*              ENGINE - MATCHES REPORTED SYMPTOMS AGAINST THE     *
000250*              FIXED SYMPTOM/SPECIALIZATION KEYWORD TABLE AND     *
000260*              RANKS THE DOCTOR MASTER AGAINST THE TALLY.         *
000270*              CR-4471 CLINIC BATCH CONVERSION                   *
000280*    11/19/13  P.DUBOIS   ADDED THE SECONDARY RANK BY YEARS OF    *
000290*              EXPERIENCE WHEN TWO SPECIALTIES TIE.  CR-5120      *
000300*    09/09/98  T.OKAFOR   Y2K - NO DATE FIELDS TOUCHED BY THIS    *
000310*              PROGRAM, REVIEWED PER SHOP Y2K SWEEP, NO CHANGE    *
000320******************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-390.
000360 OBJECT-COMPUTER. IBM-390.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT SYSOUT
000420         ASSIGN TO UT-S-SYSOUT
000430         ORGANIZATION IS SEQUENTIAL.
000440
000450     SELECT REC-REQUEST-FILE
000460         ASSIGN TO UT-S-RECTRAN
000470         ACCESS MODE IS SEQUENTIAL
000480         FILE STATUS IS TFCODE.
000490
000500     SELECT REC-OUTPUT-FILE
000510         ASSIGN TO UT-S-RECOUT
000520         ORGANIZATION IS SEQUENTIAL.
000530
000540     SELECT DOCTOR-OLD-MASTER
000550         ASSIGN TO UT-S-DOCOLD
000560         ACCESS MODE IS SEQUENTIAL
000570         FILE STATUS IS OMCODE.
000580
000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  SYSOUT
000620     RECORDING MODE IS F
000630     LABEL RECORDS ARE STANDARD
000640     RECORD CONTAINS 100 CHARACTERS
000650     BLOCK CONTAINS 0 RECORDS
000660     DATA RECORD IS SYSOUT-REC.
000670 01  SYSOUT-REC                     PIC X(100).
000680
000690 FD  REC-REQUEST-FILE
000700     RECORDING MODE IS F
000710     LABEL RECORDS ARE STANDARD
000720     DATA RECORD IS REC-TXN-REC.
000730 COPY MTRECTXN.
000740
000750 FD  REC-OUTPUT-FILE
000760     RECORDING MODE IS F
000770     LABEL RECORDS ARE STANDARD
000780     RECORD CONTAINS 80 CHARACTERS
000790     DATA RECORD IS RECOUT-REC.
000800 01  RECOUT-REC.
000810     05  RECOUT-PATIENT-ID           PIC X(06).
000820     05  FILLER                      PIC X(02).
000830     05  RECOUT-RANK                 PIC 9(02).
000840     05  FILLER                      PIC X(02).
000850     05  RECOUT-DOCTOR-ID            PIC X(06).
000860     05  FILLER                      PIC X(02).
000870     05  RECOUT-SPECIALIZATION       PIC X(20).
000880     05  FILLER                      PIC X(02).
000890     05  RECOUT-TALLY                PIC 9(02).
000900     05  FILLER                      PIC X(35).
000910
000920 FD  DOCTOR-OLD-MASTER
000930     RECORDING MODE IS V
000940     LABEL RECORDS ARE STANDARD
000950     DATA RECORD IS DOCTOR-MASTER-LINE.
000960 01  DOCTOR-MASTER-LINE             PIC X(600).
000970
000980 WORKING-STORAGE SECTION.
000990 01  FILE-STATUS-CODES.
001000     05  TFCODE                     PIC X(2).
001010     05  OMCODE                     PIC X(2).
001020         88 NO-MORE-MASTER-DATA     VALUE "10".
001030
001040 01  MORE-REC-SW                    PIC X(1) VALUE SPACE.
001050     88 NO-MORE-REC-RECS            VALUE "N".
001060     88 MORE-REC-RECS                VALUE " ".
001070
001080 01  WS-DATE                        PIC 9(6).
001090
001100 01  COUNTERS-AND-ACCUMULATORS.
001110     05  RECORDS-READ               PIC S9(9) COMP.
001120     05  RECORDS-WRITTEN            PIC S9(9) COMP.
001130     05  MASTER-ROW-COUNT           PIC S9(5) COMP.
001140     05  SYM-SUB                    PIC S9(4) COMP.
001150     05  KEY-SUB                    PIC S9(4) COMP.
001160     05  CAND-SUB                   PIC S9(4) COMP.
001170     05  SORT-OUTER                 PIC S9(4) COMP.
001180     05  SORT-INNER                 PIC S9(4) COMP.
001190     05  SYM-LEN                    PIC S9(4) COMP.
001200     05  KEY-LEN                    PIC S9(4) COMP.
001210     05  WS-MATCH-SW                PIC X(1).
001220         88  SYMPTOM-MATCHED        VALUE "Y".
001230     05  WS-ANY-MATCH-SW            PIC X(1).
001240         88  AT-LEAST-ONE-MATCH     VALUE "Y".
001250
001260*    WORK FIELDS FOR THE MTSTRLTH CALL AND THE MANUAL SUBSTRING
001270*    SCAN THAT BACKS THE SYMPTOM/KEYWORD "CONTAINS" TEST
001280 01  WS-STRLTH-TEXT                 PIC X(255).
001290 01  WS-STRLTH-LEN                  PIC S9(4).
001300 01  WS-BIG-TEXT                    PIC X(30).
001310 01  WS-BIG-LEN                     PIC S9(4) COMP.
001320 01  WS-SMALL-TEXT                  PIC X(30).
001330 01  WS-SMALL-LEN                   PIC S9(4) COMP.
001340 01  WS-SCAN-POS                    PIC S9(4) COMP.
001350 01  WS-SUBSTR-FOUND-SW             PIC X(1).
001360     88  SUBSTR-FOUND               VALUE "Y".
001370
001380*    SYMPTOM-KEYWORD LOOKUP TABLE -- FIXED PER BUSINESS RULES,
001390*    23 ENTRIES, CASE-NORMALIZED AT LOAD TIME
001400 01  SYMPTOM-KEYWORD-TABLE.
001410     05  SYM-KEY-ROW OCCURS 23 TIMES.
001420         10  SYM-KEY-TEXT           PIC X(30).
001430         10  SYM-KEY-SPEC           PIC X(20).
001440 01  SYMPTOM-KEYWORD-VALUES REDEFINES SYMPTOM-KEYWORD-TABLE.
001450     05  FILLER PIC X(30) VALUE "CHEST PAIN".
001460     05  FILLER PIC X(20) VALUE "CARDIOLOGY".
001470     05  FILLER PIC X(30) VALUE "HEART PALPITATIONS".
001480     05  FILLER PIC X(20) VALUE "CARDIOLOGY".
001490     05  FILLER PIC X(30) VALUE "SHORTNESS OF BREATH".
001500     05  FILLER PIC X(20) VALUE "CARDIOLOGY".
001510     05  FILLER PIC X(30) VALUE "HIGH BLOOD PRESSURE".
001520     05  FILLER PIC X(20) VALUE "CARDIOLOGY".
001530     05  FILLER PIC X(30) VALUE "SKIN RASH".
001540     05  FILLER PIC X(20) VALUE "DERMATOLOGY".
001550     05  FILLER PIC X(30) VALUE "ACNE".
001560     05  FILLER PIC X(20) VALUE "DERMATOLOGY".
001570     05  FILLER PIC X(30) VALUE "SKIN INFECTION".
001580     05  FILLER PIC X(20) VALUE "DERMATOLOGY".
001590     05  FILLER PIC X(30) VALUE "MOLE CHANGES".
001600     05  FILLER PIC X(20) VALUE "DERMATOLOGY".
001610     05  FILLER PIC X(30) VALUE "HEADACHE".
001620     05  FILLER PIC X(20) VALUE "NEUROLOGY".
001630     05  FILLER PIC X(30) VALUE "MIGRAINE".
001640     05  FILLER PIC X(20) VALUE "NEUROLOGY".
001650     05  FILLER PIC X(30) VALUE "SEIZURE".
001660     05  FILLER PIC X(20) VALUE "NEUROLOGY".
001670     05  FILLER PIC X(30) VALUE "MEMORY LOSS".
001680     05  FILLER PIC X(20) VALUE "NEUROLOGY".
001690     05  FILLER PIC X(30) VALUE "BONE PAIN".
001700     05  FILLER PIC X(20) VALUE "ORTHOPEDICS".
001710     05  FILLER PIC X(30) VALUE "JOINT PAIN".
001720     05  FILLER PIC X(20) VALUE "ORTHOPEDICS".
001730     05  FILLER PIC X(30) VALUE "BACK PAIN".
001740     05  FILLER PIC X(20) VALUE "ORTHOPEDICS".
001750     05  FILLER PIC X(30) VALUE "FRACTURE".
001760     05  FILLER PIC X(20) VALUE "ORTHOPEDICS".
001770     05  FILLER PIC X(30) VALUE "CHILD FEVER".
001780     05  FILLER PIC X(20) VALUE "PEDIATRICS".
001790     05  FILLER PIC X(30) VALUE "INFANT CARE".
001800     05  FILLER PIC X(20) VALUE "PEDIATRICS".
001810     05  FILLER PIC X(30) VALUE "VACCINATION".
001820     05  FILLER PIC X(20) VALUE "PEDIATRICS".
001830     05  FILLER PIC X(30) VALUE "FEVER".
001840     05  FILLER PIC X(20) VALUE "GENERAL_MEDICINE".
001850     05  FILLER PIC X(30) VALUE "COLD".
001860     05  FILLER PIC X(20) VALUE "GENERAL_MEDICINE".
001870     05  FILLER PIC X(30) VALUE "COUGH".
001880     05  FILLER PIC X(20) VALUE "GENERAL_MEDICINE".
001890     05  FILLER PIC X(30) VALUE "FLU".
001900     05  FILLER PIC X(20) VALUE "GENERAL_MEDICINE".
001910
001920*    ONE TALLY PER SPECIALIZATION, SAME ORDER AS MTFEECLC'S BASE
001930*    FEE TABLE SO A FUTURE CONVERSION CAN SHARE ONE COPYBOOK
001940 01  SPEC-TALLY-TABLE.
001950     05  SPEC-TALLY-ROW OCCURS 6 TIMES.
001960         10  SPEC-TALLY-NAME        PIC X(20).
001970         10  SPEC-TALLY-COUNT       PIC 9(03) COMP-3.
001980 01  SPEC-TALLY-SUB                 PIC S9(4) COMP.
001981 01  SPEC-TALLY-SUB-ALPHA REDEFINES SPEC-TALLY-SUB
001982                                PIC X(04).
001990
002000*    UP TO 10 SYMPTOM PHRASES PARSED OFF THE REQUEST RECORD
002010 01  WS-SYMPTOM-LIST.
002020     05  WS-SYMPTOM-ENTRY OCCURS 10 TIMES.
002030         10  WS-SYMPTOM-TEXT        PIC X(30).
002040 01  WS-SYMPTOM-COUNT               PIC S9(4) COMP.
002041 01  WS-SYMPTOM-COUNT-ALPHA REDEFINES WS-SYMPTOM-COUNT
002042                                PIC X(04).
002050
002060*    CANDIDATE DOCTORS PULLED OFF THE MASTER, RANKED BEFORE WRITE
002070 01  WS-CANDIDATE-TABLE.
002080     05  WS-CANDIDATE-ROW OCCURS 500 TIMES.
002090         10  CAND-DOCTOR-ID         PIC X(06).
002100         10  CAND-SPECIALIZATION    PIC X(20).
002110         10  CAND-EXPERIENCE        PIC 9(03).
002120         10  CAND-TALLY             PIC 9(03) COMP-3.
002130 01  CANDIDATE-COUNT                PIC S9(5) COMP.
002131 01  CANDIDATE-COUNT-ALPHA REDEFINES CANDIDATE-COUNT
002132                                PIC X(05).
002140
002150*    HOLD-AREA USED WHEN SWAPPING TWO CANDIDATE ROWS DURING RANK
002160 01  WS-CANDIDATE-HOLD.
002170     05  HOLD-DOCTOR-ID             PIC X(06).
002180     05  HOLD-SPECIALIZATION        PIC X(20).
002190     05  HOLD-EXPERIENCE            PIC 9(03).
002200     05  HOLD-TALLY                 PIC 9(03) COMP-3.
002210
002220*    IN-MEMORY IMAGE OF THE DOCTOR MASTER, SHOP LIMIT 500 ROWS
002230 01  WS-DOCTOR-TABLE.
002240     05  WS-DOCTOR-ROW OCCURS 500 TIMES
002250                       INDEXED BY DOC-IDX.
002260         COPY MTDOCMST.
002270
002280 COPY MTABEND.
002290
002300 PROCEDURE DIVISION.
002310     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002320     PERFORM 100-MAINLINE THRU 100-EXIT
002330         UNTIL NO-MORE-REC-RECS OR RECTXN-TRAILER-REC.
002340     PERFORM 900-CLEANUP THRU 900-EXIT.
002350     MOVE ZERO TO RETURN-CODE.
002360     GOBACK.
002370
002380 000-HOUSEKEEPING.
002390     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002400     DISPLAY "******** BEGIN JOB MTDOCREC ********".
002410     ACCEPT WS-DATE FROM DATE.
002420     OPEN INPUT REC-REQUEST-FILE.
002430     OPEN INPUT DOCTOR-OLD-MASTER.
002440     OPEN OUTPUT REC-OUTPUT-FILE.
002450     OPEN OUTPUT SYSOUT.
002460
002470     INITIALIZE COUNTERS-AND-ACCUMULATORS.
002480     PERFORM 050-LOAD-DOCTOR-TABLE THRU 050-EXIT.
002490
002500     READ REC-REQUEST-FILE INTO REC-TXN-REC
002510         AT END
002520         MOVE "N" TO MORE-REC-SW
002530         GO TO 000-EXIT
002540     END-READ.
002550     ADD +1 TO RECORDS-READ.
002560 000-EXIT.
002570     EXIT.
002580
002590 050-LOAD-DOCTOR-TABLE.
002600     MOVE "050-LOAD-DOCTOR-TABLE" TO PARA-NAME.
002610     MOVE ZERO TO MASTER-ROW-COUNT.
002620     READ DOCTOR-OLD-MASTER INTO DOCTOR-MASTER-LINE
002630         AT END
002640         MOVE "10" TO OMCODE
002650         GO TO 050-EXIT
002660     END-READ.
002670*    FIRST ROW IS THE COLUMN-HEADER ROW, SKIP IT
002680     READ DOCTOR-OLD-MASTER INTO DOCTOR-MASTER-LINE
002690         AT END
002700         MOVE "10" TO OMCODE
002710         GO TO 050-EXIT
002720     END-READ.
002730     PERFORM 055-LOAD-ONE-ROW THRU 055-EXIT
002740         UNTIL NO-MORE-MASTER-DATA.
002750 050-EXIT.
002760     EXIT.
002770
002780 055-LOAD-ONE-ROW.
002790     MOVE "055-LOAD-ONE-ROW" TO PARA-NAME.
002800     ADD +1 TO MASTER-ROW-COUNT.
002810     SET DOC-IDX TO MASTER-ROW-COUNT.
002820     UNSTRING DOCTOR-MASTER-LINE DELIMITED BY ","
002830         INTO DOC-DOCTOR-ID(DOC-IDX) DOC-FIRST-NAME(DOC-IDX)
002840              DOC-LAST-NAME(DOC-IDX) DOC-DATE-OF-BIRTH(DOC-IDX)
002850              DOC-GENDER(DOC-IDX) DOC-EMAIL(DOC-IDX)
002860              DOC-PHONE(DOC-IDX) DOC-ADDRESS(DOC-IDX)
002870              DOC-LICENSE-NUMBER(DOC-IDX) DOC-SPECIALIZATION(DOC-IDX)
002880              DOC-YEARS-OF-EXPERIENCE(DOC-IDX)
002890              DOC-CONSULTATION-FEE(DOC-IDX)
002900              DOC-QUALIFICATION(DOC-IDX) DOC-DEPARTMENT(DOC-IDX)
002910              DOC-IS-AVAILABLE(DOC-IDX) DOC-WORKING-DAYS(DOC-IDX)
002920              DOC-WORKING-HOURS(DOC-IDX) DOC-CHAMBER(DOC-IDX)
002930              DOC-RATING(DOC-IDX) DOC-TOTAL-PATIENTS-TREATED(DOC-IDX).
002940     READ DOCTOR-OLD-MASTER INTO DOCTOR-MASTER-LINE
002950         AT END
002960         MOVE "10" TO OMCODE
002970     END-READ.
002980 055-EXIT.
002990     EXIT.
003000
003010 100-MAINLINE.
003020     MOVE "100-MAINLINE" TO PARA-NAME.
003030     PERFORM 150-INIT-TALLY-TABLE THRU 150-EXIT.
003040     PERFORM 200-PARSE-SYMPTOMS THRU 200-EXIT.
003050     PERFORM 250-TALLY-SYMPTOMS THRU 250-EXIT.
003060     PERFORM 300-BUILD-CANDIDATES THRU 300-EXIT.
003070     PERFORM 350-RANK-CANDIDATES THRU 350-EXIT.
003080     PERFORM 400-WRITE-RECOMMENDATIONS THRU 400-EXIT.
003090
003100     READ REC-REQUEST-FILE INTO REC-TXN-REC
003110         AT END
003120         MOVE "N" TO MORE-REC-SW
003130         GO TO 100-EXIT
003140     END-READ.
003150     IF MORE-REC-RECS
003160         ADD +1 TO RECORDS-READ.
003170 100-EXIT.
003180     EXIT.
003190
003200 150-INIT-TALLY-TABLE.
003210     MOVE "150-INIT-TALLY-TABLE" TO PARA-NAME.
003220     MOVE "CARDIOLOGY"       TO SPEC-TALLY-NAME(1).
003230     MOVE "NEUROLOGY"        TO SPEC-TALLY-NAME(2).
003240     MOVE "ORTHOPEDICS"      TO SPEC-TALLY-NAME(3).
003250     MOVE "DERMATOLOGY"      TO SPEC-TALLY-NAME(4).
003260     MOVE "PEDIATRICS"       TO SPEC-TALLY-NAME(5).
003270     MOVE "GENERAL_MEDICINE" TO SPEC-TALLY-NAME(6).
003280     MOVE ZERO TO SPEC-TALLY-COUNT(1) SPEC-TALLY-COUNT(2)
003290         SPEC-TALLY-COUNT(3) SPEC-TALLY-COUNT(4)
003300         SPEC-TALLY-COUNT(5) SPEC-TALLY-COUNT(6).
003310     MOVE "N" TO WS-ANY-MATCH-SW.
003320 150-EXIT.
003330     EXIT.
003340
003350 200-PARSE-SYMPTOMS.
003360     MOVE "200-PARSE-SYMPTOMS" TO PARA-NAME.
003370     MOVE ZERO TO WS-SYMPTOM-COUNT.
003380     MOVE SPACES TO WS-SYMPTOM-LIST.
003390     UNSTRING RECTXN-SYMPTOMS DELIMITED BY ","
003400         INTO WS-SYMPTOM-TEXT(1) WS-SYMPTOM-TEXT(2)
003410              WS-SYMPTOM-TEXT(3) WS-SYMPTOM-TEXT(4)
003420              WS-SYMPTOM-TEXT(5) WS-SYMPTOM-TEXT(6)
003430              WS-SYMPTOM-TEXT(7) WS-SYMPTOM-TEXT(8)
003440              WS-SYMPTOM-TEXT(9) WS-SYMPTOM-TEXT(10).
003450     PERFORM 210-COUNT-SYMPTOMS THRU 210-EXIT
003460         VARYING SYM-SUB FROM 1 BY 1 UNTIL SYM-SUB > 10.
003470     PERFORM 220-UPPERCASE-SYMPTOMS THRU 220-EXIT
003480         VARYING SYM-SUB FROM 1 BY 1 UNTIL SYM-SUB > 10.
003490 200-EXIT.
003500     EXIT.
003510
003520 210-COUNT-SYMPTOMS.
003530     IF WS-SYMPTOM-TEXT(SYM-SUB) NOT = SPACES
003540         ADD +1 TO WS-SYMPTOM-COUNT.
003550 210-EXIT.
003560     EXIT.
003570
003580 220-UPPERCASE-SYMPTOMS.
003590     MOVE "220-UPPERCASE-SYMPTOMS" TO PARA-NAME.
003600     INSPECT WS-SYMPTOM-TEXT(SYM-SUB)
003610         CONVERTING "abcdefghijklmnopqrstuvwxyz"
003620                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003630 220-EXIT.
003640     EXIT.
003650
003660 250-TALLY-SYMPTOMS.
003670     MOVE "250-TALLY-SYMPTOMS" TO PARA-NAME.
003680     PERFORM 260-TALLY-ONE-SYMPTOM THRU 260-EXIT
003690         VARYING SYM-SUB FROM 1 BY 1
003700         UNTIL SYM-SUB > WS-SYMPTOM-COUNT.
003710     IF NOT AT-LEAST-ONE-MATCH
003720         ADD +1 TO SPEC-TALLY-COUNT(6).
003730 250-EXIT.
003740     EXIT.
003750
003760 260-TALLY-ONE-SYMPTOM.
003770     MOVE "260-TALLY-ONE-SYMPTOM" TO PARA-NAME.
003780     IF WS-SYMPTOM-TEXT(SYM-SUB) = SPACES
003790         GO TO 260-EXIT.
003800     MOVE "N" TO WS-MATCH-SW.
003810     PERFORM 270-CHECK-ONE-KEYWORD THRU 270-EXIT
003820         VARYING KEY-SUB FROM 1 BY 1
003830         UNTIL KEY-SUB > 23 OR SYMPTOM-MATCHED.
003840 260-EXIT.
003850     EXIT.
003860
003870 270-CHECK-ONE-KEYWORD.
003880     MOVE "270-CHECK-ONE-KEYWORD" TO PARA-NAME.
003890     IF WS-SYMPTOM-TEXT(SYM-SUB) = SYM-KEY-TEXT(KEY-SUB)
003900         PERFORM 280-ADD-KEYWORD-TALLY THRU 280-EXIT
003910         GO TO 270-EXIT.
003920
003930*    SUBSTRING MATCH EITHER DIRECTION -- GET EACH SIDE'S TRIMMED
003940*    LENGTH FROM MTSTRLTH, THEN SCAN FOR ONE INSIDE THE OTHER
003950     MOVE SPACES TO WS-STRLTH-TEXT.
003960     MOVE WS-SYMPTOM-TEXT(SYM-SUB) TO WS-STRLTH-TEXT.
003970     CALL "MTSTRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
003980     MOVE WS-STRLTH-LEN TO SYM-LEN.
003990     MOVE SPACES TO WS-STRLTH-TEXT.
004000     MOVE SYM-KEY-TEXT(KEY-SUB) TO WS-STRLTH-TEXT.
004010     CALL "MTSTRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
004020     MOVE WS-STRLTH-LEN TO KEY-LEN.
004030     IF SYM-LEN = 0 OR KEY-LEN = 0
004040         GO TO 270-EXIT.
004050
004060     MOVE WS-SYMPTOM-TEXT(SYM-SUB) TO WS-BIG-TEXT.
004070     MOVE SYM-LEN                  TO WS-BIG-LEN.
004080     MOVE SYM-KEY-TEXT(KEY-SUB)    TO WS-SMALL-TEXT.
004090     MOVE KEY-LEN                  TO WS-SMALL-LEN.
004100     PERFORM 275-SUBSTRING-SCAN THRU 275-EXIT.
004110     IF SUBSTR-FOUND
004120         PERFORM 280-ADD-KEYWORD-TALLY THRU 280-EXIT
004130         GO TO 270-EXIT.
004140
004150     MOVE SYM-KEY-TEXT(KEY-SUB)    TO WS-BIG-TEXT.
004160     MOVE KEY-LEN                  TO WS-BIG-LEN.
004170     MOVE WS-SYMPTOM-TEXT(SYM-SUB) TO WS-SMALL-TEXT.
004180     MOVE SYM-LEN                  TO WS-SMALL-LEN.
004190     PERFORM 275-SUBSTRING-SCAN THRU 275-EXIT.
004200     IF SUBSTR-FOUND
004210         PERFORM 280-ADD-KEYWORD-TALLY THRU 280-EXIT.
004220 270-EXIT.
004230     EXIT.
004240
004250*    TESTS WHETHER WS-SMALL-TEXT (LENGTH WS-SMALL-LEN) OCCURS
004260*    ANYWHERE INSIDE WS-BIG-TEXT (LENGTH WS-BIG-LEN)
004270 275-SUBSTRING-SCAN.
004280     MOVE "275-SUBSTRING-SCAN" TO PARA-NAME.
004290     MOVE "N" TO WS-SUBSTR-FOUND-SW.
004300     IF WS-SMALL-LEN > WS-BIG-LEN
004310         GO TO 275-EXIT.
004320     PERFORM 276-SCAN-ONE-POSITION THRU 276-EXIT
004330         VARYING WS-SCAN-POS FROM 1 BY 1
004340         UNTIL WS-SCAN-POS > (WS-BIG-LEN - WS-SMALL-LEN + 1)
004350            OR SUBSTR-FOUND.
004360 275-EXIT.
004370     EXIT.
004380
004390 276-SCAN-ONE-POSITION.
004400     IF WS-BIG-TEXT(WS-SCAN-POS:WS-SMALL-LEN)
004410           = WS-SMALL-TEXT(1:WS-SMALL-LEN)
004420         MOVE "Y" TO WS-SUBSTR-FOUND-SW.
004430 276-EXIT.
004440     EXIT.
004450
004460 280-ADD-KEYWORD-TALLY.
004470     MOVE "280-ADD-KEYWORD-TALLY" TO PARA-NAME.
004480     MOVE "Y" TO WS-MATCH-SW.
004490     MOVE "Y" TO WS-ANY-MATCH-SW.
004500     PERFORM 290-FIND-TALLY-ROW THRU 290-EXIT.
004510 280-EXIT.
004520     EXIT.
004530
004540 290-FIND-TALLY-ROW.
004550     MOVE "290-FIND-TALLY-ROW" TO PARA-NAME.
004560     PERFORM 295-CHECK-ONE-TALLY-ROW THRU 295-EXIT
004570         VARYING SPEC-TALLY-SUB FROM 1 BY 1
004580         UNTIL SPEC-TALLY-SUB > 6.
004590 290-EXIT.
004600     EXIT.
004610
004620 295-CHECK-ONE-TALLY-ROW.
004630     IF SPEC-TALLY-NAME(SPEC-TALLY-SUB) = SYM-KEY-SPEC(KEY-SUB)
004640         ADD +1 TO SPEC-TALLY-COUNT(SPEC-TALLY-SUB).
004650 295-EXIT.
004660     EXIT.
004670
004680 300-BUILD-CANDIDATES.
004690     MOVE "300-BUILD-CANDIDATES" TO PARA-NAME.
004700     MOVE ZERO TO CANDIDATE-COUNT.
004710     PERFORM 310-BUILD-ONE-CANDIDATE THRU 310-EXIT
004720         VARYING DOC-IDX FROM 1 BY 1
004730         UNTIL DOC-IDX > MASTER-ROW-COUNT.
004740 300-EXIT.
004750     EXIT.
004760
004770 310-BUILD-ONE-CANDIDATE.
004780     MOVE "310-BUILD-ONE-CANDIDATE" TO PARA-NAME.
004790     PERFORM 315-CHECK-ONE-SPEC-ROW THRU 315-EXIT
004800         VARYING SPEC-TALLY-SUB FROM 1 BY 1
004810         UNTIL SPEC-TALLY-SUB > 6.
004820 310-EXIT.
004830     EXIT.
004840
004850 315-CHECK-ONE-SPEC-ROW.
004860     IF SPEC-TALLY-NAME(SPEC-TALLY-SUB) = DOC-SPECIALIZATION(DOC-IDX)
004870        AND SPEC-TALLY-COUNT(SPEC-TALLY-SUB) > 0
004880         ADD +1 TO CANDIDATE-COUNT
004890         SET CAND-SUB TO CANDIDATE-COUNT
004900         MOVE DOC-DOCTOR-ID(DOC-IDX) TO CAND-DOCTOR-ID(CAND-SUB)
004910         MOVE DOC-SPECIALIZATION(DOC-IDX)
004920                          TO CAND-SPECIALIZATION(CAND-SUB)
004930         MOVE DOC-YEARS-OF-EXPERIENCE(DOC-IDX)
004940                          TO CAND-EXPERIENCE(CAND-SUB)
004950         MOVE SPEC-TALLY-COUNT(SPEC-TALLY-SUB)
004960                          TO CAND-TALLY(CAND-SUB).
004970 315-EXIT.
004980     EXIT.
004990
005000 350-RANK-CANDIDATES.
005010     MOVE "350-RANK-CANDIDATES" TO PARA-NAME.
005020     IF CANDIDATE-COUNT < 2
005030         GO TO 350-EXIT.
005040*    SIMPLE SELECTION SORT, TALLY DESCENDING THEN EXPERIENCE
005050*    DESCENDING -- THE CANDIDATE TABLE NEVER HOLDS MORE THAN
005060*    THE DOCTOR MASTER ROW COUNT SO THE O(N-SQUARED) COST IS FINE
005070     PERFORM 360-RANK-OUTER-PASS THRU 360-EXIT
005080         VARYING SORT-OUTER FROM 1 BY 1
005090         UNTIL SORT-OUTER > CANDIDATE-COUNT.
005100 350-EXIT.
005110     EXIT.
005120
005130 360-RANK-OUTER-PASS.
005140     MOVE "360-RANK-OUTER-PASS" TO PARA-NAME.
005150     PERFORM 370-RANK-INNER-PASS THRU 370-EXIT
005160         VARYING SORT-INNER FROM SORT-OUTER BY 1
005170         UNTIL SORT-INNER > CANDIDATE-COUNT.
005180 360-EXIT.
005190     EXIT.
005200
005210 370-RANK-INNER-PASS.
005220     MOVE "370-RANK-INNER-PASS" TO PARA-NAME.
005230     IF CAND-TALLY(SORT-INNER) > CAND-TALLY(SORT-OUTER)
005240        OR (CAND-TALLY(SORT-INNER) = CAND-TALLY(SORT-OUTER) AND
005250            CAND-EXPERIENCE(SORT-INNER) > CAND-EXPERIENCE(SORT-OUTER))
005260         PERFORM 380-SWAP-CANDIDATES THRU 380-EXIT.
005270 370-EXIT.
005280     EXIT.
005290
005300 380-SWAP-CANDIDATES.
005310     MOVE "380-SWAP-CANDIDATES" TO PARA-NAME.
005320     MOVE WS-CANDIDATE-ROW(SORT-OUTER) TO WS-CANDIDATE-HOLD.
005330     MOVE WS-CANDIDATE-ROW(SORT-INNER) TO WS-CANDIDATE-ROW(SORT-OUTER).
005340     MOVE WS-CANDIDATE-HOLD            TO WS-CANDIDATE-ROW(SORT-INNER).
005350 380-EXIT.
005360     EXIT.
005370
005380 400-WRITE-RECOMMENDATIONS.
005390     MOVE "400-WRITE-RECOMMENDATIONS" TO PARA-NAME.
005400     PERFORM 410-WRITE-ONE-RECOMMENDATION THRU 410-EXIT
005410         VARYING CAND-SUB FROM 1 BY 1
005420         UNTIL CAND-SUB > CANDIDATE-COUNT.
005430 400-EXIT.
005440     EXIT.
005450
005460 410-WRITE-ONE-RECOMMENDATION.
005470     MOVE "410-WRITE-ONE-RECOMMENDATION" TO PARA-NAME.
005480     MOVE RECTXN-PATIENT-ID          TO RECOUT-PATIENT-ID.
005490     MOVE CAND-SUB                   TO RECOUT-RANK.
005500     MOVE CAND-DOCTOR-ID(CAND-SUB)   TO RECOUT-DOCTOR-ID.
005510     MOVE CAND-SPECIALIZATION(CAND-SUB)
005520                                     TO RECOUT-SPECIALIZATION.
005530     MOVE CAND-TALLY(CAND-SUB)       TO RECOUT-TALLY.
005540     WRITE RECOUT-REC.
005550     ADD +1 TO RECORDS-WRITTEN.
005560 410-EXIT.
005570     EXIT.
005580
005590 850-CLOSE-FILES.
005600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
005610     CLOSE REC-REQUEST-FILE, DOCTOR-OLD-MASTER, REC-OUTPUT-FILE,
005620           SYSOUT.
005630 850-EXIT.
005640     EXIT.
005650
005660 900-CLEANUP.
005670     MOVE "900-CLEANUP" TO PARA-NAME.
005680     IF NOT RECTXN-TRAILER-REC
005690         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
005700         GO TO 1000-ABEND-RTN.
005710
005720     IF RECORDS-READ NOT EQUAL TO RECTXN-IN-RECORD-COUNT
005730         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
005740                               TO ABEND-REASON
005750         WRITE SYSOUT-REC FROM ABEND-REC.
005760
005770     DISPLAY "** RECOMMENDATION REQUESTS READ **".
005780     DISPLAY RECORDS-READ.
005790     DISPLAY "** RECOMMENDATION ROWS WRITTEN **".
005800     DISPLAY RECORDS-WRITTEN.
005810
005820     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005830     DISPLAY "******** NORMAL END OF JOB MTDOCREC ********".
005840 900-EXIT.
005850     EXIT.
005860
005870 1000-ABEND-RTN.
005880     WRITE SYSOUT-REC FROM ABEND-REC.
005890     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005900     DISPLAY "*** ABNORMAL END OF JOB-MTDOCREC ***" UPON CONSOLE.
005910     DIVIDE ZERO-VAL INTO ONE-VAL.
