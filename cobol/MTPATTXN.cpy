000100******************************************************************
000200*    MTPATTXN  --  PATIENT REGISTRATION TRANSACTION              *
000300*    INPUT TO MTPATVAL.  ONE DETAIL RECORD PER NEW OR UPDATED    *
000400*    PATIENT, FOLLOWED BY A SINGLE TRAILER CARRYING THE RECORD   *
000500*    COUNT FOR BALANCING -- SEE MTPATVAL 900-CLEANUP.            *
000600*    ORIGINAL  - J.SAYLES   - CR-4471 CLINIC BATCH CONVERSION    *
000610*    02/21/19  - M.OSEI     - ADDED PATTXN-ALLERGY-MED-COUNT     *
000620*                TO CARRY THE ALLERGY/MEDICATION ENTRY FOOTING  *
000630*                THROUGH TO THE MASTER.  CR-5390 AUDIT FOLLOW-UP*
000700******************************************************************
000800 01  PATIENT-TXN-REC.
000900     05  PATTXN-RECORD-TYPE          PIC X(01).
001000         88  PATTXN-DETAIL-REC       VALUE "D".
001100         88  PATTXN-TRAILER-REC      VALUE "T".
001200     05  PATTXN-PATIENT-ID           PIC X(06).
001300     05  PATTXN-FIRST-NAME           PIC X(50).
001400     05  PATTXN-LAST-NAME            PIC X(50).
001500     05  PATTXN-DATE-OF-BIRTH        PIC 9(08).
001600     05  PATTXN-GENDER               PIC X(06).
001700     05  PATTXN-EMAIL                PIC X(50).
001800     05  PATTXN-PHONE                PIC X(15).
001900     05  PATTXN-ADDRESS              PIC X(100).
002000     05  PATTXN-BLOOD-GROUP          PIC X(03).
002100     05  PATTXN-PATIENT-TYPE         PIC X(10).
002200     05  PATTXN-INSURANCE-PROVIDER   PIC X(40).
002300     05  PATTXN-INSURANCE-POLICY-NBR PIC X(30).
002400     05  PATTXN-INSURANCE-CLAIM-LIMIT PIC 9(09)V99.
002500     05  PATTXN-GUARDIAN-NAME        PIC X(50).
002600     05  PATTXN-GUARDIAN-PHONE       PIC X(15).
002700     05  PATTXN-PREFERRED-LANGUAGE   PIC X(20).
002800     05  PATTXN-REFERRED-BY          PIC X(50).
002900     05  PATTXN-ALLERGY-MED-COUNT    PIC 9(03).
002910     05  FILLER                      PIC X(26).
003000 01  PATTXN-TRAILER-DATA REDEFINES PATIENT-TXN-REC.
003100     05  FILLER                      PIC X(01).
003200     05  PATTXN-IN-RECORD-COUNT      PIC 9(09).
003300     05  FILLER                      PIC X(608).
