000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  MTDOCVAL.
000130 AUTHOR. J. SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 04/02/11.
000160 DATE-COMPILED. 04/02/11.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    CHANGE LOG                                                  *
000200*    04/02/11  J.SAYLES   ORIGINAL - VALIDATES AND REGISTERS     *
000210*              INCOMING DOCTOR TRANSACTIONS, REJECTS DUPLICATE   *
000220*              LICENSE NUMBERS AND COMPUTES THE BASE             *
000230*              CONSULTATION FEE VIA MTFEECLC.  CR-4471           *
000240*    08/02/12  P.DUBOIS   ADDED RATING/CHAMBER DEFAULTING.       *
000250*              CR-4688                                           *
000260*    09/09/98  T.OKAFOR   Y2K - WS-RUN-DATE WINDOWS THE 2-DIGIT  *
000270*              YEAR FROM ACCEPT FROM DATE BEFORE ANY USE         *
000280*    02/08/15  P.DUBOIS   ADDED BACKUP-MASTER STEP BEFORE THE    *
000290*              REWRITE, PER AUDIT FINDING CR-5033                *
000300******************************************************************
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-390.
000340 OBJECT-COMPUTER. IBM-390.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT SYSOUT
000400         ASSIGN TO UT-S-SYSOUT
000410         ORGANIZATION IS SEQUENTIAL.
000420
000430     SELECT DOCTOR-TXN-FILE
000440         ASSIGN TO UT-S-DOCTRAN
000450         ACCESS MODE IS SEQUENTIAL
000460         FILE STATUS IS TFCODE.
000470
000480     SELECT DOCTOR-ERROR-FILE
000490         ASSIGN TO UT-S-DOCERR
000500         ORGANIZATION IS SEQUENTIAL.
000510
000520     SELECT DOCTOR-OLD-MASTER
000530         ASSIGN TO UT-S-DOCOLD
000540         ACCESS MODE IS SEQUENTIAL
000550         FILE STATUS IS OMCODE.
000560
000570     SELECT DOCTOR-NEW-MASTER
000580         ASSIGN TO UT-S-DOCNEW
000590         ORGANIZATION IS SEQUENTIAL.
000600
000610     SELECT DOCTOR-BACKUP-FILE
000620         ASSIGN TO UT-S-DOCBKUP
000630         ORGANIZATION IS SEQUENTIAL.
000640
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  SYSOUT
000680     RECORDING MODE IS F
000690     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 100 CHARACTERS
000710     BLOCK CONTAINS 0 RECORDS
000720     DATA RECORD IS SYSOUT-REC.
000730 01  SYSOUT-REC                     PIC X(100).
000740
000750 FD  DOCTOR-TXN-FILE
000760     RECORDING MODE IS F
000770     LABEL RECORDS ARE STANDARD
000780     DATA RECORD IS DOCTOR-TXN-REC.
000790 COPY MTDOCTXN.
000800
000810 FD  DOCTOR-ERROR-FILE
000820     RECORDING MODE IS F
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 160 CHARACTERS
000850     DATA RECORD IS DOCERR-REC.
000860 01  DOCERR-REC.
000870     05  DOCERR-DOCTOR-ID           PIC X(06).
000880     05  FILLER                     PIC X(02).
000890     05  DOCERR-REASON              PIC X(60).
000900     05  FILLER                     PIC X(92).
000910
000920 FD  DOCTOR-OLD-MASTER
000930     RECORDING MODE IS V
000940     LABEL RECORDS ARE STANDARD
000950     DATA RECORD IS DOCTOR-MASTER-LINE.
000960 01  DOCTOR-MASTER-LINE             PIC X(600).
000970
000980 FD  DOCTOR-NEW-MASTER
000990     RECORDING MODE IS V
001000     LABEL RECORDS ARE STANDARD
001010     DATA RECORD IS DOCTOR-NEW-LINE.
001020 01  DOCTOR-NEW-LINE                PIC X(600).
001030
001040 FD  DOCTOR-BACKUP-FILE
001050     RECORDING MODE IS V
001060     LABEL RECORDS ARE STANDARD
001070     DATA RECORD IS DOCTOR-BKUP-LINE.
001080 01  DOCTOR-BKUP-LINE               PIC X(600).
001090
001100 WORKING-STORAGE SECTION.
001110 01  FILE-STATUS-CODES.
001120     05  TFCODE                     PIC X(2).
001130     05  OMCODE                     PIC X(2).
001140         88 NO-MORE-MASTER-DATA     VALUE "10".
001150
001160 01  MORE-TXN-SW                    PIC X(1) VALUE SPACE.
001170     88 NO-MORE-TXN-RECS            VALUE "N".
001180     88 MORE-TXN-RECS                VALUE " ".
001190
001200 01  WS-RUN-DATE-RAW                PIC 9(6).
001210 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-RAW.
001220     05  WS-RUN-YY                  PIC 9(2).
001230     05  WS-RUN-MM                  PIC 9(2).
001240     05  WS-RUN-DD                  PIC 9(2).
001250 01  WS-RUN-DATE-FULL               PIC 9(8).
001260 01  WS-RUN-DATE-FULL-R REDEFINES WS-RUN-DATE-FULL.
001270     05  WS-RUN-DD-O                PIC 9(2).
001280     05  WS-RUN-MM-O                PIC 9(2).
001290     05  WS-RUN-YYYY-O              PIC 9(4).
001300
001310 01  COUNTERS-AND-ACCUMULATORS.
001320     05  RECORDS-READ               PIC S9(9) COMP.
001330     05  RECORDS-WRITTEN            PIC S9(9) COMP.
001340     05  ERROR-RECS                 PIC S9(7) COMP.
001350     05  MASTER-ROW-COUNT           PIC S9(5) COMP.
001360     05  WS-AGE                     PIC S9(3) COMP-3.
001370     05  WS-STRLTH-LEN              PIC S9(4).
001380
001390 01  REJECT-SW                      PIC X(1).
001400     88  RECORD-REJECTED            VALUE "Y".
001410 01  WS-REJECT-REASON               PIC X(60).
001420 01  WS-STRLTH-TEXT                 PIC X(255).
001430
001440 01  SPECIALIZATION-FEE-TABLE.
001450     05  SPEC-FEE-ROW OCCURS 6 TIMES.
001460         10  SPEC-FEE-NAME          PIC X(20).
001470         10  SPEC-FEE-BASE          PIC 9(7)V99 COMP-3.
001480 01  SPEC-FEE-TABLE-VALUES REDEFINES SPECIALIZATION-FEE-TABLE.
001490     05  FILLER                     PIC X(23) VALUE
001500         "CARDIOLOGY".
001510     05  FILLER                     PIC 9(7)V99 VALUE 2000.00.
001520     05  FILLER                     PIC X(23) VALUE
001530         "NEUROLOGY".
001540     05  FILLER                     PIC 9(7)V99 VALUE 2500.00.
001550     05  FILLER                     PIC X(23) VALUE
001560         "ORTHOPEDICS".
001570     05  FILLER                     PIC 9(7)V99 VALUE 1800.00.
001580     05  FILLER                     PIC X(23) VALUE
001590         "DERMATOLOGY".
001600     05  FILLER                     PIC 9(7)V99 VALUE 1200.00.
001610     05  FILLER                     PIC X(23) VALUE
001620         "PEDIATRICS".
001630     05  FILLER                     PIC 9(7)V99 VALUE 1500.00.
001640     05  FILLER                     PIC X(23) VALUE
001650         "GENERAL_MEDICINE".
001660     05  FILLER                     PIC 9(7)V99 VALUE 1000.00.
001670 01  SPEC-SUB                       PIC S9(4) COMP.
001680
001690*    IN-MEMORY IMAGE OF THE DOCTOR MASTER, SHOP LIMIT 500 ROWS
001700 01  WS-DOCTOR-TABLE.
001710     05  WS-DOCTOR-ROW OCCURS 500 TIMES
001720                       INDEXED BY DOC-IDX.
001730         COPY MTDOCMST.
001740
001750 COPY MTIDCTR.
001760 COPY MTABEND.
001770
001780 01  FEE-CALC-REC.
001790     05  CALC-TYPE-SW               PIC X.
001800     05  SPECIALIZATION-BASE-FEE    PIC 9(7)V99 COMP-3.
001810     05  YEARS-OF-EXPERIENCE        PIC 9(3) COMP-3.
001820     05  IS-EMERGENCY-SW            PIC X.
001830     05  DOCTOR-RATING              PIC 9(1)V99 COMP-3.
001840     05  IS-SENIOR-SW               PIC X.
001850     05  HAS-INSURANCE-SW           PIC X.
001860     05  EFFECTIVE-BASE-AMOUNT      PIC 9(9)V99 COMP-3.
001870     05  INSURANCE-COVERAGE         PIC 9(9)V99 COMP-3.
001880     05  DAYS-OVERDUE               PIC 9(5) COMP-3.
001890     05  RETURN-FEE                 PIC 9(9)V99 COMP-3.
001900     05  RETURN-DISCOUNT            PIC 9(9)V99 COMP-3.
001910     05  RETURN-TAX                 PIC 9(9)V99 COMP-3.
001920     05  RETURN-TOTAL               PIC 9(9)V99 COMP-3.
001930 01  RETURN-CD                      PIC 9(4) COMP.
001940
001950 PROCEDURE DIVISION.
001960     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001970     PERFORM 100-MAINLINE THRU 100-EXIT
001980         UNTIL NO-MORE-TXN-RECS OR DOCTXN-TRAILER-REC.
001990     PERFORM 900-CLEANUP THRU 900-EXIT.
002000     MOVE ZERO TO RETURN-CODE.
002010     GOBACK.
002020
002030 000-HOUSEKEEPING.
002040     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002050     DISPLAY "******** BEGIN JOB MTDOCVAL ********".
002060     ACCEPT WS-RUN-DATE-RAW FROM DATE.
002070     IF WS-RUN-YY < 50
002080         COMPUTE WS-RUN-YYYY-O = 2000 + WS-RUN-YY
002090     ELSE
002100         COMPUTE WS-RUN-YYYY-O = 1900 + WS-RUN-YY.
002110     MOVE WS-RUN-MM TO WS-RUN-MM-O.
002120     MOVE WS-RUN-DD TO WS-RUN-DD-O.
002130
002140     OPEN INPUT DOCTOR-TXN-FILE.
002150     OPEN INPUT DOCTOR-OLD-MASTER.
002160     OPEN OUTPUT DOCTOR-NEW-MASTER.
002170     OPEN OUTPUT DOCTOR-BACKUP-FILE.
002180     OPEN OUTPUT DOCTOR-ERROR-FILE.
002190     OPEN OUTPUT SYSOUT.
002200
002210     INITIALIZE COUNTERS-AND-ACCUMULATORS.
002220     MOVE ZERO TO DOCTOR-ID-CTR.
002230     PERFORM 050-LOAD-DOCTOR-TABLE THRU 050-EXIT.
002240
002250     READ DOCTOR-TXN-FILE INTO DOCTOR-TXN-REC
002260         AT END
002270         MOVE "N" TO MORE-TXN-SW
002280         GO TO 000-EXIT
002290     END-READ.
002300     ADD +1 TO RECORDS-READ.
002310 000-EXIT.
002320     EXIT.
002330
002340 050-LOAD-DOCTOR-TABLE.
002350     MOVE "050-LOAD-DOCTOR-TABLE" TO PARA-NAME.
002360     MOVE ZERO TO MASTER-ROW-COUNT.
002370     READ DOCTOR-OLD-MASTER INTO DOCTOR-MASTER-LINE
002380         AT END
002390         MOVE "10" TO OMCODE
002400         GO TO 050-EXIT
002410     END-READ.
002420*    FIRST ROW IS THE COLUMN-HEADER ROW, SKIP IT
002430     READ DOCTOR-OLD-MASTER INTO DOCTOR-MASTER-LINE
002440         AT END
002450         MOVE "10" TO OMCODE
002460         GO TO 050-EXIT
002470     END-READ.
002480     PERFORM 055-LOAD-ONE-ROW THRU 055-EXIT
002490         UNTIL NO-MORE-MASTER-DATA.
002500 050-EXIT.
002510     EXIT.
002520
002530 055-LOAD-ONE-ROW.
002540     MOVE "055-LOAD-ONE-ROW" TO PARA-NAME.
002550     ADD +1 TO MASTER-ROW-COUNT.
002560     SET DOC-IDX TO MASTER-ROW-COUNT.
002570     MOVE DOCTOR-MASTER-LINE TO DOCTOR-BKUP-LINE.
002580     WRITE DOCTOR-BKUP-LINE.
002590     UNSTRING DOCTOR-MASTER-LINE DELIMITED BY ","
002600         INTO DOC-DOCTOR-ID(DOC-IDX) DOC-FIRST-NAME(DOC-IDX)
002610              DOC-LAST-NAME(DOC-IDX) DOC-DATE-OF-BIRTH(DOC-IDX)
002620              DOC-GENDER(DOC-IDX) DOC-EMAIL(DOC-IDX)
002630              DOC-PHONE(DOC-IDX) DOC-ADDRESS(DOC-IDX)
002640              DOC-LICENSE-NUMBER(DOC-IDX) DOC-SPECIALIZATION(DOC-IDX)
002650              DOC-YEARS-OF-EXPERIENCE(DOC-IDX)
002660              DOC-CONSULTATION-FEE(DOC-IDX)
002670              DOC-QUALIFICATION(DOC-IDX) DOC-DEPARTMENT(DOC-IDX)
002680              DOC-IS-AVAILABLE(DOC-IDX) DOC-WORKING-DAYS(DOC-IDX)
002690              DOC-WORKING-HOURS(DOC-IDX) DOC-CHAMBER(DOC-IDX)
002700              DOC-RATING(DOC-IDX) DOC-TOTAL-PATIENTS-TREATED(DOC-IDX).
002710     MOVE DOC-DOCTOR-ID(DOC-IDX)(2:5) TO MT-NEW-ID-DIGITS.
002720     IF MT-NEW-ID-DIGITS > DOCTOR-ID-CTR
002730         MOVE MT-NEW-ID-DIGITS TO DOCTOR-ID-CTR.
002740     READ DOCTOR-OLD-MASTER INTO DOCTOR-MASTER-LINE
002750         AT END
002760         MOVE "10" TO OMCODE
002770     END-READ.
002780 055-EXIT.
002790     EXIT.
002800
002810 100-MAINLINE.
002820     MOVE "100-MAINLINE" TO PARA-NAME.
002830     MOVE "N" TO REJECT-SW.
002840     MOVE SPACES TO WS-REJECT-REASON.
002850
002860     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
002870     IF NOT RECORD-REJECTED
002880         PERFORM 200-CHECK-DUP-LICENSE THRU 200-EXIT.
002890
002900     IF RECORD-REJECTED
002910         PERFORM 710-WRITE-DOCERR THRU 710-EXIT
002920     ELSE
002930         PERFORM 500-ASSIGN-DOCTOR-ID THRU 500-EXIT
002940         PERFORM 400-APPLY-UPDATES THRU 400-EXIT.
002950
002960     READ DOCTOR-TXN-FILE INTO DOCTOR-TXN-REC
002970         AT END
002980         MOVE "N" TO MORE-TXN-SW
002990         GO TO 100-EXIT
003000     END-READ.
003010     IF MORE-TXN-RECS
003020         ADD +1 TO RECORDS-READ.
003030 100-EXIT.
003040     EXIT.
003050
003060 200-CHECK-DUP-LICENSE.
003070     MOVE "200-CHECK-DUP-LICENSE" TO PARA-NAME.
003080     SET DOC-IDX TO 1.
003090     SEARCH WS-DOCTOR-ROW
003100         AT END
003110             NEXT SENTENCE
003120         WHEN DOC-LICENSE-NUMBER(DOC-IDX) = DOCTXN-LICENSE-NUMBER
003130             MOVE "Y" TO REJECT-SW
003140             MOVE "DUPLICATE LICENSE NUMBER" TO WS-REJECT-REASON.
003150 200-EXIT.
003160     EXIT.
003170
003180 300-FIELD-EDITS.
003190     MOVE "300-FIELD-EDITS" TO PARA-NAME.
003200     MOVE DOCTXN-FIRST-NAME TO WS-STRLTH-TEXT.
003210     CALL "MTSTRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
003220     IF WS-STRLTH-LEN < 2 OR WS-STRLTH-LEN > 50
003230         MOVE "Y" TO REJECT-SW
003240         MOVE "INVALID FIRST-NAME LENGTH" TO WS-REJECT-REASON
003250         GO TO 300-EXIT.
003260
003270     MOVE DOCTXN-LAST-NAME TO WS-STRLTH-TEXT.
003280     CALL "MTSTRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
003290     IF WS-STRLTH-LEN < 2 OR WS-STRLTH-LEN > 50
003300         MOVE "Y" TO REJECT-SW
003310         MOVE "INVALID LAST-NAME LENGTH" TO WS-REJECT-REASON
003320         GO TO 300-EXIT.
003330
003340     IF DOCTXN-LICENSE-NUMBER(1:2) NOT ALPHABETIC OR
003350        DOCTXN-LICENSE-NUMBER(3:6) NOT NUMERIC
003360         MOVE "Y" TO REJECT-SW
003370         MOVE "INVALID LICENSE FORMAT" TO WS-REJECT-REASON
003380         GO TO 300-EXIT.
003390
003400     PERFORM 400-NUMERIC-RANGE-EDITS THRU 400-EXIT.
003410 300-EXIT.
003420     EXIT.
003430
003440 400-NUMERIC-RANGE-EDITS.
003450     MOVE "400-NUMERIC-RANGE-EDITS" TO PARA-NAME.
003460     COMPUTE WS-AGE = (WS-RUN-DATE-FULL / 10000) -
003470         (DOCTXN-DATE-OF-BIRTH / 10000).
003480     IF WS-AGE < 0 OR WS-AGE > 150
003490         MOVE "Y" TO REJECT-SW
003500         MOVE "AGE OUT OF RANGE" TO WS-REJECT-REASON
003510         GO TO 400-EXIT.
003520
003530     IF DOCTXN-YEARS-OF-EXPERIENCE > 60
003540         MOVE "Y" TO REJECT-SW
003550         MOVE "EXPERIENCE OUT OF RANGE" TO WS-REJECT-REASON
003560         GO TO 400-EXIT.
003570
003580     IF DOCTXN-PHONE NOT = SPACES
003590         PERFORM 450-CHECK-PHONE-DIGITS THRU 450-EXIT.
003600     IF RECORD-REJECTED
003610         GO TO 400-EXIT.
003620
003630     IF DOCTXN-QUALIFICATION = SPACES
003640         MOVE "Y" TO REJECT-SW
003650         MOVE "QUALIFICATION REQUIRED" TO WS-REJECT-REASON.
003660 400-EXIT.
003670     EXIT.
003680
003690 450-CHECK-PHONE-DIGITS.
003700     MOVE "450-CHECK-PHONE-DIGITS" TO PARA-NAME.
003710     MOVE DOCTXN-PHONE TO WS-STRLTH-TEXT.
003720     CALL "MTSTRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
003730     IF WS-STRLTH-LEN < 10 OR WS-STRLTH-LEN > 15
003740         MOVE "Y" TO REJECT-SW
003750         MOVE "PHONE DIGIT COUNT INVALID" TO WS-REJECT-REASON.
003760 450-EXIT.
003770     EXIT.
003780
003790 500-ASSIGN-DOCTOR-ID.
003800     MOVE "500-ASSIGN-DOCTOR-ID" TO PARA-NAME.
003810     ADD +1 TO DOCTOR-ID-CTR.
003820     MOVE "D" TO MT-NEW-ID-PREFIX.
003830     MOVE DOCTOR-ID-CTR TO MT-NEW-ID-DIGITS.
003840     STRING MT-NEW-ID-PREFIX DELIMITED BY SIZE
003850            MT-NEW-ID-DIGITS DELIMITED BY SIZE
003860            INTO DOCTXN-DOCTOR-ID.
003870 500-EXIT.
003880     EXIT.
003890
003900 400-APPLY-UPDATES.
003910     MOVE "400-APPLY-UPDATES" TO PARA-NAME.
003920     PERFORM 450-LOOKUP-SPEC-BASE-FEE THRU 450-EXIT.
003930
003940     MOVE "B" TO CALC-TYPE-SW.
003950     MOVE SPEC-FEE-BASE(SPEC-SUB) TO SPECIALIZATION-BASE-FEE.
003960     MOVE DOCTXN-YEARS-OF-EXPERIENCE TO YEARS-OF-EXPERIENCE.
003970     CALL "MTFEECLC" USING FEE-CALC-REC, RETURN-CD.
003980
003990     ADD +1 TO MASTER-ROW-COUNT.
004000     SET DOC-IDX TO MASTER-ROW-COUNT.
004010     MOVE DOCTXN-DOCTOR-ID        TO DOC-DOCTOR-ID(DOC-IDX).
004020     MOVE DOCTXN-FIRST-NAME       TO DOC-FIRST-NAME(DOC-IDX).
004030     MOVE DOCTXN-LAST-NAME        TO DOC-LAST-NAME(DOC-IDX).
004040     MOVE DOCTXN-DATE-OF-BIRTH    TO DOC-DATE-OF-BIRTH(DOC-IDX).
004050     MOVE DOCTXN-GENDER           TO DOC-GENDER(DOC-IDX).
004060     MOVE DOCTXN-EMAIL            TO DOC-EMAIL(DOC-IDX).
004070     MOVE DOCTXN-PHONE            TO DOC-PHONE(DOC-IDX).
004080     MOVE DOCTXN-ADDRESS          TO DOC-ADDRESS(DOC-IDX).
004090     MOVE DOCTXN-LICENSE-NUMBER   TO DOC-LICENSE-NUMBER(DOC-IDX).
004100     MOVE DOCTXN-SPECIALIZATION   TO DOC-SPECIALIZATION(DOC-IDX).
004110     MOVE DOCTXN-YEARS-OF-EXPERIENCE
004120                                  TO DOC-YEARS-OF-EXPERIENCE(DOC-IDX).
004130     MOVE RETURN-FEE              TO DOC-CONSULTATION-FEE(DOC-IDX).
004140     MOVE DOCTXN-QUALIFICATION    TO DOC-QUALIFICATION(DOC-IDX).
004150     MOVE DOCTXN-DEPARTMENT       TO DOC-DEPARTMENT(DOC-IDX).
004160     MOVE "Y"                     TO DOC-IS-AVAILABLE(DOC-IDX).
004170     IF DOCTXN-WORKING-DAYS = SPACES
004180         MOVE "MON,TUE,WED,THU,FRI" TO DOC-WORKING-DAYS(DOC-IDX)
004190     ELSE
004200         MOVE DOCTXN-WORKING-DAYS TO DOC-WORKING-DAYS(DOC-IDX).
004210     IF DOCTXN-WORKING-HOURS = SPACES
004220         MOVE "09:00-18:00"       TO DOC-WORKING-HOURS(DOC-IDX)
004230     ELSE
004240         MOVE DOCTXN-WORKING-HOURS TO DOC-WORKING-HOURS(DOC-IDX).
004250     MOVE DOCTXN-CHAMBER          TO DOC-CHAMBER(DOC-IDX).
004260     MOVE ZERO                    TO DOC-RATING(DOC-IDX).
004270     MOVE ZERO                    TO DOC-TOTAL-PATIENTS-TREATED(DOC-IDX).
004280     ADD +1 TO RECORDS-WRITTEN.
004290 400-EXIT.
004300     EXIT.
004310
004320 450-LOOKUP-SPEC-BASE-FEE.
004330     MOVE "450-LOOKUP-SPEC-BASE-FEE" TO PARA-NAME.
004340     SET SPEC-SUB TO 1.
004350     SEARCH SPEC-FEE-ROW
004360         AT END
004370             SET SPEC-SUB TO 6
004380         WHEN SPEC-FEE-NAME(SPEC-SUB) = DOCTXN-SPECIALIZATION
004390             CONTINUE.
004400 450-EXIT.
004410     EXIT.
004420
004430 710-WRITE-DOCERR.
004440     MOVE "710-WRITE-DOCERR" TO PARA-NAME.
004450     MOVE DOCTXN-DOCTOR-ID TO DOCERR-DOCTOR-ID.
004460     MOVE WS-REJECT-REASON TO DOCERR-REASON.
004470     WRITE DOCERR-REC.
004480     ADD +1 TO ERROR-RECS.
004490 710-EXIT.
004500     EXIT.
004510
004520 850-CLOSE-FILES.
004530     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004540     CLOSE DOCTOR-TXN-FILE, DOCTOR-OLD-MASTER, DOCTOR-NEW-MASTER,
004550           DOCTOR-BACKUP-FILE, DOCTOR-ERROR-FILE, SYSOUT.
004560 850-EXIT.
004570     EXIT.
004580
004590 900-CLEANUP.
004600     MOVE "900-CLEANUP" TO PARA-NAME.
004610     IF NOT DOCTXN-TRAILER-REC
004620         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
004630         GO TO 1000-ABEND-RTN.
004640
004650     IF RECORDS-READ NOT EQUAL TO DOCTXN-IN-RECORD-COUNT
004660         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
004670                               TO ABEND-REASON
004680         WRITE SYSOUT-REC FROM ABEND-REC.
004690
004700     MOVE "DOCTOR-ID,FIRST-NAME,LAST-NAME,DOB,..." TO DOCTOR-NEW-LINE.
004710     WRITE DOCTOR-NEW-LINE.
004720     PERFORM 950-WRITE-ALL-ROWS THRU 950-EXIT
004730         VARYING DOC-IDX FROM 1 BY 1
004740         UNTIL DOC-IDX > MASTER-ROW-COUNT.
004750
004760     DISPLAY "** DOCTOR RECORDS READ **".
004770     DISPLAY RECORDS-READ.
004780     DISPLAY "** DOCTOR RECORDS WRITTEN TO MASTER **".
004790     DISPLAY RECORDS-WRITTEN.
004800     DISPLAY "** DOCTOR RECORDS REJECTED **".
004810     DISPLAY ERROR-RECS.
004820
004830     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004840     DISPLAY "******** NORMAL END OF JOB MTDOCVAL ********".
004850 900-EXIT.
004860     EXIT.
004870
004880 950-WRITE-ALL-ROWS.
004890     MOVE "950-WRITE-ALL-ROWS" TO PARA-NAME.
004900     STRING DOC-DOCTOR-ID(DOC-IDX) DELIMITED BY SIZE ","
004910            DOC-FIRST-NAME(DOC-IDX) DELIMITED BY SIZE ","
004920            DOC-LAST-NAME(DOC-IDX) DELIMITED BY SIZE ","
004930            DOC-DATE-OF-BIRTH(DOC-IDX) DELIMITED BY SIZE ","
004940            DOC-GENDER(DOC-IDX) DELIMITED BY SIZE ","
004950            DOC-EMAIL(DOC-IDX) DELIMITED BY SIZE ","
004960            DOC-PHONE(DOC-IDX) DELIMITED BY SIZE ","
004970            DOC-ADDRESS(DOC-IDX) DELIMITED BY SIZE ","
004980            DOC-LICENSE-NUMBER(DOC-IDX) DELIMITED BY SIZE ","
004990            DOC-SPECIALIZATION(DOC-IDX) DELIMITED BY SIZE ","
005000            DOC-YEARS-OF-EXPERIENCE(DOC-IDX) DELIMITED BY SIZE ","
005010            DOC-CONSULTATION-FEE(DOC-IDX) DELIMITED BY SIZE ","
005020            DOC-QUALIFICATION(DOC-IDX) DELIMITED BY SIZE ","
005030            DOC-DEPARTMENT(DOC-IDX) DELIMITED BY SIZE ","
005040            DOC-IS-AVAILABLE(DOC-IDX) DELIMITED BY SIZE ","
005050            DOC-WORKING-DAYS(DOC-IDX) DELIMITED BY SIZE ","
005060            DOC-WORKING-HOURS(DOC-IDX) DELIMITED BY SIZE ","
005070            DOC-CHAMBER(DOC-IDX) DELIMITED BY SIZE ","
005080            DOC-RATING(DOC-IDX) DELIMITED BY SIZE ","
005090            DOC-TOTAL-PATIENTS-TREATED(DOC-IDX) DELIMITED BY SIZE
005100            INTO DOCTOR-NEW-LINE.
005110     WRITE DOCTOR-NEW-LINE.
005120 950-EXIT.
005130     EXIT.
005140
005150 1000-ABEND-RTN.
005160     WRITE SYSOUT-REC FROM ABEND-REC.
005170     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005180     DISPLAY "*** ABNORMAL END OF JOB-MTDOCVAL ***" UPON CONSOLE.
005190     DIVIDE ZERO-VAL INTO ONE-VAL.
