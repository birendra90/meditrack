000100******************************************************************
000200*    MTBILMST  --  BILL MASTER RECORD                            *
000300*    ONE ENTRY PER BILL GENERATED AGAINST A COMPLETED            *
000400*    APPOINTMENT.  SECONDARY ACCESS IS BY PATIENT-ID FOR THE     *
000500*    BILL SUMMARY REPORT -- SEE MTSTATS 500-BILL-SUMMARY.        *
000600*    ORIGINAL  - J.SAYLES   - CR-4471 CLINIC BATCH CONVERSION    *
000700*    03/11/14  - P.DUBOIS  - ADDED DUE-DATE/LATE FEE SUPPORT,    *
000800*                CR-4975 OVERDUE BILLING                        *
000900******************************************************************
001000 01  BILL-MASTER-REC.
001100     05  BIL-BILL-ID                 PIC X(06).
001200     05  BIL-APPOINTMENT-ID          PIC X(06).
001300     05  BIL-PATIENT-ID              PIC X(06).
001400     05  BIL-DOCTOR-ID               PIC X(06).
001500     05  BIL-BASE-AMOUNT             PIC 9(09)V99.
001600     05  BIL-BILL-ITEMS-TOTAL        PIC 9(09)V99.
001700     05  BIL-DISCOUNT-AMOUNT         PIC 9(09)V99.
001800     05  BIL-TAX-AMOUNT              PIC 9(09)V99.
001900     05  BIL-INSURANCE-COVERAGE      PIC 9(09)V99.
002000     05  BIL-TOTAL-AMOUNT            PIC 9(09)V99.
002100     05  BIL-IS-PAID                 PIC X(01).
002200         88  BIL-PAID                VALUE "Y".
002300         88  BIL-UNPAID              VALUE "N".
002400     05  BIL-PAYMENT-DATETIME        PIC 9(12).
002500     05  BIL-PAYMENT-METHOD          PIC X(20).
002600     05  BIL-BILL-TYPE               PIC X(12).
002700     05  BIL-DUE-DATE                PIC 9(12).
002800     05  BIL-DUE-DATE-R REDEFINES BIL-DUE-DATE.
002900         10  BIL-DUE-DD              PIC 9(02).
003000         10  BIL-DUE-MM              PIC 9(02).
003100         10  BIL-DUE-YYYY            PIC 9(04).
003200         10  BIL-DUE-HH              PIC 9(02).
003300         10  BIL-DUE-MIN             PIC 9(02).
003400     05  BIL-GENERATED-BY            PIC X(30).
003500     05  BIL-STATUS-CD               PIC X(01).
003600         88  BIL-STATUS-PAID         VALUE "P".
003700         88  BIL-STATUS-OVERDUE      VALUE "O".
003800         88  BIL-STATUS-PENDING      VALUE "N".
003900     05  FILLER                      PIC X(24).
