000100******************************************************************
000110*    MTAPPTXN  --  APPOINTMENT BOOKING / LIFECYCLE TRANSACTION   *
000120*    INPUT TO MTAPPSCH (BOOK) AND MTAPPUPD (LIFECYCLE TXN-TYPE   *
000130*    CODES CONFIRM/START/COMPLETE/CANCEL/RESCHED/NOSHOW).        *
000140*    FOLLOWED BY A TRAILER CARRYING THE RECORD COUNT.            *
000150*    ORIGINAL  - J.SAYLES   - CR-4471 CLINIC BATCH CONVERSION    *
000160*    06/14/19  - M.OSEI     - ADDED ACTUAL-START-TIME/ACTUAL-    *
000170*                END-TIME (HHMM) SO MTAPPUPD CAN ENFORCE THE     *
000180*                START-LE-END COMPLETION EDIT.  CR-5401          *
000190******************************************************************
000200 01  APPOINTMENT-TXN-REC.
000210     05  APTXN-RECORD-TYPE           PIC X(01).
000220         88  APTXN-DETAIL-REC        VALUE "D".
000230         88  APTXN-TRAILER-REC       VALUE "T".
000240     05  APTXN-TXN-TYPE              PIC X(08).
000250         88  APTXN-BOOK              VALUE "BOOK".
000260         88  APTXN-CONFIRM           VALUE "CONFIRM".
000270         88  APTXN-START             VALUE "START".
000280         88  APTXN-COMPLETE          VALUE "COMPLETE".
000290         88  APTXN-CANCEL            VALUE "CANCEL".
000300         88  APTXN-RESCHED           VALUE "RESCHED".
000310         88  APTXN-NOSHOW            VALUE "NOSHOW".
000320     05  APTXN-APPOINTMENT-ID        PIC X(06).
000330     05  APTXN-PATIENT-ID            PIC X(06).
000340     05  APTXN-DOCTOR-ID             PIC X(06).
000350     05  APTXN-APPOINTMENT-DATETIME  PIC 9(12).
000360     05  APTXN-DURATION-MINUTES      PIC 9(03).
000370     05  APTXN-REASON-FOR-VISIT      PIC X(100).
000380     05  APTXN-NOTES                 PIC X(200).
000390     05  APTXN-SYMPTOMS              PIC X(200).
000400     05  APTXN-DIAGNOSIS             PIC X(200).
000410     05  APTXN-PRESCRIPTION          PIC X(200).
000420     05  APTXN-IS-EMERGENCY          PIC X(01).
000430     05  APTXN-APPOINTMENT-TYPE      PIC X(12).
000440     05  APTXN-CANCELLATION-REASON   PIC X(100).
000450     05  APTXN-ACTUAL-START-TIME     PIC 9(04).
000460     05  APTXN-ACTUAL-END-TIME       PIC 9(04).
000470     05  FILLER                      PIC X(10).
000480 01  APTXN-TRAILER-DATA REDEFINES APPOINTMENT-TXN-REC.
000490     05  FILLER                      PIC X(01).
000500     05  APTXN-IN-RECORD-COUNT       PIC 9(09).
000510     05  FILLER                      PIC X(1260).
